000010* WCTRUL.cpybk
000020* TRANSITION-RULE RECORD LAYOUT - REFERENCE FILE TRULDATA
000030* NORMALIZED FORM OF THE ORIGIN COLUMN'S TRANSITION-RULE TABLE.
000040* IF THE ORIGIN COLUMN HAS NO ROWS AT ALL, EVERY TRANSITION OUT
000050* OF IT IS ALLOWED (SEE WCMVTRNS).  LOADED INTO WK-T-TRUL,
000060* GROUPED BY PIPELINE AND FROM-KEY.
000070*-----------------------------------------------------------------
000080* HISTORY OF MODIFICATION
000090*-----------------------------------------------------------------
000100* TAG    DATE       DEV    DESCRIPTION
000110*------- ---------- ------ -------------------------------------
000120* WCM001 14/03/1991 RSM    INITIAL VERSION
000130*------- ---------- ------ -------------------------------------
000140* WCM045 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
000150*                          FIELDS BELOW ALREADY FILL THE 92-BYTE
000160*                          RECORD (AUDIT FINDING, TICKET 5710)
000170*------- ---------- ------ -------------------------------------
000180     05  TR-PIPELINE-ID          PIC 9(08).
000190*                        PIPELINE THE RULE BELONGS TO
000200     05  TR-FROM-KEY             PIC X(12).
000210*                        ORIGIN COLUMN KEY
000220     05  TR-TO-KEY               PIC X(12).
000230*                        DESTINATION COLUMN KEY
000240     05  TR-ALLOWED-ROLES-TBL.
000250         10  TR-ALLOWED-ROLES    PIC X(12) OCCURS 5 TIMES.
000260*                        ROLES ALLOWED FOR THIS TRANSITION
000270     05  TR-ALLOWED-ROLES-ALL REDEFINES TR-ALLOWED-ROLES-TBL
000280                             PIC X(60).
