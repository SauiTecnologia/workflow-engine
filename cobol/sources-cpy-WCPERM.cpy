000010* WCPERM.cpybk
000020* LINKAGE RECORD FOR WCMVPERM - ROLE-BASED PERMISSION VALIDATOR
000030* ONE CALL DECIDES ONE YES/NO QUESTION: DOES THE USER HOLD AT
000040* LEAST ONE ROLE IN THE COLUMN'S ROLE LIST?  A COLUMN ROLE LIST
000050* THAT IS ENTIRELY SPACES MEANS NO RESTRICTION.  USED BY
000060* WCMVMAIN FOR BOTH THE MOVE-OUT (P001) AND MOVE-IN (P002)
000070* CHECKS.
000080*-----------------------------------------------------------------
000090* HISTORY OF MODIFICATION
000100*-----------------------------------------------------------------
000110* TAG    DATE       DEV    DESCRIPTION
000120*------- ---------- ------ -------------------------------------
000130* WCM002 21/03/1991 RSM    INITIAL VERSION
000140*------- ---------- ------ -------------------------------------
000150 01  WK-C-PERM-RECORD.
000160     05  WK-C-PERM-INPUT.
000170         10  WK-C-PERM-USER-ROLES  PIC X(12) OCCURS 5 TIMES.
000180*                        ACTING USER'S ROLES
000190         10  WK-C-PERM-USER-ROLES-ALL
000200                 REDEFINES WK-C-PERM-USER-ROLES
000210                                 PIC X(60).
000220         10  WK-C-PERM-COL-ROLES   PIC X(12) OCCURS 5 TIMES.
000230*                        COLUMN'S ROLE LIST BEING TESTED
000240         10  WK-C-PERM-COL-ROLES-ALL
000250                 REDEFINES WK-C-PERM-COL-ROLES
000260                                 PIC X(60).
000270     05  WK-C-PERM-OUTPUT.
000280         10  WK-C-PERM-ALLOWED     PIC X(01).
000290             88  WK-C-PERM-IS-ALLOWED       VALUE "Y".
000300             88  WK-C-PERM-NOT-ALLOWED      VALUE "N".
