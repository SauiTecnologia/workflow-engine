000010* WCORGN.cpybk
000020* LINKAGE RECORD FOR WCMVORGN - ORGANIZATION ACCESS CHECK
000030* TENANT CHECK: A USER HOLDING ROLE SYSTEM-ADMIN BYPASSES ALL
000040* ORGANIZATION CHECKS; OTHERWISE THE USER MUST BELONG TO AN
000050* ORGANIZATION AND IT MUST MATCH THE PIPELINE'S OWNING ORG-ID.
000060*-----------------------------------------------------------------
000070* HISTORY OF MODIFICATION
000080*-----------------------------------------------------------------
000090* TAG    DATE       DEV    DESCRIPTION
000100*------- ---------- ------ -------------------------------------
000110* WCM003 21/03/1991 RSM    INITIAL VERSION
000120*------- ---------- ------ -------------------------------------
000130 01  WK-C-ORGN-RECORD.
000140     05  WK-C-ORGN-INPUT.
000150         10  WK-C-ORGN-USER-ROLES  PIC X(12) OCCURS 5 TIMES.
000160*                        ACTING USER'S ROLES
000170         10  WK-C-ORGN-USER-ROLES-ALL
000180                 REDEFINES WK-C-ORGN-USER-ROLES
000190                                 PIC X(60).
000200         10  WK-C-ORGN-USER-ORG-ID PIC X(12).
000210*                        ACTING USER'S ORGANIZATION, SPACES=NONE
000220         10  WK-C-ORGN-PIPE-ORG-ID PIC X(12).
000230*                        PIPELINE'S OWNING ORGANIZATION
000240     05  WK-C-ORGN-OUTPUT.
000250         10  WK-C-ORGN-ALLOWED     PIC X(01).
000260             88  WK-C-ORGN-IS-ALLOWED       VALUE "Y".
000270             88  WK-C-ORGN-NOT-ALLOWED      VALUE "N".
000280         10  WK-C-ORGN-REASON-CD   PIC X(04).
000290*                        O001, O002, OR SPACES
