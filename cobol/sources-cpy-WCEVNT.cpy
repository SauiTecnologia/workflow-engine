000010* WCEVNT.cpybk
000020* CARD-MOVED EVENT RECORD LAYOUT - OUTPUT FILE CDMVEVNT
000030* ONE ROW PER ACCEPTED MOVE, APPENDED IN ARRIVAL ORDER.  THIS IS
000040* THE ENGINE'S AUDIT TRAIL; DOWNSTREAM NOTIFICATION FEEDS ARE
000050* BUILT FROM THIS FILE AND ARE OUT OF SCOPE HERE.
000060*-----------------------------------------------------------------
000070* HISTORY OF MODIFICATION
000080*-----------------------------------------------------------------
000090* TAG    DATE       DEV    DESCRIPTION
000100*------- ---------- ------ -------------------------------------
000110* WCM001 14/03/1991 RSM    INITIAL VERSION
000120*------- ---------- ------ -------------------------------------
000130* WCM048 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
000140*                          FIELDS BELOW ALREADY FILL THE 86-BYTE
000150*                          RECORD (AUDIT FINDING, TICKET 5710)
000160*------- ---------- ------ -------------------------------------
000170     05  EV-SEQ                  PIC 9(06).
000180*                        ORIGINATING REQUEST SEQUENCE
000190     05  EV-CARD-ID              PIC 9(08).
000200*                        CARD MOVED
000210     05  EV-PIPELINE-ID          PIC 9(08).
000220*                        PIPELINE
000230     05  EV-FROM-COL-ID          PIC 9(08).
000240*                        SOURCE COLUMN ID
000250     05  EV-TO-COL-ID            PIC 9(08).
000260*                        DESTINATION COLUMN ID
000270     05  EV-ENTITY-TYPE          PIC X(12).
000280*                        CARD'S ENTITY TYPE
000290     05  EV-ENTITY-ID            PIC X(12).
000300*                        CARD'S ENTITY ID
000310     05  EV-USER-ID              PIC X(12).
000320*                        ACTING USER
000330     05  EV-EVENT-TYPE           PIC X(12).
000340*                        CONSTANT "CARD-MOVED"
