000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     WCMVTRNS.
000050 AUTHOR.         R S MENDES.
000060 INSTALLATION.   EDITAL SYSTEMS DEPT.
000070 DATE-WRITTEN.   22 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  CONFIGURABLE TRANSITION VALIDATOR.  WCMVMAIN
000120*               PASSES IN THE SUBSET OF TRANSITION-RULE ROWS
000130*               (UP TO 20) THAT MATCH THE PIPELINE AND THE
000140*               SOURCE COLUMN'S KEY, ALONG WITH THE REQUESTED
000150*               DESTINATION KEY AND THE ACTING USER'S ROLES.
000160*               IF THE SOURCE COLUMN HAS NO RULES AT ALL THE
000170*               MOVE IS ALLOWED WITHOUT FURTHER CHECKING.
000180*               OTHERWISE THERE MUST BE AT LEAST ONE RULE ROW
000190*               NAMING THE REQUESTED DESTINATION (T001 IF NOT)
000200*               AND THAT ROW'S ROLE LIST MUST EITHER BE ALL
000210*               SPACES (ANY ROLE MAY USE IT) OR CONTAIN A ROLE
000220*               THE USER HOLDS (T002 IF NOT).
000230*
000240*===================================================================
000250* HISTORY OF MODIFICATION:
000260*===================================================================
000270* TAG    DATE       DEV    DESCRIPTION
000280*------- ---------- ------ ------------------------------------
000290* WCM004 22/03/1991 RSM    INITIAL VERSION
000300*------- ---------- ------ ------------------------------------
000310* WCM018 03/05/1995 GDF    RAISE RULE-TABLE MAX FROM 10 TO 20
000320*                          ROWS PER COLUMN AFTER OPS TICKET 4471
000330*------- ---------- ------ ------------------------------------
000340* WCM024 07/02/1997 RSM    A RULE ROW WITH A BLANK ROLE LIST
000350*                          NOW MEANS "ANY ROLE MAY USE IT", NOT
000360*                          "NO ROLE MAY USE IT" (TICKET 2903)
000370*------- ---------- ------ ------------------------------------
000380* WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
000390*                          PROGRAM.  NO CHANGE REQUIRED.
000400*------- ---------- ------ ------------------------------------
000410* WCM050 21/11/2003 MFA    REQ 2412 - CONFIRMED THE RULE-TABLE
000420*                          SCAN STOPS CLEANLY AT WK-C-TRNS-RULE-
000430*                          COUNT WHEN WCMVMAIN PASSES IN A FULL
000440*                          20-ROW SUBSET - NO CHANGE REQUIRED
000450*------- ---------- ------ ------------------------------------
000460 EJECT
000470*****************************************************************
000480 ENVIRONMENT DIVISION.
000490*****************************************************************
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-AS400.
000520 OBJECT-COMPUTER. IBM-AS400.
000530 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000540                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000550                   UPSI-0 IS UPSI-SWITCH-0
000560                     ON  STATUS IS U0-ON
000570                     OFF STATUS IS U0-OFF.
000580*
000590 EJECT
000600*****************************************************************
000610 DATA DIVISION.
000620*****************************************************************
000630 WORKING-STORAGE SECTION.
000640 01  FILLER                     PIC X(24)  VALUE
000650     "** PROGRAM WCMVTRNS **".
000660*
000670     COPY WCCOMN.
000680*
000690 01  WK-S-SUBSCRIPTS.
000700     05  WK-S-IX1               PIC S9(4)  COMP.
000710     05  WK-S-IX2               PIC S9(4)  COMP.
000720     05  WK-S-IX3               PIC S9(4)  COMP.
000730*
000740 01  WK-S-FLAGS.
000750     05  WK-S-TO-KEY-FOUND      PIC X(01)  VALUE "N".
000760     05  WK-S-ROLE-MATCH        PIC X(01)  VALUE "N".
000770*
000780****************
000790 LINKAGE SECTION.
000800****************
000810     COPY WCTRNS.
000820*
000830 EJECT
000840*****************************************************************
000850 PROCEDURE DIVISION USING WK-C-TRNS-RECORD.
000860*****************************************************************
000870 MAIN-MODULE.
000880     PERFORM A000-PROCESS-CALLED-ROUTINE
000890        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000900     GOBACK.
000910*
000920*-----------------------------------------------------------------
000930* A000 - A SOURCE COLUMN WITH NO RULES AT ALL PASSES EVERY
000940* REQUESTED TRANSITION.  OTHERWISE SCAN THE RULE ROWS PASSED
000950* IN LOOKING FOR THE REQUESTED DESTINATION KEY (T001 IF NONE
000960* MATCH) AND, ONCE FOUND, FOR A ROLE THE USER HOLDS (T002 IF
000970* THE RULE'S ROLE LIST IS NOT BLANK AND DOES NOT MATCH).
000980*-----------------------------------------------------------------
000990 A000-PROCESS-CALLED-ROUTINE.
001000     MOVE SPACES TO WK-C-TRNS-OUTPUT.
001010     IF WK-C-TRNS-RULE-COUNT = ZERO
001020         SET WK-C-TRNS-IS-ALLOWED TO TRUE
001030         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001040     END-IF.
001050     MOVE "N" TO WK-S-TO-KEY-FOUND.
001060     MOVE "N" TO WK-S-ROLE-MATCH.
001070     PERFORM A100-SCAN-RULE-TABLE
001080        THRU A100-SCAN-RULE-TABLE-EX
001090        VARYING WK-S-IX1 FROM 1 BY 1
001100        UNTIL WK-S-IX1 > WK-C-TRNS-RULE-COUNT
001110           OR WK-S-ROLE-MATCH = "Y".
001120     IF WK-S-ROLE-MATCH = "Y"
001130         SET WK-C-TRNS-IS-ALLOWED TO TRUE
001140     ELSE
001150         SET WK-C-TRNS-NOT-ALLOWED TO TRUE
001160         IF WK-S-TO-KEY-FOUND = "Y"
001170             MOVE "T002" TO WK-C-TRNS-REASON-CD
001180         ELSE
001190             MOVE "T001" TO WK-C-TRNS-REASON-CD
001200         END-IF
001210     END-IF.
001220 A099-PROCESS-CALLED-ROUTINE-EX.
001230     EXIT.
001240*
001250 A100-SCAN-RULE-TABLE.
001260     IF WK-C-TRNS-RULE-TO-KEY (WK-S-IX1) = WK-C-TRNS-TO-KEY
001270         MOVE "Y" TO WK-S-TO-KEY-FOUND
001280         IF WK-C-TRNS-RULE-ROLES-ALL (WK-S-IX1) = SPACES
001290             MOVE "Y" TO WK-S-ROLE-MATCH
001300         ELSE
001310             PERFORM B100-SCAN-RULE-ROLE
001320                THRU B100-SCAN-RULE-ROLE-EX
001330                VARYING WK-S-IX2 FROM 1 BY 1
001340                UNTIL WK-S-IX2 > 5
001350                   OR WK-S-ROLE-MATCH = "Y"
001360         END-IF
001370     END-IF.
001380 A100-SCAN-RULE-TABLE-EX.
001390     EXIT.
001400*
001410 B100-SCAN-RULE-ROLE.
001420     IF WK-C-TRNS-RULE-ROLES (WK-S-IX1, WK-S-IX2) NOT = SPACES
001430         PERFORM C100-SCAN-USER-ROLE
001440            THRU C100-SCAN-USER-ROLE-EX
001450            VARYING WK-S-IX3 FROM 1 BY 1
001460            UNTIL WK-S-IX3 > 5
001470               OR WK-S-ROLE-MATCH = "Y"
001480     END-IF.
001490 B100-SCAN-RULE-ROLE-EX.
001500     EXIT.
001510*
001520 C100-SCAN-USER-ROLE.
001530     IF WK-C-TRNS-USER-ROLES (WK-S-IX3) NOT = SPACES
001540        AND WK-C-TRNS-USER-ROLES (WK-S-IX3) =
001550            WK-C-TRNS-RULE-ROLES (WK-S-IX1, WK-S-IX2)
001560         MOVE "Y" TO WK-S-ROLE-MATCH
001570     END-IF.
001580 C100-SCAN-USER-ROLE-EX.
001590     EXIT.
