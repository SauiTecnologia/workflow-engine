000010* WCTRNS.cpybk
000020* LINKAGE RECORD FOR WCMVTRNS - CONFIGURABLE TRANSITION
000030* VALIDATOR.  WCMVMAIN PRE-FILTERS THE IN-MEMORY TRANSITION-RULE
000040* TABLE DOWN TO THE ROWS FOR THIS PIPELINE AND FROM-KEY AND
000050* PASSES THAT SUBSET (WK-C-TRNS-RULE-COUNT ROWS, UP TO 20) IN.
000060* IF THE COUNT IS ZERO THE SOURCE COLUMN HAS NO RULES AT ALL AND
000070* THE TRANSITION IS ALLOWED WITHOUT FURTHER CHECKING.
000080*-----------------------------------------------------------------
000090* HISTORY OF MODIFICATION
000100*-----------------------------------------------------------------
000110* TAG    DATE       DEV    DESCRIPTION
000120*------- ---------- ------ -------------------------------------
000130* WCM004 22/03/1991 RSM    INITIAL VERSION
000140*------- ---------- ------ -------------------------------------
000150* WCM018 03/05/1995 GDF    RAISE RULE-TABLE MAX FROM 10 TO 20
000160*                          ROWS PER COLUMN AFTER OPS TICKET 4471
000170*------- ---------- ------ -------------------------------------
000180 01  WK-C-TRNS-RECORD.
000190     05  WK-C-TRNS-INPUT.
000200         10  WK-C-TRNS-TO-KEY      PIC X(12).
000210*                        DESTINATION COLUMN KEY REQUESTED
000220         10  WK-C-TRNS-USER-ROLES  PIC X(12) OCCURS 5 TIMES.
000230*                        ACTING USER'S ROLES
000240         10  WK-C-TRNS-USER-ROLES-ALL
000250                 REDEFINES WK-C-TRNS-USER-ROLES
000260                                 PIC X(60).
000270         10  WK-C-TRNS-RULE-COUNT  PIC 9(02).
000280*                        ROWS LOADED BELOW FOR THIS FROM-KEY
000290         10  WK-C-TRNS-RULE-TBL OCCURS 20 TIMES.
000300             15  WK-C-TRNS-RULE-TO-KEY     PIC X(12).
000310             15  WK-C-TRNS-RULE-ROLES      PIC X(12)
000320                                            OCCURS 5 TIMES.
000330             15  WK-C-TRNS-RULE-ROLES-ALL
000340                     REDEFINES WK-C-TRNS-RULE-ROLES
000350                                 PIC X(60).
000360     05  WK-C-TRNS-OUTPUT.
000370         10  WK-C-TRNS-ALLOWED     PIC X(01).
000380             88  WK-C-TRNS-IS-ALLOWED       VALUE "Y".
000390             88  WK-C-TRNS-NOT-ALLOWED      VALUE "N".
000400         10  WK-C-TRNS-REASON-CD   PIC X(04).
000410*                        T001, T002, OR SPACES
