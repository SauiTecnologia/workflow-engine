000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     WCMVMAIN.
000050 AUTHOR.         R S MENDES.
000060 INSTALLATION.   EDITAL SYSTEMS DEPT.
000070 DATE-WRITTEN.   14 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  MAIN BATCH DRIVER FOR THE CARD-MOVE RULE
000120*               ENGINE.  LOADS THE PIPELINE, COLUMN,
000130*               TRANSITION-RULE AND CARD REFERENCE TABLES,
000140*               THEN APPLIES THE FULL VALIDATION CASCADE TO
000150*               EACH ROW OF THE MOVE-REQUEST FILE, IN ORDER:
000160*               INPUT/STRUCTURAL, ORGANIZATION, COLUMN
000170*               PERMISSION, TRANSITION AND ENTITY-TYPE.  THE
000180*               FIRST FAILING CHECK REJECTS THE REQUEST.  ON
000190*               ACCEPTANCE THE CARD'S COLUMN IS UPDATED, A
000200*               CARD-MOVED EVENT IS WRITTEN, AND THE MOVE IS
000210*               PUSHED ONTO WCMVUNDO'S HISTORY STACK.  AT
000220*               END OF RUN THE CARD MASTER IS REWRITTEN AND
000230*               THE PROCESSING REPORT IS PRINTED.
000240*
000250*=================================================================
000260* HISTORY OF MODIFICATION:
000270*=================================================================
000280* TAG    DATE       DEV    DESCRIPTION
000290*------- ---------- ------ ------------------------------------
000300* WCM001 14/03/1991 RSM    INITIAL VERSION
000310*------- ---------- ------ ------------------------------------
000320* WCM002 21/03/1991 RSM    ADD WCMVPERM CALL FOR MOVE-OUT AND
000330*                          MOVE-IN COLUMN PERMISSION CHECKS
000340*------- ---------- ------ ------------------------------------
000350* WCM003 21/03/1991 RSM    ADD WCMVORGN CALL FOR TENANT ACCESS
000360*------- ---------- ------ ------------------------------------
000370* WCM004 22/03/1991 RSM    ADD WCMVTRNS CALL FOR TRANSITION
000380*                          RULE VALIDATION
000390*------- ---------- ------ ------------------------------------
000400* WCM005 22/03/1991 RSM    ADD WCMVENTY CALL FOR ENTITY-TYPE
000410*                          ADMISSIBILITY
000420*------- ---------- ------ ------------------------------------
000430* WCM006 25/03/1991 RSM    ADD WCMVUNDO PUSH ON EVERY ACCEPTED
000440*                          MOVE (HISTORY FOR UNDO)
000450*------- ---------- ------ ------------------------------------
000460* WCM008 09/09/1992 RSM    CORRECT I007 CHECK - COMPARE AGAINST
000470*                          CARD'S CURRENT COLUMN, NOT REQUEST'S
000480*                          PRIOR-RUN COLUMN (TICKET 1187)
000490*------- ---------- ------ ------------------------------------
000500* WCM011 17/02/1993 GDF    RAISE WK-T-CARD-TBL FROM 2000 TO
000510*                          5000 ENTRIES, EDITAL VOLUME GROWTH
000520*------- ---------- ------ ------------------------------------
000530* WCM015 03/12/1994 GDF    ADD REASON-CODE BREAKDOWN TABLE TO
000540*                          THE SUMMARY SECTION OF THE REPORT
000550*------- ---------- ------ ------------------------------------
000560* WCM017 19/06/1995 GDF    I009 NOW ALSO FIRES WHEN THE
000570*                          DESTINATION COLUMN BELONGS TO A
000580*                          DIFFERENT PIPELINE (TICKET 3390)
000590*------- ---------- ------ ------------------------------------
000600* WCM022 08/01/1997 PLT    ADD CARDS-ON-FILE / CARDS-MOVED
000610*                          COUNTS TO REPORT SUMMARY
000620*------- ---------- ------ ------------------------------------
000630* WCM026 22/07/1998 PLT    Y2K - WK-C-TODAY-DATE NOW CARRIES A
000640*                          4-DIGIT CENTURY-YEAR THROUGHOUT;
000650*                          REPORT TITLE LINE UPDATED
000660*------- ---------- ------ ------------------------------------
000670* WCM031 11/05/1999 PLT    Y2K - CONFIRMED NO 2-DIGIT YEAR
000680*                          COMPARES REMAIN IN THIS PROGRAM
000690*------- ---------- ------ ------------------------------------
000700* WCM038 14/10/2002 MFA    REQ 2274 - SYSTEM-ADMIN BYPASS NOW
000710*                          LOGGED ON THE DETAIL LINE (TICKET
000720*                          5561)
000730*------- ---------- ------ ------------------------------------
000740* WCM051 17/12/2003 GDF    AUDIT FINDING, TICKET 5710 - CARD AND
000750*                          COLUMN LOOKUPS (C121/C131/C141) NOW
000760*                          BINARY-SEARCH THE IN-MEMORY TABLES
000770*                          INSTEAD OF SCANNING THEM LINEARLY,
000780*                          SINCE BOTH FILES ARRIVE SORTED ON
000790*                          THEIR KEY.  C111 (PIPELINE) IS LEFT
000800*                          AS A LINEAR SCAN - PIPEDATA IS NOT
000810*                          SUPPLIED IN KEY ORDER
000820*------- ---------- ------ ------------------------------------
000830 EJECT
000840*****************************************************************
000850 ENVIRONMENT DIVISION.
000860*****************************************************************
000870 CONFIGURATION SECTION.
000880 SOURCE-COMPUTER. IBM-AS400.
000890 OBJECT-COMPUTER. IBM-AS400.
000900 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
000910                   UPSI-0 IS UPSI-SWITCH-0
000920                     ON  STATUS IS U0-ON
000930                     OFF STATUS IS U0-OFF.
000940*
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970     SELECT PIPELINE-FILE      ASSIGN TO PIPEDATA
000980            ORGANIZATION       IS LINE SEQUENTIAL
000990            FILE STATUS        IS WK-C-FILE-STATUS.
001000*
001010     SELECT COLUMN-FILE        ASSIGN TO COLUDATA
001020            ORGANIZATION       IS LINE SEQUENTIAL
001030            FILE STATUS        IS WK-C-FILE-STATUS.
001040*
001050     SELECT TRANSITION-FILE    ASSIGN TO TRULDATA
001060            ORGANIZATION       IS LINE SEQUENTIAL
001070            FILE STATUS        IS WK-C-FILE-STATUS.
001080*
001090     SELECT CARD-FILE-IN       ASSIGN TO CARDIN
001100            ORGANIZATION       IS LINE SEQUENTIAL
001110            FILE STATUS        IS WK-C-FILE-STATUS.
001120*
001130     SELECT MOVE-REQUEST-FILE  ASSIGN TO MVREQIN
001140            ORGANIZATION       IS LINE SEQUENTIAL
001150            FILE STATUS        IS WK-C-FILE-STATUS.
001160*
001170     SELECT CARD-FILE-OUT      ASSIGN TO CARDOUT
001180            ORGANIZATION       IS LINE SEQUENTIAL
001190            FILE STATUS        IS WK-C-FILE-STATUS.
001200*
001210     SELECT EVENT-FILE         ASSIGN TO CDMVEVNT
001220            ORGANIZATION       IS LINE SEQUENTIAL
001230            FILE STATUS        IS WK-C-FILE-STATUS.
001240*
001250     SELECT RESULT-FILE        ASSIGN TO MVRESULT
001260            ORGANIZATION       IS LINE SEQUENTIAL
001270            FILE STATUS        IS WK-C-FILE-STATUS.
001280*
001290     SELECT REPORT-FILE        ASSIGN TO MVRPT
001300            ORGANIZATION       IS LINE SEQUENTIAL
001310            FILE STATUS        IS WK-C-FILE-STATUS.
001320*
001330 EJECT
001340*****************************************************************
001350 DATA DIVISION.
001360*****************************************************************
001370 FILE SECTION.
001380*
001390* REFERENCE FILE - LOADED WHOLE INTO WK-T-PIPE AT A100, THEN
001400* CLOSED; NOT TOUCHED AGAIN FOR THE REST OF THE RUN.
001410 FD  PIPELINE-FILE
001420     LABEL RECORDS ARE OMITTED
001430     RECORD CONTAINS 74 CHARACTERS.
001440 01  PIPELINE-RECORD.
001450     COPY WCPIPE.
001460*
001470* REFERENCE FILE - LOADED WHOLE INTO WK-T-COLM AT A200.  MUST
001480* ARRIVE SORTED ON COLUMN-ID (WCM051).
001490 FD  COLUMN-FILE
001500     LABEL RECORDS ARE OMITTED
001510     RECORD CONTAINS 277 CHARACTERS.
001520 01  COLUMN-RECORD.
001530     COPY WCCOLM.
001540*
001550* REFERENCE FILE - LOADED WHOLE INTO WK-T-TRUL AT A300.
001560 FD  TRANSITION-FILE
001570     LABEL RECORDS ARE OMITTED
001580     RECORD CONTAINS 92 CHARACTERS.
001590 01  TRANSITION-RECORD.
001600     COPY WCTRUL.
001610*
001620* MASTER FILE, INPUT SIDE - LOADED WHOLE INTO WK-T-CARD AT A400.
001630* MUST ARRIVE SORTED ON CARD-ID (WCM051).
001640 FD  CARD-FILE-IN
001650     LABEL RECORDS ARE OMITTED
001660     RECORD CONTAINS 52 CHARACTERS.
001670 01  CARD-IN-RECORD.
001680     COPY WCCARD.
001690*
001700* TRANSACTION FILE - READ ONE ROW AT A TIME BY B000; NEVER
001710* LOADED INTO A TABLE.
001720 FD  MOVE-REQUEST-FILE
001730     LABEL RECORDS ARE OMITTED
001740     RECORD CONTAINS 114 CHARACTERS.
001750 01  MOVE-REQUEST-RECORD.
001760     COPY WCMVRQ.
001770*
001780* MASTER FILE, OUTPUT SIDE - REWRITTEN BY E000 FROM WK-T-CARD
001790* IN ORIGINAL ARRIVAL ORDER.  SAME LAYOUT AS CARD-FILE-IN.
001800 FD  CARD-FILE-OUT
001810     LABEL RECORDS ARE OMITTED
001820     RECORD CONTAINS 52 CHARACTERS.
001830 01  CARD-OUT-RECORD.
001840     COPY WCCARD.
001850*
001860* AUDIT-TRAIL FILE - ONE ROW WRITTEN BY C700 PER ACCEPTED MOVE.
001870 FD  EVENT-FILE
001880     LABEL RECORDS ARE OMITTED
001890     RECORD CONTAINS 86 CHARACTERS.
001900 01  EVENT-RECORD.
001910     COPY WCEVNT.
001920*
001930* OUTCOME FILE - ONE ROW WRITTEN BY C910 PER REQUEST PROCESSED.
001940 FD  RESULT-FILE
001950     LABEL RECORDS ARE OMITTED
001960     RECORD CONTAINS 86 CHARACTERS.
001970 01  RESULT-RECORD.
001980     COPY WCRSLT.
001990*
002000* PRINT FILE - TITLE/HEADING/DETAIL/SUMMARY LINES, SEE F000.
002010 FD  REPORT-FILE
002020     LABEL RECORDS ARE OMITTED
002030     RECORD CONTAINS 132 CHARACTERS.
002040 01  REPORT-RECORD              PIC X(132).
002050*
002060 EJECT
002070 WORKING-STORAGE SECTION.
002080*****************************************************************
002090 01  FILLER                     PIC X(24)  VALUE
002100     "** PROGRAM WCMVMAIN **".
002110*
002120* ------------------ PROGRAM WORKING STORAGE -------------------*
002130     COPY WCCOMN.
002140*
002150 01  WK-C-SWITCHES.
002160     05  WK-C-EOF-PIPE          PIC X(01)  VALUE "N".
002170*                        "Y" ONCE PIPEDATA IS EXHAUSTED
002180     05  WK-C-EOF-COLM          PIC X(01)  VALUE "N".
002190*                        "Y" ONCE COLUDATA IS EXHAUSTED
002200     05  WK-C-EOF-TRUL          PIC X(01)  VALUE "N".
002210*                        "Y" ONCE TRULDATA IS EXHAUSTED
002220     05  WK-C-EOF-CARD          PIC X(01)  VALUE "N".
002230*                        "Y" ONCE CARDIN IS EXHAUSTED
002240     05  WK-C-EOF-REQUESTS      PIC X(01)  VALUE "N".
002250*                        "Y" ONCE MVREQIN IS EXHAUSTED - DRIVES
002260*                        THE MAIN-MODULE PROCESSING LOOP
002270     05  WK-C-REQ-OUTCOME       PIC X(01)  VALUE "A".
002280         88  WK-C-REQ-IS-ACCEPTED        VALUE "A".
002290         88  WK-C-REQ-IS-REJECTED        VALUE "R".
002300*                        RESET TO "A" AT THE TOP OF EVERY
002310*                        REQUEST; THE FIRST FAILING CHECK IN
002320*                        THE C000 CASCADE FLIPS IT TO "R"
002330*
002340*---------------- RUN-TOTAL COUNTERS FOR THE REPORT SUMMARY ------
002350 01  WK-C-COUNTERS.
002360     05  WK-C-REQ-READ          PIC 9(06)  COMP.
002370*                        TOTAL MOVE-REQUEST ROWS READ
002380     05  WK-C-REQ-ACCEPTED      PIC 9(06)  COMP.
002390*                        REQUESTS THAT CLEARED THE FULL CASCADE
002400     05  WK-C-REQ-REJECTED      PIC 9(06)  COMP.
002410*                        REQUESTS STOPPED BY SOME CHECK
002420     05  WK-C-CARDS-MOVED       PIC 9(06)  COMP.
002430*                        SAME COUNT AS WK-C-REQ-ACCEPTED, KEPT
002440*                        SEPARATE SINCE WCM022 PRINTS BOTH
002450*                        LABELS ON THE SUMMARY SECTION
002460*
002470*---------------- PER-REQUEST HOLDING AREA -----------------------
002480 01  WK-C-HOLD-AREA.
002490     05  WK-C-REASON-HOLD       PIC X(04)  VALUE SPACES.
002500*                        REASON CODE FOR THE CURRENT REQUEST,
002510*                        SPACES IF IT IS STILL RUNNING CLEAN
002520     05  WK-C-MESSAGE-HOLD      PIC X(60)  VALUE SPACES.
002530*                        HUMAN-READABLE MESSAGE FOR THE RESULT
002540*                        RECORD AND THE REPORT DETAIL LINE
002550     05  WK-S-PRIOR-COL-ID      PIC 9(08)  VALUE ZEROS.
002560*                        CARD'S COLUMN AT THE START OF THIS
002570*                        REQUEST - THE "FROM" SIDE OF THE MOVE
002580*
002590* WCM029 - Y2K WINDOWING WORK AREA.  ACCEPT FROM DATE STILL
002600* RETURNS ONLY A 2-DIGIT YEAR; WE WINDOW IT INTO WK-C-TODAY-CCYY.
002610 01  WK-C-TODAY-RAW.
002620     05  WK-C-TODAY-RAW-YY      PIC 9(02).
002630*                        2-DIGIT YEAR AS RETURNED BY ACCEPT
002640     05  WK-C-TODAY-RAW-MM      PIC 9(02).
002650*                        RUN MONTH
002660     05  WK-C-TODAY-RAW-DD      PIC 9(02).
002670*                        RUN DAY
002680*
002690 01  WK-S-SUBSCRIPTS.
002700     05  WK-S-IX1               PIC S9(4)  COMP.
002710*                        GENERAL LOOP SUBSCRIPT
002720     05  WK-S-IX2               PIC S9(4)  COMP.
002730*                        GENERAL LOOP SUBSCRIPT
002740     05  WK-S-PIPE-IX           PIC S9(4)  COMP.
002750*                        SUBSCRIPT OF THE MATCHED PIPELINE ROW
002760     05  WK-S-CARD-IX           PIC S9(4)  COMP.
002770*                        SUBSCRIPT OF THE MATCHED CARD ROW
002780     05  WK-S-SRC-COL-IX        PIC S9(4)  COMP.
002790*                        SUBSCRIPT OF THE CARD'S CURRENT COLUMN
002800     05  WK-S-DST-COL-IX        PIC S9(4)  COMP.
002810*                        SUBSCRIPT OF THE REQUESTED COLUMN
002820     05  WK-S-RULE-IX           PIC S9(4)  COMP.
002830*                        SUBSCRIPT INTO THE FILTERED RULE LIST
002840*
002850* WCM051 - BINARY-SEARCH POINTERS.  RE-USED ACROSS C121, C131
002860* AND C141 SINCE THE THREE LOOKUPS NEVER OVERLAP IN TIME.
002870     05  WK-S-BS-LOW            PIC S9(4)  COMP.
002880*                        LOW END OF THE CURRENT SEARCH WINDOW
002890     05  WK-S-BS-HIGH           PIC S9(4)  COMP.
002900*                        HIGH END OF THE CURRENT SEARCH WINDOW
002910     05  WK-S-BS-MID            PIC S9(4)  COMP.
002920*                        MIDPOINT TESTED ON THIS PASS
002930*
002940* "Y"/"N" FOUND FLAGS SET BY THE C110/C120/C130/C140 LOOKUPS.
002950 01  WK-S-FLAGS.
002960     05  WK-S-PIPE-FOUND        PIC X(01)  VALUE "N".
002970*                        SET BY C110-FIND-PIPELINE
002980     05  WK-S-CARD-FOUND        PIC X(01)  VALUE "N".
002990*                        SET BY C120-FIND-CARD
003000     05  WK-S-SRC-COL-FOUND     PIC X(01)  VALUE "N".
003010*                        SET BY C130-FIND-SOURCE-COLUMN
003020     05  WK-S-DST-COL-FOUND     PIC X(01)  VALUE "N".
003030*                        SET BY C140-FIND-DEST-COLUMN
003040     05  WK-S-SYS-ADMIN-FOUND   PIC X(01)  VALUE "N".
003050*                        WCM038 - NOT CURRENTLY SET; RESERVED
003060*                        FOR THE BYPASS-LOGGING ENHANCEMENT
003070*
003080*---------------- REFERENCE TABLE - PIPELINE ---------------------
003090* WCM051 - LOADED FROM PIPEDATA IN WHATEVER ORDER IT ARRIVES;
003100* NOT GUARANTEED SORTED, SO C111-SCAN-PIPELINE STAYS LINEAR.
003110 01  WK-T-PIPE.
003120     05  WK-T-PIPE-COUNT        PIC 9(04)  COMP  VALUE ZERO.
003130*                        ROWS LOADED SO FAR
003140     05  WK-T-PIPE-TBL OCCURS 200 TIMES.
003150         10  WK-T-PIPE-ID           PIC 9(08).
003160*                        UNIQUE PIPELINE IDENTIFIER
003170         10  WK-T-PIPE-NAME         PIC X(30).
003180*                        DISPLAY NAME, REPORT/LOG USE ONLY
003190         10  WK-T-PIPE-CTX-TYPE     PIC X(12).
003200*                        WRAPPED CONTAINER TYPE, E.G. TEAM
003210         10  WK-T-PIPE-CTX-ID       PIC X(12).
003220*                        WRAPPED CONTAINER INSTANCE ID
003230         10  WK-T-PIPE-ORG-ID       PIC X(12).
003240*                        OWNING ORGANIZATION, SPACES=NONE
003250*
003260*---------------- REFERENCE TABLE - COLUMN -----------------------
003270 01  WK-T-COLM.
003280     05  WK-T-COLM-COUNT        PIC 9(04)  COMP  VALUE ZERO.
003290     05  WK-T-COLM-TBL OCCURS 500 TIMES.
003300         10  WK-T-COLM-ID           PIC 9(08).
003310         10  WK-T-COLM-PIPE-ID      PIC 9(08).
003320         10  WK-T-COLM-KEY          PIC X(12).
003330         10  WK-T-COLM-NAME         PIC X(30).
003340         10  WK-T-COLM-POSITION     PIC 9(03).
003350         10  WK-T-COLM-ENTY         PIC X(12) OCCURS 3 TIMES.
003360         10  WK-T-COLM-ENTY-ALL
003370                 REDEFINES WK-T-COLM-ENTY   PIC X(36).
003380         10  WK-T-COLM-ROLES-IN     PIC X(12) OCCURS 5 TIMES.
003390         10  WK-T-COLM-ROLES-IN-ALL
003400                 REDEFINES WK-T-COLM-ROLES-IN   PIC X(60).
003410         10  WK-T-COLM-ROLES-OUT    PIC X(12) OCCURS 5 TIMES.
003420         10  WK-T-COLM-ROLES-OUT-ALL
003430                 REDEFINES WK-T-COLM-ROLES-OUT  PIC X(60).
003440         10  WK-T-COLM-ROLES-VW     PIC X(12) OCCURS 5 TIMES.
003450         10  WK-T-COLM-ROLES-VW-ALL
003460                 REDEFINES WK-T-COLM-ROLES-VW   PIC X(60).
003470*
003480*---------------- REFERENCE TABLE - TRANSITION RULE --------------
003490 01  WK-T-TRUL.
003500     05  WK-T-TRUL-COUNT        PIC 9(05)  COMP  VALUE ZERO.
003510*                        ROWS LOADED SO FAR - WCM018 RAISED THE
003520*                        OCCURS LIMIT TO 2000
003530     05  WK-T-TRUL-TBL OCCURS 2000 TIMES.
003540         10  WK-T-TRUL-PIPE-ID      PIC 9(08).
003550*                        PIPELINE THE RULE APPLIES TO
003560         10  WK-T-TRUL-FROM-KEY     PIC X(12).
003570*                        SOURCE COLUMN KEY
003580         10  WK-T-TRUL-TO-KEY       PIC X(12).
003590*                        ALLOWED DESTINATION COLUMN KEY
003600         10  WK-T-TRUL-ROLES        PIC X(12) OCCURS 5 TIMES.
003610*                        WCM024 - BLANK LIST MEANS ANY ROLE
003620         10  WK-T-TRUL-ROLES-ALL
003630                 REDEFINES WK-T-TRUL-ROLES      PIC X(60).
003640*                        WHOLE-GROUP VIEW FOR PASSING TO
003650*                        WCMVTRNS AS ONE MOVE
003660*
003670*---------------- MASTER TABLE - CARD ----------------------------
003680* WCM051 - CARDIN ARRIVES SORTED ASCENDING ON CARD-ID; C120-
003690* FIND-CARD BISECTS THIS TABLE RATHER THAN SCANNING IT.
003700 01  WK-T-CARD.
003710     05  WK-T-CARD-COUNT        PIC 9(06)  COMP  VALUE ZERO.
003720*                        ROWS LOADED SO FAR - WCM011 RAISED
003730*                        THE OCCURS LIMIT TO 5000
003740     05  WK-T-CARD-TBL OCCURS 5000 TIMES.
003750         10  WK-T-CARD-ID           PIC 9(08).
003760*                        UNIQUE CARD IDENTIFIER, SORT KEY
003770         10  WK-T-CARD-PIPE-ID      PIC 9(08).
003780*                        OWNING PIPELINE
003790         10  WK-T-CARD-COL-ID       PIC 9(08).
003800*                        CURRENT COLUMN - UPDATED BY C700 ON
003810*                        EVERY ACCEPTED MOVE
003820         10  WK-T-CARD-ENTY-TYPE    PIC X(12).
003830*                        WRAPPED ENTITY TYPE, E.G. PROJECT
003840         10  WK-T-CARD-ENTY-ID      PIC X(12).
003850*                        WRAPPED ENTITY INSTANCE ID
003860         10  WK-T-CARD-SORT-ORDER   PIC 9(04).
003870*                        DISPLAY ORDER WITHIN THE COLUMN
003880*
003890*---------------- REJECTION REASON BREAKDOWN ---------------------
003900* WCM015 - ONE ENTRY PER REASON CODE SO THE REPORT CAN PRINT A
003910* BREAKDOWN AT END OF RUN (SEE F000/F100 BELOW).
003920 01  WK-T-REASON.
003930     05  WK-T-REASON-TBL OCCURS 16 TIMES.
003940         10  WK-T-REASON-CODE       PIC X(04).
003950*                        LOADED BY A500-INIT-REASON-TABLE
003960         10  WK-T-REASON-COUNT      PIC 9(06)  COMP  VALUE ZERO.
003970*                        TALLIED BY C915/C916 AS REJECTIONS
003980*                        ARE WRITTEN
003990*
004000*---------------- REPORT WORK AREAS ------------------------------
004010* PAGE-TOP TITLE LINE - PRINTED ONCE, AT F000, ABOVE THE HEADING.
004020 01  WK-R-TITLE-LINE.
004030     05  FILLER                 PIC X(01)  VALUE SPACE.
004040     05  FILLER                 PIC X(40)  VALUE
004050         "WCMVMAIN - CARD-MOVE PROCESSING REPORT".
004060     05  FILLER                 PIC X(10)  VALUE
004070         "RUN DATE ".
004080     05  WK-R-T-DATE            PIC X(10).
004090*                        WCM026 - CENTURY-YEAR RUN DATE
004100     05  FILLER                 PIC X(71)  VALUE SPACES.
004110*
004120 01  WK-R-HEADING-LINE.
004130     05  FILLER                 PIC X(01)  VALUE SPACE.
004140     05  FILLER                 PIC X(06)  VALUE "SEQ".
004150     05  FILLER                 PIC X(02)  VALUE SPACES.
004160     05  FILLER                 PIC X(08)  VALUE "CARD-ID".
004170     05  FILLER                 PIC X(02)  VALUE SPACES.
004180     05  FILLER                 PIC X(08)  VALUE "FROM-COL".
004190     05  FILLER                 PIC X(02)  VALUE SPACES.
004200     05  FILLER                 PIC X(08)  VALUE "TO-COL".
004210     05  FILLER                 PIC X(02)  VALUE SPACES.
004220     05  FILLER                 PIC X(12)  VALUE "USER-ID".
004230     05  FILLER                 PIC X(02)  VALUE SPACES.
004240     05  FILLER                 PIC X(08)  VALUE "STATUS".
004250     05  FILLER                 PIC X(02)  VALUE SPACES.
004260     05  FILLER                 PIC X(04)  VALUE "RSN".
004270     05  FILLER                 PIC X(02)  VALUE SPACES.
004280     05  FILLER                 PIC X(40)  VALUE "MESSAGE".
004290     05  FILLER                 PIC X(23)  VALUE SPACES.
004300*
004310* ONE DETAIL LINE PER REQUEST, BUILT BY C920-WRITE-DETAIL-LINE.
004320 01  WK-R-DETAIL-LINE.
004330     05  FILLER                 PIC X(01)  VALUE SPACE.
004340     05  WK-R-D-SEQ             PIC ZZZZZ9.
004350*                        REQUEST SEQUENCE NUMBER
004360     05  FILLER                 PIC X(02)  VALUE SPACES.
004370     05  WK-R-D-CARD            PIC ZZZZZZZ9.
004380*                        CARD ID
004390     05  FILLER                 PIC X(02)  VALUE SPACES.
004400     05  WK-R-D-FROM            PIC ZZZZZZZ9.
004410*                        SOURCE COLUMN ID
004420     05  FILLER                 PIC X(02)  VALUE SPACES.
004430     05  WK-R-D-TO              PIC ZZZZZZZ9.
004440*                        DESTINATION COLUMN ID
004450     05  FILLER                 PIC X(02)  VALUE SPACES.
004460     05  WK-R-D-USER            PIC X(12).
004470*                        ACTING USER ID
004480     05  FILLER                 PIC X(02)  VALUE SPACES.
004490     05  WK-R-D-STATUS          PIC X(08).
004500*                        "ACCEPTED" OR "REJECTED"
004510     05  FILLER                 PIC X(02)  VALUE SPACES.
004520     05  WK-R-D-REASON          PIC X(04).
004530*                        SPACES IF ACCEPTED
004540     05  FILLER                 PIC X(02)  VALUE SPACES.
004550     05  WK-R-D-MESSAGE         PIC X(40).
004560*                        HUMAN-READABLE EXPLANATION
004570     05  FILLER                 PIC X(23)  VALUE SPACES.
004580*
004590* ONE SUMMARY LINE PER COUNTER OR REASON-CODE BREAKDOWN ROW,
004600* BUILT BY F000/F100 AT END OF RUN.
004610 01  WK-R-SUM-LINE.
004620     05  FILLER                 PIC X(20)  VALUE SPACES.
004630     05  WK-R-SUM-LABEL         PIC X(24)  VALUE SPACES.
004640*                        COUNTER NAME OR REASON CODE
004650     05  WK-R-SUM-VALUE         PIC ZZZ,ZZ9.
004660*                        COUNT FOR THE LABEL ABOVE
004670     05  FILLER                 PIC X(81)  VALUE SPACES.
004680*
004690 01  WK-R-BLANK-LINE            PIC X(132) VALUE SPACES.
004700*
004710* ------------------- CALLED-PROGRAM LINKAGE AREAS ---------------
004720     COPY WCPERM.
004730     COPY WCORGN.
004740     COPY WCTRNS.
004750     COPY WCENTY.
004760     COPY WCUNDO.
004770*
004780 EJECT
004790*****************************************************************
004800 PROCEDURE DIVISION.
004810*****************************************************************
004820 MAIN-MODULE.
004830*    LOAD THE FOUR REFERENCE TABLES AND OPEN THE RUN'S FILES.
004840     PERFORM A000-LOAD-REFERENCE-TABLES
004850        THRU A099-LOAD-REFERENCE-TABLES-EX.
004860*    DRIVE EVERY MOVE-REQUEST ROW THROUGH THE VALIDATION CASCADE.
004870     PERFORM B000-MAIN-PROCESSING
004880        THRU B999-MAIN-PROCESSING-EX
004890        UNTIL WK-C-EOF-REQUESTS = "Y".
004900*    REWRITE THE CARD MASTER WITH ANY UPDATED COLUMN VALUES.
004910     PERFORM E000-WRITE-CARD-MASTER
004920        THRU E099-WRITE-CARD-MASTER-EX.
004930*    PRINT THE END-OF-RUN SUMMARY REPORT.
004940     PERFORM F000-PRINT-REPORT
004950        THRU F999-PRINT-REPORT-EX.
004960     PERFORM Z000-END-PROGRAM-ROUTINE
004970        THRU Z999-END-PROGRAM-ROUTINE-EX.
004980     GOBACK.
004990*
005000 EJECT
005010*-----------------------------------------------------------------
005020* A000 - OPEN THE FOUR REFERENCE FILES, LOAD THEM INTO WORKING
005030* STORAGE, OPEN THE TRANSACTION AND OUTPUT FILES FOR THE RUN.
005040*-----------------------------------------------------------------
005050 A000-LOAD-REFERENCE-TABLES.
005060     PERFORM A050-GET-RUN-DATE
005070        THRU A050-GET-RUN-DATE-EX.
005080     OPEN INPUT  PIPELINE-FILE.
005090     IF NOT WK-C-SUCCESSFUL
005100         DISPLAY "WCMVMAIN - PIPEDATA OPEN ERROR "
005110             WK-C-FILE-STATUS
005120         GO TO Y900-ABNORMAL-TERMINATION
005130     END-IF.
005140     PERFORM A100-LOAD-PIPE-TABLE
005150        THRU A100-LOAD-PIPE-TABLE-EX
005160        UNTIL WK-C-EOF-PIPE = "Y".
005170     CLOSE PIPELINE-FILE.
005180*
005190     OPEN INPUT  COLUMN-FILE.
005200     IF NOT WK-C-SUCCESSFUL
005210         DISPLAY "WCMVMAIN - COLUDATA OPEN ERROR "
005220             WK-C-FILE-STATUS
005230         GO TO Y900-ABNORMAL-TERMINATION
005240     END-IF.
005250     PERFORM A200-LOAD-COLM-TABLE
005260        THRU A200-LOAD-COLM-TABLE-EX
005270        UNTIL WK-C-EOF-COLM = "Y".
005280     CLOSE COLUMN-FILE.
005290*
005300     OPEN INPUT  TRANSITION-FILE.
005310     IF NOT WK-C-SUCCESSFUL
005320         DISPLAY "WCMVMAIN - TRULDATA OPEN ERROR "
005330             WK-C-FILE-STATUS
005340         GO TO Y900-ABNORMAL-TERMINATION
005350     END-IF.
005360     PERFORM A300-LOAD-TRUL-TABLE
005370        THRU A300-LOAD-TRUL-TABLE-EX
005380        UNTIL WK-C-EOF-TRUL = "Y".
005390     CLOSE TRANSITION-FILE.
005400*
005410     OPEN INPUT  CARD-FILE-IN.
005420     IF NOT WK-C-SUCCESSFUL
005430         DISPLAY "WCMVMAIN - CARDIN OPEN ERROR " WK-C-FILE-STATUS
005440         GO TO Y900-ABNORMAL-TERMINATION
005450     END-IF.
005460     PERFORM A400-LOAD-CARD-TABLE
005470        THRU A400-LOAD-CARD-TABLE-EX
005480        UNTIL WK-C-EOF-CARD = "Y".
005490     CLOSE CARD-FILE-IN.
005500*
005510     OPEN INPUT  MOVE-REQUEST-FILE.
005520     IF NOT WK-C-SUCCESSFUL
005530         DISPLAY "WCMVMAIN - MVREQIN OPEN ERROR " WK-C-FILE-STATUS
005540         GO TO Y900-ABNORMAL-TERMINATION
005550     END-IF.
005560     OPEN OUTPUT EVENT-FILE.
005570     OPEN OUTPUT RESULT-FILE.
005580     OPEN OUTPUT REPORT-FILE.
005590     PERFORM A500-INIT-REASON-TABLE
005600        THRU A500-INIT-REASON-TABLE-EX.
005610     GO TO A099-LOAD-REFERENCE-TABLES-EX.
005620*
005630* ONE PASS PER PIPEDATA ROW - APPEND TO WK-T-PIPE-TBL.
005640 A100-LOAD-PIPE-TABLE.
005650     READ PIPELINE-FILE
005660         AT END
005670             MOVE "Y" TO WK-C-EOF-PIPE
005680             GO TO A100-LOAD-PIPE-TABLE-EX
005690     END-READ.
005700     ADD 1 TO WK-T-PIPE-COUNT.
005710     MOVE WK-T-PIPE-COUNT TO WK-S-IX1.
005720     MOVE PIPELINE-ID       TO WK-T-PIPE-ID (WK-S-IX1).
005730     MOVE PIPELINE-NAME     TO WK-T-PIPE-NAME (WK-S-IX1).
005740     MOVE CONTEXT-TYPE      TO WK-T-PIPE-CTX-TYPE (WK-S-IX1).
005750     MOVE CONTEXT-ID        TO WK-T-PIPE-CTX-ID (WK-S-IX1).
005760     MOVE ORG-ID            TO WK-T-PIPE-ORG-ID (WK-S-IX1).
005770 A100-LOAD-PIPE-TABLE-EX.
005780     EXIT.
005790*
005800* ONE PASS PER COLUDATA ROW - APPEND TO WK-T-COLM-TBL.  COLUDATA
005810* MUST ARRIVE IN COLUMN-ID SEQUENCE (WCM051 BISECTS THIS TABLE).
005820 A200-LOAD-COLM-TABLE.
005830     READ COLUMN-FILE
005840         AT END
005850             MOVE "Y" TO WK-C-EOF-COLM
005860             GO TO A200-LOAD-COLM-TABLE-EX
005870     END-READ.
005880     ADD 1 TO WK-T-COLM-COUNT.
005890     MOVE WK-T-COLM-COUNT TO WK-S-IX1.
005900     MOVE COLUMN-ID          TO WK-T-COLM-ID (WK-S-IX1).
005910     MOVE COL-PIPELINE-ID    TO WK-T-COLM-PIPE-ID (WK-S-IX1).
005920     MOVE COLUMN-KEY         TO WK-T-COLM-KEY (WK-S-IX1).
005930     MOVE COLUMN-NAME        TO WK-T-COLM-NAME (WK-S-IX1).
005940     MOVE COLUMN-POSITION    TO WK-T-COLM-POSITION (WK-S-IX1).
005950     MOVE ENTITY-TYPES-ALL   TO WK-T-COLM-ENTY-ALL (WK-S-IX1).
005960     MOVE ROLES-MOVE-IN-ALL  TO WK-T-COLM-ROLES-IN-ALL (WK-S-IX1).
005970     MOVE ROLES-MOVE-OUT-ALL TO
005980                 WK-T-COLM-ROLES-OUT-ALL (WK-S-IX1).
005990     MOVE ROLES-VIEW-ALL     TO WK-T-COLM-ROLES-VW-ALL (WK-S-IX1).
006000 A200-LOAD-COLM-TABLE-EX.
006010     EXIT.
006020*
006030* ONE PASS PER TRULDATA ROW - APPEND TO WK-T-TRUL-TBL.
006040 A300-LOAD-TRUL-TABLE.
006050     READ TRANSITION-FILE
006060         AT END
006070             MOVE "Y" TO WK-C-EOF-TRUL
006080             GO TO A300-LOAD-TRUL-TABLE-EX
006090     END-READ.
006100     ADD 1 TO WK-T-TRUL-COUNT.
006110     MOVE WK-T-TRUL-COUNT TO WK-S-IX1.
006120     MOVE TR-PIPELINE-ID     TO WK-T-TRUL-PIPE-ID (WK-S-IX1).
006130     MOVE TR-FROM-KEY        TO WK-T-TRUL-FROM-KEY (WK-S-IX1).
006140     MOVE TR-TO-KEY          TO WK-T-TRUL-TO-KEY (WK-S-IX1).
006150     MOVE TR-ALLOWED-ROLES-ALL
006160                             TO WK-T-TRUL-ROLES-ALL (WK-S-IX1).
006170 A300-LOAD-TRUL-TABLE-EX.
006180     EXIT.
006190*
006200* ONE PASS PER CARDIN ROW - APPEND TO WK-T-CARD-TBL.  CARDIN
006210* MUST ARRIVE IN CARD-ID SEQUENCE (WCM051 BISECTS THIS TABLE).
006220 A400-LOAD-CARD-TABLE.
006230     READ CARD-FILE-IN
006240         AT END
006250             MOVE "Y" TO WK-C-EOF-CARD
006260             GO TO A400-LOAD-CARD-TABLE-EX
006270     END-READ.
006280     ADD 1 TO WK-T-CARD-COUNT.
006290     MOVE WK-T-CARD-COUNT TO WK-S-IX1.
006300     MOVE CARD-ID            TO WK-T-CARD-ID (WK-S-IX1).
006310     MOVE CARD-PIPELINE-ID   TO WK-T-CARD-PIPE-ID (WK-S-IX1).
006320     MOVE CARD-COLUMN-ID     TO WK-T-CARD-COL-ID (WK-S-IX1).
006330     MOVE CARD-ENTITY-TYPE   TO WK-T-CARD-ENTY-TYPE (WK-S-IX1).
006340     MOVE CARD-ENTITY-ID     TO WK-T-CARD-ENTY-ID (WK-S-IX1).
006350     MOVE CARD-SORT-ORDER    TO WK-T-CARD-SORT-ORDER (WK-S-IX1).
006360 A400-LOAD-CARD-TABLE-EX.
006370     EXIT.
006380*
006390* WCM015 - REASON TABLE HOLDS ONE ENTRY PER REJECTION CODE SO
006400* THE REPORT CAN PRINT A BREAKDOWN AT END OF RUN.
006410 A500-INIT-REASON-TABLE.
006420     MOVE "I001" TO WK-T-REASON-CODE (1).
006430     MOVE "I002" TO WK-T-REASON-CODE (2).
006440     MOVE "I003" TO WK-T-REASON-CODE (3).
006450     MOVE "I004" TO WK-T-REASON-CODE (4).
006460     MOVE "I005" TO WK-T-REASON-CODE (5).
006470     MOVE "I006" TO WK-T-REASON-CODE (6).
006480     MOVE "I007" TO WK-T-REASON-CODE (7).
006490     MOVE "I008" TO WK-T-REASON-CODE (8).
006500     MOVE "I009" TO WK-T-REASON-CODE (9).
006510     MOVE "O001" TO WK-T-REASON-CODE (10).
006520     MOVE "O002" TO WK-T-REASON-CODE (11).
006530     MOVE "P001" TO WK-T-REASON-CODE (12).
006540     MOVE "P002" TO WK-T-REASON-CODE (13).
006550     MOVE "T001" TO WK-T-REASON-CODE (14).
006560     MOVE "T002" TO WK-T-REASON-CODE (15).
006570     MOVE "E001" TO WK-T-REASON-CODE (16).
006580 A500-INIT-REASON-TABLE-EX.
006590     EXIT.
006600*
006610 A099-LOAD-REFERENCE-TABLES-EX.
006620     EXIT.
006630*
006640* WCM029 - Y2K WINDOWING: YY < 50 IS 20XX, ELSE 19XX.
006650 A050-GET-RUN-DATE.
006660     ACCEPT WK-C-TODAY-RAW FROM DATE.
006670     IF WK-C-TODAY-RAW-YY < 50
006680         COMPUTE WK-C-TODAY-CCYY = 2000 + WK-C-TODAY-RAW-YY
006690     ELSE
006700         COMPUTE WK-C-TODAY-CCYY = 1900 + WK-C-TODAY-RAW-YY
006710     END-IF.
006720     MOVE WK-C-TODAY-RAW-MM TO WK-C-TODAY-MM.
006730     MOVE WK-C-TODAY-RAW-DD TO WK-C-TODAY-DD.
006740 A050-GET-RUN-DATE-EX.
006750     EXIT.
006760*
006770 EJECT
006780*-----------------------------------------------------------------
006790* B000 - READ ONE MOVE-REQUEST ROW AND DRIVE IT THROUGH THE
006800* VALIDATION CASCADE.
006810*-----------------------------------------------------------------
006820 B000-MAIN-PROCESSING.
006830     READ MOVE-REQUEST-FILE
006840         AT END
006850             MOVE "Y" TO WK-C-EOF-REQUESTS
006860             GO TO B999-MAIN-PROCESSING-EX
006870     END-READ.
006880     ADD 1 TO WK-C-REQ-READ.
006890     PERFORM C000-PROCESS-ONE-REQUEST
006900        THRU C999-PROCESS-ONE-REQUEST-EX.
006910 B999-MAIN-PROCESSING-EX.
006920     EXIT.
006930*
006940 EJECT
006950*-----------------------------------------------------------------
006960* C000 - VALIDATION CASCADE FOR ONE MOVE-REQUEST.  EACH CHECK
006970* PARAGRAPH SETS WK-C-REQ-OUTCOME TO "R" AND LOADS THE REASON
006980* CODE/MESSAGE THE MOMENT IT FINDS A FAILURE; A FAILING CHECK
006990* SKIPS DIRECTLY TO C900 SO LATER CHECKS NEVER RUN.
007000*-----------------------------------------------------------------
007010 C000-PROCESS-ONE-REQUEST.
007020     SET WK-C-REQ-IS-ACCEPTED TO TRUE.
007030     MOVE SPACES  TO WK-C-REASON-HOLD.
007040     MOVE SPACES  TO WK-C-MESSAGE-HOLD.
007050     MOVE ZEROS   TO WK-S-PRIOR-COL-ID.
007060     PERFORM C100-CHECK-INPUT
007070        THRU C199-CHECK-INPUT-EX.
007080     IF WK-C-REQ-IS-REJECTED
007090         GO TO C900-BUILD-RESULT
007100     END-IF.
007110     PERFORM C200-CHECK-ORGN
007120        THRU C299-CHECK-ORGN-EX.
007130     IF WK-C-REQ-IS-REJECTED
007140         GO TO C900-BUILD-RESULT
007150     END-IF.
007160     PERFORM C300-CHECK-PERM-OUT
007170        THRU C399-CHECK-PERM-OUT-EX.
007180     IF WK-C-REQ-IS-REJECTED
007190         GO TO C900-BUILD-RESULT
007200     END-IF.
007210     PERFORM C400-CHECK-PERM-IN
007220        THRU C499-CHECK-PERM-IN-EX.
007230     IF WK-C-REQ-IS-REJECTED
007240         GO TO C900-BUILD-RESULT
007250     END-IF.
007260     PERFORM C500-CHECK-TRANSITION
007270        THRU C599-CHECK-TRANSITION-EX.
007280     IF WK-C-REQ-IS-REJECTED
007290         GO TO C900-BUILD-RESULT
007300     END-IF.
007310     PERFORM C600-CHECK-ENTITY-TYPE
007320        THRU C699-CHECK-ENTITY-TYPE-EX.
007330     IF WK-C-REQ-IS-REJECTED
007340         GO TO C900-BUILD-RESULT
007350     END-IF.
007360     PERFORM C700-APPLY-MOVE
007370        THRU C799-APPLY-MOVE-EX.
007380 C900-BUILD-RESULT.
007390     PERFORM C910-WRITE-RESULT-RECORD
007400        THRU C919-WRITE-RESULT-RECORD-EX.
007410     PERFORM C920-WRITE-DETAIL-LINE
007420        THRU C929-WRITE-DETAIL-LINE-EX.
007430 C999-PROCESS-ONE-REQUEST-EX.
007440     EXIT.
007450*
007460*-----------------------------------------------------------------
007470* C100 - INPUT / STRUCTURAL VALIDATION, REASON CODES I001-I009.
007480*-----------------------------------------------------------------
007490 C100-CHECK-INPUT.
007500     IF RQ-CARD-ID = ZERO
007510         MOVE "I001" TO WK-C-REASON-HOLD
007520         MOVE "CARD ID IS MISSING FROM THE REQUEST"
007530                     TO WK-C-MESSAGE-HOLD
007540         SET WK-C-REQ-IS-REJECTED TO TRUE
007550         GO TO C199-CHECK-INPUT-EX
007560     END-IF.
007570     IF RQ-PIPELINE-ID = ZERO
007580         MOVE "I002" TO WK-C-REASON-HOLD
007590         MOVE "PIPELINE ID IS MISSING FROM THE REQUEST"
007600                     TO WK-C-MESSAGE-HOLD
007610         SET WK-C-REQ-IS-REJECTED TO TRUE
007620         GO TO C199-CHECK-INPUT-EX
007630     END-IF.
007640     IF RQ-TO-COLUMN-ID = ZERO
007650         MOVE "I003" TO WK-C-REASON-HOLD
007660         MOVE "DESTINATION COLUMN ID IS MISSING"
007670                     TO WK-C-MESSAGE-HOLD
007680         SET WK-C-REQ-IS-REJECTED TO TRUE
007690         GO TO C199-CHECK-INPUT-EX
007700     END-IF.
007710     PERFORM C110-FIND-PIPELINE
007720        THRU C110-FIND-PIPELINE-EX.
007730     IF WK-S-PIPE-FOUND = "N"
007740         MOVE "I004" TO WK-C-REASON-HOLD
007750         MOVE "PIPELINE ID DOES NOT EXIST"
007760                     TO WK-C-MESSAGE-HOLD
007770         SET WK-C-REQ-IS-REJECTED TO TRUE
007780         GO TO C199-CHECK-INPUT-EX
007790     END-IF.
007800     PERFORM C120-FIND-CARD
007810        THRU C120-FIND-CARD-EX.
007820     IF WK-S-CARD-FOUND = "N"
007830         MOVE "I005" TO WK-C-REASON-HOLD
007840         MOVE "CARD ID DOES NOT EXIST"
007850                     TO WK-C-MESSAGE-HOLD
007860         SET WK-C-REQ-IS-REJECTED TO TRUE
007870         GO TO C199-CHECK-INPUT-EX
007880     END-IF.
007890     IF WK-T-CARD-PIPE-ID (WK-S-CARD-IX) NOT = RQ-PIPELINE-ID
007900         MOVE "I006" TO WK-C-REASON-HOLD
007910         MOVE "CARD DOES NOT BELONG TO THE REQUESTED PIPELINE"
007920                     TO WK-C-MESSAGE-HOLD
007930         SET WK-C-REQ-IS-REJECTED TO TRUE
007940         GO TO C199-CHECK-INPUT-EX
007950     END-IF.
007960     MOVE WK-T-CARD-COL-ID (WK-S-CARD-IX) TO WK-S-PRIOR-COL-ID.
007970     IF RQ-TO-COLUMN-ID = WK-S-PRIOR-COL-ID
007980         MOVE "I007" TO WK-C-REASON-HOLD
007990         MOVE "CARD IS ALREADY IN THE DESTINATION COLUMN"
008000                     TO WK-C-MESSAGE-HOLD
008010         SET WK-C-REQ-IS-REJECTED TO TRUE
008020         GO TO C199-CHECK-INPUT-EX
008030     END-IF.
008040     PERFORM C130-FIND-SOURCE-COLUMN
008050        THRU C130-FIND-SOURCE-COLUMN-EX.
008060     IF WK-S-SRC-COL-FOUND = "N"
008070         MOVE "I008" TO WK-C-REASON-HOLD
008080         MOVE "CARD'S CURRENT COLUMN DOES NOT EXIST"
008090                     TO WK-C-MESSAGE-HOLD
008100         SET WK-C-REQ-IS-REJECTED TO TRUE
008110         GO TO C199-CHECK-INPUT-EX
008120     END-IF.
008130*    WCM017 - I009 ALSO FIRES WHEN THE DESTINATION COLUMN
008140*    BELONGS TO A DIFFERENT PIPELINE THAN THE ONE REQUESTED.
008150     PERFORM C140-FIND-DEST-COLUMN
008160        THRU C140-FIND-DEST-COLUMN-EX.
008170     IF WK-S-DST-COL-FOUND = "N"
008180         MOVE "I009" TO WK-C-REASON-HOLD
008190         MOVE "DESTINATION COLUMN ID DOES NOT EXIST"
008200                     TO WK-C-MESSAGE-HOLD
008210         SET WK-C-REQ-IS-REJECTED TO TRUE
008220         GO TO C199-CHECK-INPUT-EX
008230     END-IF.
008240     IF WK-T-COLM-PIPE-ID (WK-S-DST-COL-IX) NOT = RQ-PIPELINE-ID
008250         MOVE "I009" TO WK-C-REASON-HOLD
008260         MOVE "DESTINATION COLUMN NOT IN THE REQUESTED PIPELINE"
008270                     TO WK-C-MESSAGE-HOLD
008280         SET WK-C-REQ-IS-REJECTED TO TRUE
008290         GO TO C199-CHECK-INPUT-EX
008300     END-IF.
008310 C199-CHECK-INPUT-EX.
008320     EXIT.
008330*
008340* WCM051 - PIPEDATA IS NOT SUPPLIED IN PIPELINE-ID ORDER, SO
008350* THIS LOOKUP STAYS A LINEAR SCAN (UNLIKE C120/C130/C140 BELOW,
008360* WHICH BISECT THE SORTED COLUMN AND CARD TABLES).
008370 C110-FIND-PIPELINE.
008380     MOVE "N" TO WK-S-PIPE-FOUND.
008390     MOVE ZERO TO WK-S-PIPE-IX.
008400     PERFORM C111-SCAN-PIPELINE
008410        THRU C111-SCAN-PIPELINE-EX
008420        VARYING WK-S-IX1 FROM 1 BY 1
008430        UNTIL WK-S-IX1 > WK-T-PIPE-COUNT
008440           OR WK-S-PIPE-FOUND = "Y".
008450 C110-FIND-PIPELINE-EX.
008460     EXIT.
008470*
008480 C111-SCAN-PIPELINE.
008490     IF WK-T-PIPE-ID (WK-S-IX1) = RQ-PIPELINE-ID
008500         MOVE "Y" TO WK-S-PIPE-FOUND
008510         MOVE WK-S-IX1 TO WK-S-PIPE-IX
008520     END-IF.
008530 C111-SCAN-PIPELINE-EX.
008540     EXIT.
008550*
008560* WCM051 - CARDDATA ARRIVES SORTED ASCENDING ON CARD-ID, SO THE
008570* TABLE IS SEARCHED BY BISECTION RATHER THAN BY A FULL SCAN.
008580 C120-FIND-CARD.
008590     MOVE "N" TO WK-S-CARD-FOUND.
008600     MOVE ZERO TO WK-S-CARD-IX.
008610     MOVE 1 TO WK-S-BS-LOW.
008620     MOVE WK-T-CARD-COUNT TO WK-S-BS-HIGH.
008630     PERFORM C121-SCAN-CARD
008640        THRU C121-SCAN-CARD-EX
008650        UNTIL WK-S-BS-LOW > WK-S-BS-HIGH
008660           OR WK-S-CARD-FOUND = "Y".
008670 C120-FIND-CARD-EX.
008680     EXIT.
008690*
008700* TEST THE MIDPOINT OF THE CURRENT WINDOW; NARROW TO THE UPPER
008710* OR LOWER HALF DEPENDING ON WHICH SIDE OF CARD-ID IT FALLS.
008720 C121-SCAN-CARD.
008730     COMPUTE WK-S-BS-MID = (WK-S-BS-LOW + WK-S-BS-HIGH) / 2.
008740     IF WK-T-CARD-ID (WK-S-BS-MID) = RQ-CARD-ID
008750         MOVE "Y" TO WK-S-CARD-FOUND
008760         MOVE WK-S-BS-MID TO WK-S-CARD-IX
008770     ELSE
008780         IF WK-T-CARD-ID (WK-S-BS-MID) < RQ-CARD-ID
008790             COMPUTE WK-S-BS-LOW = WK-S-BS-MID + 1
008800         ELSE
008810             COMPUTE WK-S-BS-HIGH = WK-S-BS-MID - 1
008820         END-IF
008830     END-IF.
008840 C121-SCAN-CARD-EX.
008850     EXIT.
008860*
008870* WCM051 - COLUDATA ARRIVES SORTED ASCENDING ON COLUMN-ID, SO
008880* BOTH THE SOURCE-COLUMN AND DEST-COLUMN LOOKUPS BELOW ARE
008890* BISECTION SEARCHES OF THE SAME WK-T-COLM TABLE.
008900 C130-FIND-SOURCE-COLUMN.
008910     MOVE "N" TO WK-S-SRC-COL-FOUND.
008920     MOVE ZERO TO WK-S-SRC-COL-IX.
008930     MOVE 1 TO WK-S-BS-LOW.
008940     MOVE WK-T-COLM-COUNT TO WK-S-BS-HIGH.
008950     PERFORM C131-SCAN-SOURCE-COLUMN
008960        THRU C131-SCAN-SOURCE-COLUMN-EX
008970        UNTIL WK-S-BS-LOW > WK-S-BS-HIGH
008980           OR WK-S-SRC-COL-FOUND = "Y".
008990 C130-FIND-SOURCE-COLUMN-EX.
009000     EXIT.
009010*
009020* TEST THE MIDPOINT AGAINST THE CARD'S CURRENT COLUMN ID.
009030 C131-SCAN-SOURCE-COLUMN.
009040     COMPUTE WK-S-BS-MID = (WK-S-BS-LOW + WK-S-BS-HIGH) / 2.
009050     IF WK-T-COLM-ID (WK-S-BS-MID) = WK-S-PRIOR-COL-ID
009060         MOVE "Y" TO WK-S-SRC-COL-FOUND
009070         MOVE WK-S-BS-MID TO WK-S-SRC-COL-IX
009080     ELSE
009090         IF WK-T-COLM-ID (WK-S-BS-MID) < WK-S-PRIOR-COL-ID
009100             COMPUTE WK-S-BS-LOW = WK-S-BS-MID + 1
009110         ELSE
009120             COMPUTE WK-S-BS-HIGH = WK-S-BS-MID - 1
009130         END-IF
009140     END-IF.
009150 C131-SCAN-SOURCE-COLUMN-EX.
009160     EXIT.
009170*
009180 C140-FIND-DEST-COLUMN.
009190     MOVE "N" TO WK-S-DST-COL-FOUND.
009200     MOVE ZERO TO WK-S-DST-COL-IX.
009210     MOVE 1 TO WK-S-BS-LOW.
009220     MOVE WK-T-COLM-COUNT TO WK-S-BS-HIGH.
009230     PERFORM C141-SCAN-DEST-COLUMN
009240        THRU C141-SCAN-DEST-COLUMN-EX
009250        UNTIL WK-S-BS-LOW > WK-S-BS-HIGH
009260           OR WK-S-DST-COL-FOUND = "Y".
009270 C140-FIND-DEST-COLUMN-EX.
009280     EXIT.
009290*
009300* TEST THE MIDPOINT AGAINST THE REQUESTED DESTINATION COLUMN ID.
009310 C141-SCAN-DEST-COLUMN.
009320     COMPUTE WK-S-BS-MID = (WK-S-BS-LOW + WK-S-BS-HIGH) / 2.
009330     IF WK-T-COLM-ID (WK-S-BS-MID) = RQ-TO-COLUMN-ID
009340         MOVE "Y" TO WK-S-DST-COL-FOUND
009350         MOVE WK-S-BS-MID TO WK-S-DST-COL-IX
009360     ELSE
009370         IF WK-T-COLM-ID (WK-S-BS-MID) < RQ-TO-COLUMN-ID
009380             COMPUTE WK-S-BS-LOW = WK-S-BS-MID + 1
009390         ELSE
009400             COMPUTE WK-S-BS-HIGH = WK-S-BS-MID - 1
009410         END-IF
009420     END-IF.
009430 C141-SCAN-DEST-COLUMN-EX.
009440     EXIT.
009450*
009460*-----------------------------------------------------------------
009470* C200 - ORGANIZATION ACCESS CHECK.  SYSTEM-ADMIN BYPASSES;
009480* OTHERWISE THE USER'S ORGANIZATION MUST MATCH THE PIPELINE'S.
009490*-----------------------------------------------------------------
009500 C200-CHECK-ORGN.
009510     MOVE RQ-USER-ROLES-ALL TO WK-C-ORGN-USER-ROLES-ALL.
009520     MOVE RQ-USER-ORG-ID    TO WK-C-ORGN-USER-ORG-ID.
009530     MOVE WK-T-PIPE-ORG-ID (WK-S-PIPE-IX)
009540                            TO WK-C-ORGN-PIPE-ORG-ID.
009550     CALL "WCMVORGN" USING WK-C-ORGN-RECORD.
009560     IF WK-C-ORGN-NOT-ALLOWED
009570         MOVE WK-C-ORGN-REASON-CD TO WK-C-REASON-HOLD
009580         IF WK-C-ORGN-REASON-CD = "O001"
009590             MOVE "USER HAS NO ORGANIZATION ON FILE"
009600                         TO WK-C-MESSAGE-HOLD
009610         ELSE
009620             MOVE "USER ORGANIZATION DOES NOT OWN THIS PIPELINE"
009630                         TO WK-C-MESSAGE-HOLD
009640         END-IF
009650         SET WK-C-REQ-IS-REJECTED TO TRUE
009660     END-IF.
009670 C299-CHECK-ORGN-EX.
009680     EXIT.
009690*
009700*-----------------------------------------------------------------
009710* C300 - MOVE-OUT PERMISSION CHECK (P001) AGAINST THE SOURCE
009720* COLUMN'S ROLES-MOVE-OUT LIST.
009730*-----------------------------------------------------------------
009740 C300-CHECK-PERM-OUT.
009750     MOVE RQ-USER-ROLES-ALL TO WK-C-PERM-USER-ROLES-ALL.
009760     MOVE WK-T-COLM-ROLES-OUT-ALL (WK-S-SRC-COL-IX)
009770                            TO WK-C-PERM-COL-ROLES-ALL.
009780     CALL "WCMVPERM" USING WK-C-PERM-RECORD.
009790     IF WK-C-PERM-NOT-ALLOWED
009800         MOVE "P001" TO WK-C-REASON-HOLD
009810         MOVE "USER LACKS A ROLE PERMITTED TO MOVE A CARD OUT"
009820                     TO WK-C-MESSAGE-HOLD
009830         SET WK-C-REQ-IS-REJECTED TO TRUE
009840     END-IF.
009850 C399-CHECK-PERM-OUT-EX.
009860     EXIT.
009870*
009880*-----------------------------------------------------------------
009890* C400 - MOVE-IN PERMISSION CHECK (P002) AGAINST THE DESTINATION
009900* COLUMN'S ROLES-MOVE-IN LIST.
009910*-----------------------------------------------------------------
009920 C400-CHECK-PERM-IN.
009930     MOVE RQ-USER-ROLES-ALL TO WK-C-PERM-USER-ROLES-ALL.
009940     MOVE WK-T-COLM-ROLES-IN-ALL (WK-S-DST-COL-IX)
009950                            TO WK-C-PERM-COL-ROLES-ALL.
009960     CALL "WCMVPERM" USING WK-C-PERM-RECORD.
009970     IF WK-C-PERM-NOT-ALLOWED
009980         MOVE "P002" TO WK-C-REASON-HOLD
009990         MOVE "USER LACKS A ROLE PERMITTED TO MOVE A CARD IN"
010000                     TO WK-C-MESSAGE-HOLD
010010         SET WK-C-REQ-IS-REJECTED TO TRUE
010020     END-IF.
010030 C499-CHECK-PERM-IN-EX.
010040     EXIT.
010050*
010060*-----------------------------------------------------------------
010070* C500 - TRANSITION RULE CHECK.  THE FULL TRANSITION-RULE TABLE
010080* IS FILTERED HERE TO THE ROWS FOR THIS PIPELINE AND FROM-KEY
010090* BEFORE WCMVTRNS IS CALLED (SEE WCTRNS.cpybk).
010100*-----------------------------------------------------------------
010110 C500-CHECK-TRANSITION.
010120     MOVE ZERO TO WK-C-TRNS-RULE-COUNT.
010130     PERFORM C510-FILTER-ONE-RULE
010140        THRU C510-FILTER-ONE-RULE-EX
010150        VARYING WK-S-IX1 FROM 1 BY 1
010160        UNTIL WK-S-IX1 > WK-T-TRUL-COUNT.
010170     MOVE WK-T-COLM-KEY (WK-S-DST-COL-IX) TO WK-C-TRNS-TO-KEY.
010180     MOVE RQ-USER-ROLES-ALL TO WK-C-TRNS-USER-ROLES-ALL.
010190     CALL "WCMVTRNS" USING WK-C-TRNS-RECORD.
010200     IF WK-C-TRNS-NOT-ALLOWED
010210         MOVE WK-C-TRNS-REASON-CD TO WK-C-REASON-HOLD
010220         IF WK-C-TRNS-REASON-CD = "T001"
010230             MOVE "NO TRANSITION RULE ALLOWS THIS DESTINATION"
010240                         TO WK-C-MESSAGE-HOLD
010250         ELSE
010260             MOVE "USER'S ROLES ARE NOT PERMITTED BY THE RULE"
010270                         TO WK-C-MESSAGE-HOLD
010280         END-IF
010290         SET WK-C-REQ-IS-REJECTED TO TRUE
010300     END-IF.
010310 C599-CHECK-TRANSITION-EX.
010320     EXIT.
010330*
010340* COPY A MATCHING RULE ROW INTO THE WCMVTRNS LINKAGE TABLE.
010350* WCM018 CAPS THE COPY AT 20 ROWS; ANY BEYOND THAT ARE SILENTLY
010360* DROPPED (EDITAL HAS NEVER SEEN A COLUMN WITH THAT MANY RULES).
010370 C510-FILTER-ONE-RULE.
010380     IF WK-T-TRUL-PIPE-ID (WK-S-IX1) = RQ-PIPELINE-ID
010390        AND WK-T-TRUL-FROM-KEY (WK-S-IX1) =
010400            WK-T-COLM-KEY (WK-S-SRC-COL-IX)
010410         IF WK-C-TRNS-RULE-COUNT < 20
010420             ADD 1 TO WK-C-TRNS-RULE-COUNT
010430             MOVE WK-C-TRNS-RULE-COUNT TO WK-S-RULE-IX
010440             MOVE WK-T-TRUL-TO-KEY (WK-S-IX1)
010450                 TO WK-C-TRNS-RULE-TO-KEY (WK-S-RULE-IX)
010460             MOVE WK-T-TRUL-ROLES-ALL (WK-S-IX1)
010470                 TO WK-C-TRNS-RULE-ROLES-ALL (WK-S-RULE-IX)
010480         END-IF
010490     END-IF.
010500 C510-FILTER-ONE-RULE-EX.
010510     EXIT.
010520*
010530*-----------------------------------------------------------------
010540* C600 - ENTITY-TYPE ADMISSIBILITY CHECK (E001) AGAINST THE
010550* DESTINATION COLUMN'S ENTITY-TYPES LIST.
010560*-----------------------------------------------------------------
010570 C600-CHECK-ENTITY-TYPE.
010580     MOVE WK-T-CARD-ENTY-TYPE (WK-S-CARD-IX)
010590                            TO WK-C-ENTY-CARD-TYPE.
010600     MOVE WK-T-COLM-ENTY-ALL (WK-S-DST-COL-IX)
010610                            TO WK-C-ENTY-COL-TYPES-ALL.
010620     CALL "WCMVENTY" USING WK-C-ENTY-RECORD.
010630     IF WK-C-ENTY-NOT-ALLOWED
010640         MOVE "E001" TO WK-C-REASON-HOLD
010650         MOVE "CARD'S ENTITY TYPE IS NOT ADMITTED BY THE COLUMN"
010660                     TO WK-C-MESSAGE-HOLD
010670         SET WK-C-REQ-IS-REJECTED TO TRUE
010680     END-IF.
010690 C699-CHECK-ENTITY-TYPE-EX.
010700     EXIT.
010710*
010720*-----------------------------------------------------------------
010730* C700 - ACCEPTANCE.  UPDATE THE CARD'S COLUMN IN THE IN-MEMORY
010740* TABLE, WRITE THE CARD-MOVED EVENT, AND PUSH THE MOVE ONTO
010750* WCMVUNDO'S HISTORY STACK.
010760*-----------------------------------------------------------------
010770 C700-APPLY-MOVE.
010780     MOVE RQ-TO-COLUMN-ID TO WK-T-CARD-COL-ID (WK-S-CARD-IX).
010790     ADD 1 TO WK-C-REQ-ACCEPTED.
010800     ADD 1 TO WK-C-CARDS-MOVED.
010810*
010820     INITIALIZE EVENT-RECORD.
010830     MOVE RQ-SEQ            TO EV-SEQ.
010840     MOVE RQ-CARD-ID        TO EV-CARD-ID.
010850     MOVE RQ-PIPELINE-ID    TO EV-PIPELINE-ID.
010860     MOVE WK-S-PRIOR-COL-ID TO EV-FROM-COL-ID.
010870     MOVE RQ-TO-COLUMN-ID   TO EV-TO-COL-ID.
010880     MOVE WK-T-CARD-ENTY-TYPE (WK-S-CARD-IX)
010890                            TO EV-ENTITY-TYPE.
010900     MOVE WK-T-CARD-ENTY-ID (WK-S-CARD-IX)
010910                            TO EV-ENTITY-ID.
010920     MOVE RQ-USER-ID        TO EV-USER-ID.
010930     MOVE "CARD-MOVED"      TO EV-EVENT-TYPE.
010940     WRITE EVENT-RECORD.
010950*
010960     SET WK-C-UNDO-OP-PUSH   TO TRUE.
010970     MOVE RQ-CARD-ID         TO WK-C-UNDO-CARD-ID.
010980     MOVE WK-S-PRIOR-COL-ID  TO WK-C-UNDO-PRIOR-COL-ID.
010990     CALL "WCMVUNDO" USING WK-C-UNDO-RECORD.
011000*
011010     MOVE SPACES      TO WK-C-REASON-HOLD.
011020     MOVE "MOVE ACCEPTED AND APPLIED" TO WK-C-MESSAGE-HOLD.
011030 C799-APPLY-MOVE-EX.
011040     EXIT.
011050*
011060*-----------------------------------------------------------------
011070* C910 - WRITE ONE RESULT RECORD, ACCEPTED OR REJECTED.
011080*-----------------------------------------------------------------
011090* C910 - ONE ROW TO MVRESULT PER REQUEST, ACCEPTED OR REJECTED,
011100* IN ARRIVAL ORDER.  A REJECTED ROW ALSO BUMPS THE REASON-CODE
011110* BREAKDOWN TABLE (C915/C916) FOR THE END-OF-RUN SUMMARY.
011120 C910-WRITE-RESULT-RECORD.
011130     INITIALIZE RESULT-RECORD.
011140     MOVE RQ-SEQ           TO RS-SEQ.
011150     MOVE RQ-CARD-ID       TO RS-CARD-ID.
011160     IF WK-C-REQ-IS-ACCEPTED
011170         MOVE "ACCEPTED"   TO RS-STATUS
011180         MOVE SPACES       TO RS-REASON-CODE
011190     ELSE
011200         MOVE "REJECTED"   TO RS-STATUS
011210         MOVE WK-C-REASON-HOLD TO RS-REASON-CODE
011220         ADD 1 TO WK-C-REQ-REJECTED
011230         PERFORM C915-TALLY-REASON
011240            THRU C915-TALLY-REASON-EX
011250     END-IF.
011260     MOVE WK-C-MESSAGE-HOLD TO RS-MESSAGE.
011270     WRITE RESULT-RECORD.
011280 C919-WRITE-RESULT-RECORD-EX.
011290     EXIT.
011300*
011310* WCM015 - WALK THE 16-ENTRY REASON TABLE LOOKING FOR THE CODE
011320* THAT JUST REJECTED THIS REQUEST AND BUMP ITS COUNT.
011330 C915-TALLY-REASON.
011340     PERFORM C916-TALLY-ONE-REASON
011350        THRU C916-TALLY-ONE-REASON-EX
011360        VARYING WK-S-IX2 FROM 1 BY 1
011370        UNTIL WK-S-IX2 > 16.
011380 C915-TALLY-REASON-EX.
011390     EXIT.
011400*
011410* THE TABLE IS ONLY 16 ROWS LONG SO A LINEAR SCAN IS USED HERE
011420* REGARDLESS OF THE WCM051 BISECTION CHANGE ABOVE.
011430 C916-TALLY-ONE-REASON.
011440     IF WK-T-REASON-CODE (WK-S-IX2) = WK-C-REASON-HOLD
011450         ADD 1 TO WK-T-REASON-COUNT (WK-S-IX2)
011460     END-IF.
011470 C916-TALLY-ONE-REASON-EX.
011480     EXIT.
011490*
011500*-----------------------------------------------------------------
011510* C920 - WRITE ONE DETAIL LINE TO THE PROCESSING REPORT.
011520*-----------------------------------------------------------------
011530 C920-WRITE-DETAIL-LINE.
011540     MOVE SPACES         TO WK-R-DETAIL-LINE.
011550     MOVE RQ-SEQ         TO WK-R-D-SEQ.
011560     MOVE RQ-CARD-ID     TO WK-R-D-CARD.
011570     MOVE WK-S-PRIOR-COL-ID
011580                         TO WK-R-D-FROM.
011590     MOVE RQ-TO-COLUMN-ID
011600                         TO WK-R-D-TO.
011610     MOVE RQ-USER-ID     TO WK-R-D-USER.
011620     IF WK-C-REQ-IS-ACCEPTED
011630         MOVE "ACCEPTED" TO WK-R-D-STATUS
011640     ELSE
011650         MOVE "REJECTED" TO WK-R-D-STATUS
011660     END-IF.
011670     MOVE WK-C-REASON-HOLD   TO WK-R-D-REASON.
011680     MOVE WK-C-MESSAGE-HOLD  TO WK-R-D-MESSAGE.
011690     WRITE REPORT-RECORD FROM WK-R-DETAIL-LINE.
011700 C929-WRITE-DETAIL-LINE-EX.
011710     EXIT.
011720*
011730 EJECT
011740*-----------------------------------------------------------------
011750* E000 - REWRITE THE CARD MASTER IN ORIGINAL ARRIVAL ORDER WITH
011760* EACH CARD'S CURRENT (POSSIBLY UPDATED) COLUMN.
011770*-----------------------------------------------------------------
011780 E000-WRITE-CARD-MASTER.
011790     OPEN OUTPUT CARD-FILE-OUT.
011800     PERFORM E100-WRITE-ONE-CARD
011810        THRU E100-WRITE-ONE-CARD-EX
011820        VARYING WK-S-IX1 FROM 1 BY 1
011830        UNTIL WK-S-IX1 > WK-T-CARD-COUNT.
011840     CLOSE CARD-FILE-OUT.
011850 E099-WRITE-CARD-MASTER-EX.
011860     EXIT.
011870*
011880 E100-WRITE-ONE-CARD.
011890     INITIALIZE CARD-OUT-RECORD.
011900     MOVE WK-T-CARD-ID (WK-S-IX1)        TO CARD-ID.
011910     MOVE WK-T-CARD-PIPE-ID (WK-S-IX1)   TO CARD-PIPELINE-ID.
011920     MOVE WK-T-CARD-COL-ID (WK-S-IX1)    TO CARD-COLUMN-ID.
011930     MOVE WK-T-CARD-ENTY-TYPE (WK-S-IX1) TO CARD-ENTITY-TYPE.
011940     MOVE WK-T-CARD-ENTY-ID (WK-S-IX1)   TO CARD-ENTITY-ID.
011950     MOVE WK-T-CARD-SORT-ORDER (WK-S-IX1) TO CARD-SORT-ORDER.
011960     WRITE CARD-OUT-RECORD.
011970 E100-WRITE-ONE-CARD-EX.
011980     EXIT.
011990*
012000 EJECT
012010*-----------------------------------------------------------------
012020* F000 - PRINT THE SUMMARY SECTION OF THE PROCESSING REPORT.
012030*-----------------------------------------------------------------
012040 F000-PRINT-REPORT.
012050     MOVE WK-C-TODAY-DATE-X TO WK-R-T-DATE.
012060     WRITE REPORT-RECORD FROM WK-R-TITLE-LINE
012070         AFTER ADVANCING PAGE.
012080     WRITE REPORT-RECORD FROM WK-R-BLANK-LINE
012090         AFTER ADVANCING 1 LINE.
012100     WRITE REPORT-RECORD FROM WK-R-HEADING-LINE
012110         AFTER ADVANCING 1 LINE.
012120     WRITE REPORT-RECORD FROM WK-R-BLANK-LINE
012130         AFTER ADVANCING 1 LINE.
012140*
012150     WRITE REPORT-RECORD FROM WK-R-BLANK-LINE
012160         AFTER ADVANCING 2 LINES.
012170     MOVE "REQUESTS READ           "  TO WK-R-SUM-LABEL.
012180     MOVE WK-C-REQ-READ               TO WK-R-SUM-VALUE.
012190     WRITE REPORT-RECORD FROM WK-R-SUM-LINE
012200         AFTER ADVANCING 1 LINE.
012210*
012220     MOVE "REQUESTS ACCEPTED       "  TO WK-R-SUM-LABEL.
012230     MOVE WK-C-REQ-ACCEPTED           TO WK-R-SUM-VALUE.
012240     WRITE REPORT-RECORD FROM WK-R-SUM-LINE
012250         AFTER ADVANCING 1 LINE.
012260*
012270     MOVE "REQUESTS REJECTED       "  TO WK-R-SUM-LABEL.
012280     MOVE WK-C-REQ-REJECTED           TO WK-R-SUM-VALUE.
012290     WRITE REPORT-RECORD FROM WK-R-SUM-LINE
012300         AFTER ADVANCING 1 LINE.
012310*
012320     MOVE "CARDS ON FILE           "  TO WK-R-SUM-LABEL.
012330     MOVE WK-T-CARD-COUNT             TO WK-R-SUM-VALUE.
012340     WRITE REPORT-RECORD FROM WK-R-SUM-LINE
012350         AFTER ADVANCING 1 LINE.
012360*
012370     MOVE "CARDS MOVED             "  TO WK-R-SUM-LABEL.
012380     MOVE WK-C-CARDS-MOVED            TO WK-R-SUM-VALUE.
012390     WRITE REPORT-RECORD FROM WK-R-SUM-LINE
012400         AFTER ADVANCING 1 LINE.
012410*
012420     WRITE REPORT-RECORD FROM WK-R-BLANK-LINE
012430         AFTER ADVANCING 2 LINES.
012440     MOVE "REJECTION REASON BREAKDOWN"  TO WK-R-SUM-LABEL.
012450     MOVE ZERO                          TO WK-R-SUM-VALUE.
012460     WRITE REPORT-RECORD FROM WK-R-SUM-LINE
012470         AFTER ADVANCING 1 LINE.
012480     PERFORM F100-PRINT-REASON-LINE
012490        THRU F100-PRINT-REASON-LINE-EX
012500        VARYING WK-S-IX2 FROM 1 BY 1
012510        UNTIL WK-S-IX2 > 16.
012520 F999-PRINT-REPORT-EX.
012530     EXIT.
012540*
012550 F100-PRINT-REASON-LINE.
012560     IF WK-T-REASON-COUNT (WK-S-IX2) > 0
012570         MOVE WK-T-REASON-CODE (WK-S-IX2)  TO WK-R-SUM-LABEL
012580         MOVE WK-T-REASON-COUNT (WK-S-IX2) TO WK-R-SUM-VALUE
012590         WRITE REPORT-RECORD FROM WK-R-SUM-LINE
012600             AFTER ADVANCING 1 LINE
012610     END-IF.
012620 F100-PRINT-REASON-LINE-EX.
012630     EXIT.
012640*
012650 EJECT
012660*-----------------------------------------------------------------
012670* Y900 - ABNORMAL TERMINATION.  A REFERENCE FILE FAILED TO OPEN.
012680*-----------------------------------------------------------------
012690 Y900-ABNORMAL-TERMINATION.
012700     DISPLAY "WCMVMAIN - ABNORMAL TERMINATION"
012710     DISPLAY "SEE THE PRIOR MESSAGE FOR THE FILE THAT FAILED".
012720     MOVE 16 TO RETURN-CODE.
012730     PERFORM Z000-END-PROGRAM-ROUTINE
012740        THRU Z999-END-PROGRAM-ROUTINE-EX.
012750     GOBACK.
012760*
012770 EJECT
012780*-----------------------------------------------------------------
012790* Z000 - CLOSE WHATEVER FILES ARE STILL OPEN AND END THE RUN.
012800*-----------------------------------------------------------------
012810 Z000-END-PROGRAM-ROUTINE.
012820     CLOSE MOVE-REQUEST-FILE.
012830     CLOSE EVENT-FILE.
012840     CLOSE RESULT-FILE.
012850     CLOSE REPORT-FILE.
012860 Z999-END-PROGRAM-ROUTINE-EX.
012870     EXIT.
