000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     WCMVPERM.
000050 AUTHOR.         R S MENDES.
000060 INSTALLATION.   EDITAL SYSTEMS DEPT.
000070 DATE-WRITTEN.   21 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  ROLE-BASED PERMISSION VALIDATOR.  A CALLED
000120*               ROUTINE - NO FILES OF ITS OWN.  ANSWERS ONE
000130*               YES/NO QUESTION: DOES THE ACTING USER HOLD AT
000140*               LEAST ONE ROLE IN THE COLUMN'S ROLE LIST?  A
000150*               ROLE LIST THAT IS ENTIRELY SPACES MEANS NO
000160*               RESTRICTION ON THE COLUMN AND THE MOVE IS
000170*               ALWAYS ALLOWED.  CALLED TWICE PER REQUEST BY
000180*               WCMVMAIN - ONCE FOR THE SOURCE COLUMN'S
000190*               ROLES-MOVE-OUT LIST (P001) AND ONCE FOR THE
000200*               DESTINATION COLUMN'S ROLES-MOVE-IN LIST (P002).
000210*
000220*===================================================================
000230* HISTORY OF MODIFICATION:
000240*===================================================================
000250* TAG    DATE       DEV    DESCRIPTION
000260*------- ---------- ------ ------------------------------------
000270* WCM002 21/03/1991 RSM    INITIAL VERSION
000280*------- ---------- ------ ------------------------------------
000290* WCM009 14/10/1992 RSM    ROLE COMPARE NOW SKIPS SPACE-FILLED
000300*                          SLOTS IN THE USER'S ROLE LIST TOO,
000310*                          NOT JUST THE COLUMN'S (TICKET 1240)
000320*------- ---------- ------ ------------------------------------
000330* WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
000340*                          PROGRAM.  NO CHANGE REQUIRED.
000350*------- ---------- ------ ------------------------------------
000360* WCM039 02/03/2003 MFA    REQ 2274 - CONFIRMED BLANK USER-ROLES
000370*                          LIST (NO ROLES ON FILE) IS TREATED
000380*                          AS NOT-ALLOWED, NOT AS A WILDCARD
000390*------- ---------- ------ ------------------------------------
000400 EJECT
000410*****************************************************************
000420 ENVIRONMENT DIVISION.
000430*****************************************************************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000480                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000490                   UPSI-0 IS UPSI-SWITCH-0
000500                     ON  STATUS IS U0-ON
000510                     OFF STATUS IS U0-OFF.
000520*
000530 EJECT
000540*****************************************************************
000550 DATA DIVISION.
000560*****************************************************************
000570 WORKING-STORAGE SECTION.
000580 01  FILLER                     PIC X(24)  VALUE
000590     "** PROGRAM WCMVPERM **".
000600*
000610     COPY WCCOMN.
000620*
000630 01  WK-S-SUBSCRIPTS.
000640     05  WK-S-IX1               PIC S9(4)  COMP.
000650     05  WK-S-IX2               PIC S9(4)  COMP.
000660*
000670 01  WK-S-FLAGS.
000680     05  WK-S-MATCH-FOUND       PIC X(01)  VALUE "N".
000690*
000700****************
000710 LINKAGE SECTION.
000720****************
000730     COPY WCPERM.
000740*
000750 EJECT
000760*****************************************************************
000770 PROCEDURE DIVISION USING WK-C-PERM-RECORD.
000780*****************************************************************
000790 MAIN-MODULE.
000800     PERFORM A000-PROCESS-CALLED-ROUTINE
000810        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000820     GOBACK.
000830*
000840*-----------------------------------------------------------------
000850* A000 - IF THE COLUMN'S ROLE LIST IS ALL SPACES THE MOVE IS
000860* UNCONDITIONALLY ALLOWED.  OTHERWISE THE USER MUST HOLD AT
000870* LEAST ONE ROLE THAT APPEARS SOMEWHERE IN THE COLUMN'S LIST.
000880*-----------------------------------------------------------------
000890 A000-PROCESS-CALLED-ROUTINE.
000900     MOVE "N" TO WK-S-MATCH-FOUND.
000910     IF WK-C-PERM-COL-ROLES-ALL = SPACES
000920         SET WK-C-PERM-IS-ALLOWED TO TRUE
000930         GO TO A099-PROCESS-CALLED-ROUTINE-EX
000940     END-IF.
000950     PERFORM B100-SCAN-USER-ROLE
000960        THRU B100-SCAN-USER-ROLE-EX
000970        VARYING WK-S-IX1 FROM 1 BY 1
000980        UNTIL WK-S-IX1 > 5
000990           OR WK-S-MATCH-FOUND = "Y".
001000     IF WK-S-MATCH-FOUND = "Y"
001010         SET WK-C-PERM-IS-ALLOWED TO TRUE
001020     ELSE
001030         SET WK-C-PERM-NOT-ALLOWED TO TRUE
001040     END-IF.
001050 A099-PROCESS-CALLED-ROUTINE-EX.
001060     EXIT.
001070*
001080 B100-SCAN-USER-ROLE.
001090     IF WK-C-PERM-USER-ROLES (WK-S-IX1) NOT = SPACES
001100         PERFORM B200-SCAN-COL-ROLE
001110            THRU B200-SCAN-COL-ROLE-EX
001120            VARYING WK-S-IX2 FROM 1 BY 1
001130            UNTIL WK-S-IX2 > 5
001140               OR WK-S-MATCH-FOUND = "Y"
001150     END-IF.
001160 B100-SCAN-USER-ROLE-EX.
001170     EXIT.
001180*
001190 B200-SCAN-COL-ROLE.
001200     IF WK-C-PERM-COL-ROLES (WK-S-IX2) NOT = SPACES
001210        AND WK-C-PERM-COL-ROLES (WK-S-IX2) =
001220            WK-C-PERM-USER-ROLES (WK-S-IX1)
001230         MOVE "Y" TO WK-S-MATCH-FOUND
001240     END-IF.
001250 B200-SCAN-COL-ROLE-EX.
001260     EXIT.
