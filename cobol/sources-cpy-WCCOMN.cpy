000010* WCCOMN.cpybk
000020* COMMON WORK AREA - CARD WORKFLOW ENGINE (WCM APPLICATION)
000030* FILE STATUS CONDITIONS, RUN DATE AND MESSAGE-BUILDING FIELDS
000040* SHARED BY EVERY WCM PROGRAM.  COPY THIS FIRST, AHEAD OF ANY
000050* PROGRAM-SPECIFIC WORKING STORAGE.
000060*-----------------------------------------------------------------
000070* HISTORY OF MODIFICATION
000080*-----------------------------------------------------------------
000090* TAG    DATE       DEV    DESCRIPTION
000100*------- ---------- ------ -------------------------------------
000110* WCM001 14/03/1991 RSM    INITIAL VERSION FOR THE WORKFLOW BOARD
000120*                          CARD MOVE ENGINE (EDITAL PIPELINES)
000130*------- ---------- ------ -------------------------------------
000140* WCM014 09/11/1994 GDF    ADD WK-C-RECORD-NOT-FOUND 88 FOR THE
000150*                          COLUMN AND TRANSITION TABLES
000160*------- ---------- ------ -------------------------------------
000170* WCM029 22/07/1998 PLT    Y2K - WK-C-TODAY-DATE EXPANDED TO A
000180*                          4-DIGIT CENTURY-YEAR (CCYY)
000190*------- ---------- ------ -------------------------------------
000200 01  WK-C-COMMON.
000210     05  WK-C-FILE-STATUS        PIC X(02).
000220*                        SEE 88-LEVELS BELOW
000230         88  WK-C-SUCCESSFUL             VALUE "00" "02".
000240         88  WK-C-END-OF-FILE            VALUE "10".
000250         88  WK-C-RECORD-NOT-FOUND       VALUE "23" "35" "49".
000260     05  WK-C-TODAY-DATE.
000270*                        RUN DATE, CCYYMMDD
000280         10  WK-C-TODAY-CCYY     PIC 9(04).
000290         10  WK-C-TODAY-MM       PIC 9(02).
000300         10  WK-C-TODAY-DD       PIC 9(02).
000310     05  WK-C-TODAY-DATE-X REDEFINES WK-C-TODAY-DATE
000320                             PIC X(08).
000330     05  WK-C-MSG-KEY-NUM        PIC 9(08).
000340*                        NUMERIC/ALFA VIEW FOR MESSAGE BUILDING
000350     05  WK-C-MSG-KEY-ALFA REDEFINES WK-C-MSG-KEY-NUM
000360                             PIC X(08).
000370     05  WK-C-FOUND              PIC X(01)  VALUE "Y".
000380     05  WK-C-NOT-FOUND          PIC X(01)  VALUE "N".
000390     05  FILLER                  PIC X(10)  VALUE SPACES.
