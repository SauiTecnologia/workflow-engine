000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     WCMVTEST.
000050 AUTHOR.         R S MENDES.
000060 INSTALLATION.   EDITAL SYSTEMS DEPT.
000070 DATE-WRITTEN.   28 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  STAND-ALONE SELF-TEST DRIVER FOR THE FIVE
000120*               CARD-MOVEMENT RULE ENGINE VALIDATOR SUBROUTINES
000130*               (WCMVPERM, WCMVORGN, WCMVTRNS, WCMVENTY,
000140*               WCMVUNDO).  RUN BY HAND OR FROM THE NIGHTLY
000150*               BUILD JOB AFTER A COMPILE - NOT PART OF THE
000160*               PRODUCTION MOVE-CARD JOB STREAM.  EACH TEST
000170*               BUILDS A LINKAGE RECORD BY HAND, CALLS THE
000180*               SUBROUTINE UNDER TEST, COPIES ITS ANSWER INTO
000190*               WK-S-CURRENT-RESULT AND COMPARES IT TO THE
000200*               EXPECTED OUTCOME.  A NON-ZERO RETURN CODE MEANS
000210*               AT LEAST ONE TEST FAILED - THE BUILD JOB CHECKS
000220*               FOR THIS.
000230*
000240*===================================================================
000250* HISTORY OF MODIFICATION:
000260*===================================================================
000270* TAG    DATE       DEV    DESCRIPTION
000280*------- ---------- ------ ------------------------------------
000290* WCM007 28/03/1991 RSM    INITIAL VERSION - WCMVPERM/WCMVORGN
000300*                          CASES ONLY
000310*------- ---------- ------ ------------------------------------
000320* WCM019 10/05/1995 GDF    ADDED WCMVTRNS CASES AFTER THE RULE
000330*                          TABLE MAX WAS RAISED TO 20 (WCM018)
000340*------- ---------- ------ ------------------------------------
000350* WCM025 07/02/1997 RSM    ADDED WCMVENTY CASES AND THE BLANK-
000360*                          ROLE-LIST TRANSITION CASE FROM
000370*                          WCM024
000380*------- ---------- ------ ------------------------------------
000390* WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
000400*                          PROGRAM.  NO CHANGE REQUIRED.
000410*------- ---------- ------ ------------------------------------
000420* WCM037 21/06/2002 GDF    REWORKED THE COMMON ASSERTION
000430*                          PARAGRAPHS TO GO THROUGH A SINGLE
000440*                          WK-S-CURRENT-RESULT FLAG - THE OLD
000450*                          VERSION COMPARED ALL FOUR VALIDATORS'
000460*                          OUTPUT FLAGS AT ONCE AND COULD PASS A
000470*                          CASE ON A STALE ANSWER LEFT OVER FROM
000480*                          AN EARLIER CALL (TICKET 5104)
000490*------- ---------- ------ ------------------------------------
000500* WCM042 15/10/2003 MFA    REQ 2361 - ADDED WCMVUNDO PUSH/POP
000510*                          AND EMPTY-STACK CASES
000520*------- ---------- ------ ------------------------------------
000530 EJECT
000540*****************************************************************
000550 ENVIRONMENT DIVISION.
000560*****************************************************************
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-AS400.
000590 OBJECT-COMPUTER. IBM-AS400.
000600 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000610                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000620                   UPSI-0 IS UPSI-SWITCH-0
000630                     ON  STATUS IS U0-ON
000640                     OFF STATUS IS U0-OFF.
000650*
000660 EJECT
000670*****************************************************************
000680 DATA DIVISION.
000690*****************************************************************
000700 WORKING-STORAGE SECTION.
000710 01  FILLER                     PIC X(24)  VALUE
000720     "** PROGRAM WCMVTEST **".
000730*
000740     COPY WCCOMN.
000750*
000760 01  WK-C-COUNTERS.
000770     05  WK-C-TESTS-RUN         PIC 9(04)  COMP VALUE ZERO.
000780     05  WK-C-TESTS-PASSED      PIC 9(04)  COMP VALUE ZERO.
000790     05  WK-C-TESTS-FAILED      PIC 9(04)  COMP VALUE ZERO.
000800*
000810 01  WK-C-CASE-NAME             PIC X(40)  VALUE SPACES.
000820*
000830 01  WK-S-CURRENT-RESULT        PIC X(01)  VALUE SPACES.
000840     88  WK-S-CURRENT-IS-ALLOWED         VALUE "Y".
000850     88  WK-S-CURRENT-NOT-ALLOWED        VALUE "N".
000860*
000870* ----------------- LOCAL COPIES OF EACH VALIDATOR'S LINKAGE ----
000880 01  WK-C-PERM-AREA.
000890     COPY WCPERM.
000900 01  WK-C-ORGN-AREA.
000910     COPY WCORGN.
000920 01  WK-C-TRNS-AREA.
000930     COPY WCTRNS.
000940 01  WK-C-ENTY-AREA.
000950     COPY WCENTY.
000960 01  WK-C-UNDO-AREA.
000970     COPY WCUNDO.
000980*
000990 EJECT
001000*****************************************************************
001010 PROCEDURE DIVISION.
001020*****************************************************************
001030 MAIN-MODULE.
001040     PERFORM A000-TEST-WCMVPERM
001050        THRU A099-TEST-WCMVPERM-EX.
001060     PERFORM B000-TEST-WCMVORGN
001070        THRU B099-TEST-WCMVORGN-EX.
001080     PERFORM C000-TEST-WCMVTRNS
001090        THRU C099-TEST-WCMVTRNS-EX.
001100     PERFORM D000-TEST-WCMVENTY
001110        THRU D099-TEST-WCMVENTY-EX.
001120     PERFORM E000-TEST-WCMVUNDO
001130        THRU E099-TEST-WCMVUNDO-EX.
001140     PERFORM Z000-PRINT-SUMMARY
001150        THRU Z099-PRINT-SUMMARY-EX.
001160     GOBACK.
001170*
001180*-----------------------------------------------------------------
001190* A000 - WCMVPERM: BLANK COLUMN ROLE LIST ALLOWS ANY USER;
001200* A MATCHING ROLE ALLOWS; A NON-MATCHING ROLE IS DENIED.
001210*-----------------------------------------------------------------
001220 A000-TEST-WCMVPERM.
001230     MOVE "WCMVPERM - BLANK COLUMN LIST ALLOWS ANY USER"
001240                                       TO WK-C-CASE-NAME.
001250     INITIALIZE WK-C-PERM-RECORD.
001260     MOVE "VIEWER"     TO WK-C-PERM-USER-ROLES (1).
001270     CALL "WCMVPERM"   USING WK-C-PERM-RECORD.
001280     MOVE WK-C-PERM-ALLOWED TO WK-S-CURRENT-RESULT.
001290     PERFORM Y100-EXPECT-ALLOWED
001300        THRU Y199-EXPECT-ALLOWED-EX.
001310*
001320     MOVE "WCMVPERM - MATCHING ROLE IS ALLOWED"
001330                                       TO WK-C-CASE-NAME.
001340     INITIALIZE WK-C-PERM-RECORD.
001350     MOVE "EDITOR"     TO WK-C-PERM-USER-ROLES (1).
001360     MOVE "EDITOR"     TO WK-C-PERM-COL-ROLES (1).
001370     CALL "WCMVPERM"   USING WK-C-PERM-RECORD.
001380     MOVE WK-C-PERM-ALLOWED TO WK-S-CURRENT-RESULT.
001390     PERFORM Y100-EXPECT-ALLOWED
001400        THRU Y199-EXPECT-ALLOWED-EX.
001410*
001420     MOVE "WCMVPERM - NON-MATCHING ROLE IS DENIED"
001430                                       TO WK-C-CASE-NAME.
001440     INITIALIZE WK-C-PERM-RECORD.
001450     MOVE "VIEWER"     TO WK-C-PERM-USER-ROLES (1).
001460     MOVE "EDITOR"     TO WK-C-PERM-COL-ROLES (1).
001470     CALL "WCMVPERM"   USING WK-C-PERM-RECORD.
001480     MOVE WK-C-PERM-ALLOWED TO WK-S-CURRENT-RESULT.
001490     PERFORM Y200-EXPECT-NOT-ALLOWED
001500        THRU Y299-EXPECT-NOT-ALLOWED-EX.
001510 A099-TEST-WCMVPERM-EX.
001520     EXIT.
001530*
001540*-----------------------------------------------------------------
001550* B000 - WCMVORGN: SYSTEM-ADMIN BYPASSES, BLANK ORG IS O001,
001560* MISMATCHED ORG IS O002, MATCHING ORG IS ALLOWED.
001570*-----------------------------------------------------------------
001580 B000-TEST-WCMVORGN.
001590     MOVE "WCMVORGN - SYSTEM-ADMIN BYPASSES ORG CHECK"
001600                                       TO WK-C-CASE-NAME.
001610     INITIALIZE WK-C-ORGN-RECORD.
001620     MOVE "SYSTEM-ADMIN" TO WK-C-ORGN-USER-ROLES (1).
001630     MOVE "ORG-A"        TO WK-C-ORGN-USER-ORG-ID.
001640     MOVE "ORG-B"        TO WK-C-ORGN-PIPE-ORG-ID.
001650     CALL "WCMVORGN"     USING WK-C-ORGN-RECORD.
001660     MOVE WK-C-ORGN-ALLOWED TO WK-S-CURRENT-RESULT.
001670     PERFORM Y100-EXPECT-ALLOWED
001680        THRU Y199-EXPECT-ALLOWED-EX.
001690*
001700     MOVE "WCMVORGN - BLANK USER ORG IS DENIED O001"
001710                                       TO WK-C-CASE-NAME.
001720     INITIALIZE WK-C-ORGN-RECORD.
001730     MOVE "ORG-B"        TO WK-C-ORGN-PIPE-ORG-ID.
001740     CALL "WCMVORGN"     USING WK-C-ORGN-RECORD.
001750     MOVE WK-C-ORGN-ALLOWED TO WK-S-CURRENT-RESULT.
001760     PERFORM Y200-EXPECT-NOT-ALLOWED
001770        THRU Y299-EXPECT-NOT-ALLOWED-EX.
001780*
001790     MOVE "WCMVORGN - MISMATCHED ORG IS DENIED O002"
001800                                       TO WK-C-CASE-NAME.
001810     INITIALIZE WK-C-ORGN-RECORD.
001820     MOVE "ORG-A"        TO WK-C-ORGN-USER-ORG-ID.
001830     MOVE "ORG-B"        TO WK-C-ORGN-PIPE-ORG-ID.
001840     CALL "WCMVORGN"     USING WK-C-ORGN-RECORD.
001850     MOVE WK-C-ORGN-ALLOWED TO WK-S-CURRENT-RESULT.
001860     PERFORM Y200-EXPECT-NOT-ALLOWED
001870        THRU Y299-EXPECT-NOT-ALLOWED-EX.
001880*
001890     MOVE "WCMVORGN - MATCHING ORG IS ALLOWED"
001900                                       TO WK-C-CASE-NAME.
001910     INITIALIZE WK-C-ORGN-RECORD.
001920     MOVE "ORG-A"        TO WK-C-ORGN-USER-ORG-ID.
001930     MOVE "ORG-A"        TO WK-C-ORGN-PIPE-ORG-ID.
001940     CALL "WCMVORGN"     USING WK-C-ORGN-RECORD.
001950     MOVE WK-C-ORGN-ALLOWED TO WK-S-CURRENT-RESULT.
001960     PERFORM Y100-EXPECT-ALLOWED
001970        THRU Y199-EXPECT-ALLOWED-EX.
001980 B099-TEST-WCMVORGN-EX.
001990     EXIT.
002000*
002010*-----------------------------------------------------------------
002020* C000 - WCMVTRNS: NO RULES AT ALL IS ALLOWED, NO MATCHING
002030* DESTINATION IS T001, ROLE NOT IN A NON-BLANK RULE IS T002.
002040*-----------------------------------------------------------------
002050 C000-TEST-WCMVTRNS.
002060     MOVE "WCMVTRNS - NO RULES AT ALL IS ALLOWED"
002070                                       TO WK-C-CASE-NAME.
002080     INITIALIZE WK-C-TRNS-RECORD.
002090     MOVE "IN-PROGRESS" TO WK-C-TRNS-TO-KEY.
002100     CALL "WCMVTRNS"    USING WK-C-TRNS-RECORD.
002110     MOVE WK-C-TRNS-ALLOWED TO WK-S-CURRENT-RESULT.
002120     PERFORM Y100-EXPECT-ALLOWED
002130        THRU Y199-EXPECT-ALLOWED-EX.
002140*
002150     MOVE "WCMVTRNS - NO RULE FOR DESTINATION IS T001"
002160                                       TO WK-C-CASE-NAME.
002170     INITIALIZE WK-C-TRNS-RECORD.
002180     MOVE "DONE"          TO WK-C-TRNS-TO-KEY.
002190     MOVE 1               TO WK-C-TRNS-RULE-COUNT.
002200     MOVE "IN-PROGRESS"   TO WK-C-TRNS-RULE-TO-KEY (1).
002210     CALL "WCMVTRNS"      USING WK-C-TRNS-RECORD.
002220     MOVE WK-C-TRNS-ALLOWED TO WK-S-CURRENT-RESULT.
002230     PERFORM Y200-EXPECT-NOT-ALLOWED
002240        THRU Y299-EXPECT-NOT-ALLOWED-EX.
002250*
002260     MOVE "WCMVTRNS - ROLE NOT IN RULE LIST IS T002"
002270                                       TO WK-C-CASE-NAME.
002280     INITIALIZE WK-C-TRNS-RECORD.
002290     MOVE "DONE"          TO WK-C-TRNS-TO-KEY.
002300     MOVE "VIEWER"        TO WK-C-TRNS-USER-ROLES (1).
002310     MOVE 1               TO WK-C-TRNS-RULE-COUNT.
002320     MOVE "DONE"          TO WK-C-TRNS-RULE-TO-KEY (1).
002330     MOVE "EDITOR"        TO WK-C-TRNS-RULE-ROLES (1, 1).
002340     CALL "WCMVTRNS"      USING WK-C-TRNS-RECORD.
002350     MOVE WK-C-TRNS-ALLOWED TO WK-S-CURRENT-RESULT.
002360     PERFORM Y200-EXPECT-NOT-ALLOWED
002370        THRU Y299-EXPECT-NOT-ALLOWED-EX.
002380*
002390     MOVE "WCMVTRNS - BLANK RULE ROLE LIST ALLOWS ANY USER"
002400                                       TO WK-C-CASE-NAME.
002410     INITIALIZE WK-C-TRNS-RECORD.
002420     MOVE "DONE"          TO WK-C-TRNS-TO-KEY.
002430     MOVE "VIEWER"        TO WK-C-TRNS-USER-ROLES (1).
002440     MOVE 1               TO WK-C-TRNS-RULE-COUNT.
002450     MOVE "DONE"          TO WK-C-TRNS-RULE-TO-KEY (1).
002460     CALL "WCMVTRNS"      USING WK-C-TRNS-RECORD.
002470     MOVE WK-C-TRNS-ALLOWED TO WK-S-CURRENT-RESULT.
002480     PERFORM Y100-EXPECT-ALLOWED
002490        THRU Y199-EXPECT-ALLOWED-EX.
002500 C099-TEST-WCMVTRNS-EX.
002510     EXIT.
002520*
002530*-----------------------------------------------------------------
002540* D000 - WCMVENTY: BLANK COLUMN TYPE LIST ACCEPTS ANY CARD
002550* TYPE; A MATCHING TYPE IS ALLOWED; A NON-MATCHING ONE IS E001.
002560*-----------------------------------------------------------------
002570 D000-TEST-WCMVENTY.
002580     MOVE "WCMVENTY - BLANK TYPE LIST ACCEPTS ANY CARD"
002590                                       TO WK-C-CASE-NAME.
002600     INITIALIZE WK-C-ENTY-RECORD.
002610     MOVE "DEFECT"     TO WK-C-ENTY-CARD-TYPE.
002620     CALL "WCMVENTY"   USING WK-C-ENTY-RECORD.
002630     MOVE WK-C-ENTY-ALLOWED TO WK-S-CURRENT-RESULT.
002640     PERFORM Y100-EXPECT-ALLOWED
002650        THRU Y199-EXPECT-ALLOWED-EX.
002660*
002670     MOVE "WCMVENTY - MATCHING CARD TYPE IS ALLOWED"
002680                                       TO WK-C-CASE-NAME.
002690     INITIALIZE WK-C-ENTY-RECORD.
002700     MOVE "DEFECT"     TO WK-C-ENTY-CARD-TYPE.
002710     MOVE "DEFECT"     TO WK-C-ENTY-COL-TYPES (1).
002720     CALL "WCMVENTY"   USING WK-C-ENTY-RECORD.
002730     MOVE WK-C-ENTY-ALLOWED TO WK-S-CURRENT-RESULT.
002740     PERFORM Y100-EXPECT-ALLOWED
002750        THRU Y199-EXPECT-ALLOWED-EX.
002760*
002770     MOVE "WCMVENTY - NON-MATCHING CARD TYPE IS DENIED E001"
002780                                       TO WK-C-CASE-NAME.
002790     INITIALIZE WK-C-ENTY-RECORD.
002800     MOVE "STORY"      TO WK-C-ENTY-CARD-TYPE.
002810     MOVE "DEFECT"     TO WK-C-ENTY-COL-TYPES (1).
002820     CALL "WCMVENTY"   USING WK-C-ENTY-RECORD.
002830     MOVE WK-C-ENTY-ALLOWED TO WK-S-CURRENT-RESULT.
002840     PERFORM Y200-EXPECT-NOT-ALLOWED
002850        THRU Y299-EXPECT-NOT-ALLOWED-EX.
002860 D099-TEST-WCMVENTY-EX.
002870     EXIT.
002880*
002890*-----------------------------------------------------------------
002900* E000 - WCMVUNDO: A PUSH FOLLOWED BY AN UNDO RETURNS THE SAME
002910* CARD-ID AND PRIOR COLUMN; UNDO ON AN EMPTY STACK IS AN ERROR.
002920*-----------------------------------------------------------------
002930 E000-TEST-WCMVUNDO.
002940     MOVE "WCMVUNDO - UNDO ON EMPTY STACK IS AN ERROR"
002950                                       TO WK-C-CASE-NAME.
002960     INITIALIZE WK-C-UNDO-RECORD.
002970     SET WK-C-UNDO-OP-UNDO TO TRUE.
002980     CALL "WCMVUNDO"   USING WK-C-UNDO-RECORD.
002990     IF WK-C-UNDO-IS-ERROR
003000         PERFORM Y300-RECORD-PASS THRU Y399-RECORD-PASS-EX
003010     ELSE
003020         PERFORM Y400-RECORD-FAIL THRU Y499-RECORD-FAIL-EX
003030     END-IF.
003040*
003050     MOVE "WCMVUNDO - PUSH THEN UNDO RESTORES THE MOVE"
003060                                       TO WK-C-CASE-NAME.
003070     INITIALIZE WK-C-UNDO-RECORD.
003080     SET WK-C-UNDO-OP-PUSH   TO TRUE.
003090     MOVE 55501234           TO WK-C-UNDO-CARD-ID.
003100     MOVE 20010001           TO WK-C-UNDO-PRIOR-COL-ID.
003110     CALL "WCMVUNDO"         USING WK-C-UNDO-RECORD.
003120     INITIALIZE WK-C-UNDO-RECORD.
003130     SET WK-C-UNDO-OP-UNDO   TO TRUE.
003140     CALL "WCMVUNDO"         USING WK-C-UNDO-RECORD.
003150     IF WK-C-UNDO-NO-ERROR
003160        AND WK-C-UNDO-REST-CARD-ID = 55501234
003170        AND WK-C-UNDO-REST-COL-ID = 20010001
003180         PERFORM Y300-RECORD-PASS THRU Y399-RECORD-PASS-EX
003190     ELSE
003200         PERFORM Y400-RECORD-FAIL THRU Y499-RECORD-FAIL-EX
003210     END-IF.
003220 E099-TEST-WCMVUNDO-EX.
003230     EXIT.
003240*
003250*-----------------------------------------------------------------
003260* Y100/Y200 - COMMON ASSERTION HELPERS.  EACH TEST PARAGRAPH
003270* MOVES THE ANSWER IT GOT BACK INTO WK-S-CURRENT-RESULT BEFORE
003280* CALLING THESE, SO THE SAME PAIR OF PARAGRAPHS SERVES ALL
003290* FIVE VALIDATORS WITHOUT COMPARING A STALE OUTPUT FIELD.
003300*-----------------------------------------------------------------
003310 Y100-EXPECT-ALLOWED.
003320     IF WK-S-CURRENT-IS-ALLOWED
003330         PERFORM Y300-RECORD-PASS THRU Y399-RECORD-PASS-EX
003340     ELSE
003350         PERFORM Y400-RECORD-FAIL THRU Y499-RECORD-FAIL-EX
003360     END-IF.
003370 Y199-EXPECT-ALLOWED-EX.
003380     EXIT.
003390*
003400 Y200-EXPECT-NOT-ALLOWED.
003410     IF WK-S-CURRENT-NOT-ALLOWED
003420         PERFORM Y300-RECORD-PASS THRU Y399-RECORD-PASS-EX
003430     ELSE
003440         PERFORM Y400-RECORD-FAIL THRU Y499-RECORD-FAIL-EX
003450     END-IF.
003460 Y299-EXPECT-NOT-ALLOWED-EX.
003470     EXIT.
003480*
003490 Y300-RECORD-PASS.
003500     ADD 1 TO WK-C-TESTS-RUN.
003510     ADD 1 TO WK-C-TESTS-PASSED.
003520     DISPLAY "PASS - " WK-C-CASE-NAME.
003530 Y399-RECORD-PASS-EX.
003540     EXIT.
003550*
003560 Y400-RECORD-FAIL.
003570     ADD 1 TO WK-C-TESTS-RUN.
003580     ADD 1 TO WK-C-TESTS-FAILED.
003590     DISPLAY "FAIL - " WK-C-CASE-NAME.
003600 Y499-RECORD-FAIL-EX.
003610     EXIT.
003620*
003630*-----------------------------------------------------------------
003640* Z000 - SUMMARY AND RETURN CODE FOR THE BUILD JOB.
003650*-----------------------------------------------------------------
003660 Z000-PRINT-SUMMARY.
003670     DISPLAY "----------------------------------------".
003680     DISPLAY "WCMVTEST SUMMARY  RUN=" WK-C-TESTS-RUN
003690             " PASSED=" WK-C-TESTS-PASSED
003700             " FAILED=" WK-C-TESTS-FAILED.
003710     IF WK-C-TESTS-FAILED > ZERO
003720         MOVE 16 TO RETURN-CODE
003730     ELSE
003740         MOVE 0  TO RETURN-CODE
003750     END-IF.
003760 Z099-PRINT-SUMMARY-EX.
003770     EXIT.
