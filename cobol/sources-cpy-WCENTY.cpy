000010* WCENTY.cpybk
000020* LINKAGE RECORD FOR WCMVENTY - ENTITY-TYPE VALIDATOR
000030* IF THE DESTINATION COLUMN'S ENTITY-TYPES LIST IS ALL SPACES,
000040* ANY ENTITY TYPE IS ALLOWED; OTHERWISE THE CARD'S ENTITY TYPE
000050* MUST APPEAR SOMEWHERE IN THE LIST.
000060*-----------------------------------------------------------------
000070* HISTORY OF MODIFICATION
000080*-----------------------------------------------------------------
000090* TAG    DATE       DEV    DESCRIPTION
000100*------- ---------- ------ -------------------------------------
000110* WCM005 22/03/1991 RSM    INITIAL VERSION
000120*------- ---------- ------ -------------------------------------
000130 01  WK-C-ENTY-RECORD.
000140     05  WK-C-ENTY-INPUT.
000150         10  WK-C-ENTY-CARD-TYPE   PIC X(12).
000160*                        CARD'S ENTITY TYPE
000170         10  WK-C-ENTY-COL-TYPES   PIC X(12) OCCURS 3 TIMES.
000180*                        DESTINATION COLUMN'S ALLOWED TYPES
000190         10  WK-C-ENTY-COL-TYPES-ALL
000200                 REDEFINES WK-C-ENTY-COL-TYPES
000210                                 PIC X(36).
000220     05  WK-C-ENTY-OUTPUT.
000230         10  WK-C-ENTY-ALLOWED     PIC X(01).
000240             88  WK-C-ENTY-IS-ALLOWED       VALUE "Y".
000250             88  WK-C-ENTY-NOT-ALLOWED      VALUE "N".
000260         10  WK-C-ENTY-REASON-CD   PIC X(04).
000270*                        E001 OR SPACES
