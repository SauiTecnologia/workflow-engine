000010* WCCOLM.cpybk
000020* COLUMN RECORD LAYOUT - REFERENCE FILE COLUDATA
000030* ONE ROW PER COLUMN OF A PIPELINE.  LOADED INTO THE WK-T-COLM
000040* TABLE, SORTED BY COLUMN-ID, AT PROGRAM START.  THE ROLE LISTS
000050* AND ENTITY-TYPE LIST ARE FIXED SLOTS; AN ALL-SPACE LIST MEANS
000060* "NO RESTRICTION" (SEE WCMVPERM AND WCMVENTY).
000070*-----------------------------------------------------------------
000080* HISTORY OF MODIFICATION
000090*-----------------------------------------------------------------
000100* TAG    DATE       DEV    DESCRIPTION
000110*------- ---------- ------ -------------------------------------
000120* WCM001 14/03/1991 RSM    INITIAL VERSION
000130*------- ---------- ------ -------------------------------------
000140* WCM007 02/09/1992 RSM    ADD -ALL REDEFINES ON EACH ROLE LIST
000150*                          AND ENTITY-TYPE LIST SO THE CALLERS
000160*                          CAN TEST "ALL SPACES" IN ONE COMPARE
000170*------- ---------- ------ -------------------------------------
000180* WCM044 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
000190*                          FIELDS BELOW ALREADY FILL THE 277-BYTE
000200*                          RECORD (AUDIT FINDING, TICKET 5710)
000210*------- ---------- ------ -------------------------------------
000220     05  COLUMN-ID               PIC 9(08).
000230*                        UNIQUE COLUMN IDENTIFIER
000240     05  COL-PIPELINE-ID         PIC 9(08).
000250*                        OWNING PIPELINE
000260     05  COLUMN-KEY              PIC X(12).
000270*                        STABLE KEY, E.G. INSCRITOS
000280     05  COLUMN-NAME             PIC X(30).
000290*                        DISPLAY NAME
000300     05  COLUMN-POSITION         PIC 9(03).
000310*                        ORDERING POSITION WITHIN PIPELINE
000320     05  ENTITY-TYPES-TBL.
000330         10  ENTITY-TYPES        PIC X(12) OCCURS 3 TIMES.
000340*                        ALLOWED ENTITY TYPES, SPACES = ANY
000350     05  ENTITY-TYPES-ALL REDEFINES ENTITY-TYPES-TBL
000360                             PIC X(36).
000370     05  ROLES-MOVE-IN-TBL.
000380         10  ROLES-MOVE-IN       PIC X(12) OCCURS 5 TIMES.
000390*                        ROLES ALLOWED TO MOVE A CARD IN
000400     05  ROLES-MOVE-IN-ALL REDEFINES ROLES-MOVE-IN-TBL
000410                             PIC X(60).
000420     05  ROLES-MOVE-OUT-TBL.
000430         10  ROLES-MOVE-OUT      PIC X(12) OCCURS 5 TIMES.
000440*                        ROLES ALLOWED TO MOVE A CARD OUT
000450     05  ROLES-MOVE-OUT-ALL REDEFINES ROLES-MOVE-OUT-TBL
000460                             PIC X(60).
000470     05  ROLES-VIEW-TBL.
000480         10  ROLES-VIEW          PIC X(12) OCCURS 5 TIMES.
000490*                        ROLES ALLOWED TO VIEW THE COLUMN
000500     05  ROLES-VIEW-ALL REDEFINES ROLES-VIEW-TBL
000510                             PIC X(60).
