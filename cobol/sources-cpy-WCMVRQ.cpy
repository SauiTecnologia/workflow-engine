000010* WCMVRQ.cpybk
000020* MOVE-REQUEST RECORD LAYOUT - TRANSACTION FILE MVREQIN
000030* ONE ROW PER REQUESTED CARD MOVE, IN ARRIVAL ORDER.  THE SOURCE
000040* COLUMN IS NOT CARRIED ON THIS RECORD; IT IS ALWAYS THE CARD'S
000050* CURRENT COLUMN AT THE TIME THE REQUEST IS PROCESSED.
000060*-----------------------------------------------------------------
000070* HISTORY OF MODIFICATION
000080*-----------------------------------------------------------------
000090* TAG    DATE       DEV    DESCRIPTION
000100*------- ---------- ------ -------------------------------------
000110* WCM001 14/03/1991 RSM    INITIAL VERSION
000120*------- ---------- ------ -------------------------------------
000130* WCM047 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
000140*                          FIELDS BELOW ALREADY FILL THE 114-BYTE
000150*                          RECORD (AUDIT FINDING, TICKET 5710)
000160*------- ---------- ------ -------------------------------------
000170     05  RQ-SEQ                  PIC 9(06).
000180*                        REQUEST SEQUENCE NUMBER
000190     05  RQ-PIPELINE-ID          PIC 9(08).
000200*                        TARGET PIPELINE
000210     05  RQ-CARD-ID              PIC 9(08).
000220*                        CARD TO MOVE
000230     05  RQ-TO-COLUMN-ID         PIC 9(08).
000240*                        DESTINATION COLUMN ID
000250     05  RQ-USER-ID              PIC X(12).
000260*                        ACTING USER ID
000270     05  RQ-USER-ORG-ID          PIC X(12).
000280*                        ACTING USER'S ORGANIZATION, SPACES=NONE
000290     05  RQ-USER-ROLES-TBL.
000300         10  RQ-USER-ROLES       PIC X(12) OCCURS 5 TIMES.
000310*                        ACTING USER'S ROLES
000320     05  RQ-USER-ROLES-ALL REDEFINES RQ-USER-ROLES-TBL
000330                             PIC X(60).
