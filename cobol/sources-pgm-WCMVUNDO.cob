000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     WCMVUNDO.
000050 AUTHOR.         R S MENDES.
000060 INSTALLATION.   EDITAL SYSTEMS DEPT.
000070 DATE-WRITTEN.   25 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  COMMAND EXECUTOR / MOVE HISTORY.  KEEPS A
000120*               LAST-IN-FIRST-OUT STACK OF ACCEPTED CARD MOVES
000130*               FOR THE LIFE OF THE RUN UNIT SO THE MOST RECENT
000140*               MOVE CAN BE UNDONE.  TWO OPERATIONS:
000150*                 PUSH - RECORD A CARD-ID AND THE COLUMN IT
000160*                        MOVED OUT OF, CALLED BY WCMVMAIN FROM
000170*                        C700-APPLY-MOVE FOR EVERY ACCEPTED
000180*                        REQUEST.
000190*                 UNDO - POP THE MOST RECENT ENTRY AND HAND
000200*                        BACK THE CARD-ID AND THE COLUMN TO
000210*                        RESTORE IT TO.  IF THE STACK IS EMPTY
000220*                        THE ERROR FLAG IS SET.
000230*               THIS PROGRAM IS NOT DECLARED "INITIAL" - ITS
000240*               WORKING STORAGE MUST SURVIVE FROM ONE CALL TO
000250*               THE NEXT SO THE STACK IS NOT LOST BETWEEN
000260*               PUSHES AND THE EVENTUAL UNDO.  DO NOT ADD AN
000270*               INITIAL PROGRAM CLAUSE TO THE PROGRAM-ID.
000280*
000290*===================================================================
000300* HISTORY OF MODIFICATION:
000310*===================================================================
000320* TAG    DATE       DEV    DESCRIPTION
000330*------- ---------- ------ ------------------------------------
000340* WCM006 25/03/1991 RSM    INITIAL VERSION
000350*------- ---------- ------ ------------------------------------
000360* WCM013 30/06/1994 RSM    RAISED STACK DEPTH FROM 200 TO 500
000370*                          ENTRIES (OPS TICKET 3105 - LARGE
000380*                          YEAR-END REORGANISATION RUNS WERE
000390*                          OVERFLOWING THE STACK)
000400*------- ---------- ------ ------------------------------------
000410* WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
000420*                          PROGRAM.  NO CHANGE REQUIRED.
000430*------- ---------- ------ ------------------------------------
000440* WCM041 30/09/2003 MFA    REQ 2355 - AN UNDO OPERATION NOW
000450*                          CLEARS THE OUTPUT FIELDS BEFORE THE
000460*                          POP SO A CALLER CANNOT MISTAKE THE
000470*                          PRIOR CALL'S RESULT FOR A FRESH ONE
000480*------- ---------- ------ ------------------------------------
000490 EJECT
000500*****************************************************************
000510 ENVIRONMENT DIVISION.
000520*****************************************************************
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-AS400.
000550 OBJECT-COMPUTER. IBM-AS400.
000560 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000570                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000580                   UPSI-0 IS UPSI-SWITCH-0
000590                     ON  STATUS IS U0-ON
000600                     OFF STATUS IS U0-OFF.
000610*
000620 EJECT
000630*****************************************************************
000640 DATA DIVISION.
000650*****************************************************************
000660 WORKING-STORAGE SECTION.
000670 01  FILLER                     PIC X(24)  VALUE
000680     "** PROGRAM WCMVUNDO **".
000690*
000700     COPY WCCOMN.
000710*
000720*-----------------------------------------------------------------
000730* THE MOVE-HISTORY STACK.  WK-S-HIST-TOP IS THE SUBSCRIPT OF THE
000740* MOST RECENT ENTRY - ZERO MEANS THE STACK IS EMPTY.  BOTH THE
000750* TABLE AND THE POINTER MUST RETAIN THEIR VALUES ACROSS CALLS.
000760*-----------------------------------------------------------------
000770 01  WK-S-HIST-TOP                  PIC S9(4)  COMP VALUE ZERO.
000780*
000790 01  WK-S-HIST-TBL.
000800     05  WK-S-HIST-ENTRY OCCURS 500 TIMES.
000810         10  WK-S-HIST-CARD-ID      PIC 9(08).
000820         10  WK-S-HIST-PRIOR-COL-ID PIC 9(08).
000830     05  WK-S-HIST-ENTRY-ALL REDEFINES WK-S-HIST-ENTRY
000840                                      PIC X(16)  OCCURS 500 TIMES.
000850*
000860 01  WK-S-FLAGS.
000870     05  WK-S-STACK-FULL            PIC X(01)  VALUE "N".
000880*
000890****************
000900 LINKAGE SECTION.
000910****************
000920     COPY WCUNDO.
000930*
000940 EJECT
000950*****************************************************************
000960 PROCEDURE DIVISION USING WK-C-UNDO-RECORD.
000970*****************************************************************
000980 MAIN-MODULE.
000990     PERFORM A000-PROCESS-CALLED-ROUTINE
001000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001010     GOBACK.
001020*
001030*-----------------------------------------------------------------
001040* A000 - DISPATCH ON THE OPERATION CODE THE CALLER PASSED IN.
001050*-----------------------------------------------------------------
001060 A000-PROCESS-CALLED-ROUTINE.
001070     MOVE SPACES TO WK-C-UNDO-OUTPUT.
001080     EVALUATE TRUE
001090         WHEN WK-C-UNDO-OP-PUSH
001100             PERFORM B100-PUSH-CARD-MOVE
001110                THRU B199-PUSH-CARD-MOVE-EX
001120         WHEN WK-C-UNDO-OP-UNDO
001130             PERFORM B200-UNDO-CARD-MOVE
001140                THRU B299-UNDO-CARD-MOVE-EX
001150         WHEN OTHER
001160             SET WK-C-UNDO-IS-ERROR TO TRUE
001170     END-EVALUATE.
001180 A099-PROCESS-CALLED-ROUTINE-EX.
001190     EXIT.
001200*
001210*-----------------------------------------------------------------
001220* B100 - REMEMBER THE CARD-ID AND THE COLUMN IT MOVED OUT OF.
001230* A FULL STACK IS REPORTED AS AN ERROR RATHER THAN SILENTLY
001240* DROPPING THE OLDEST ENTRY - MOVE HISTORY IS NOT ROTATED.
001250*-----------------------------------------------------------------
001260 B100-PUSH-CARD-MOVE.
001270     IF WK-S-HIST-TOP >= 500
001280         SET WK-C-UNDO-IS-ERROR TO TRUE
001290         GO TO B199-PUSH-CARD-MOVE-EX
001300     END-IF.
001310     ADD 1 TO WK-S-HIST-TOP.
001320     MOVE WK-C-UNDO-CARD-ID
001330                       TO WK-S-HIST-CARD-ID (WK-S-HIST-TOP).
001340     MOVE WK-C-UNDO-PRIOR-COL-ID
001350                       TO WK-S-HIST-PRIOR-COL-ID (WK-S-HIST-TOP).
001360     SET WK-C-UNDO-NO-ERROR TO TRUE.
001370 B199-PUSH-CARD-MOVE-EX.
001380     EXIT.
001390*
001400*-----------------------------------------------------------------
001410* B200 - POP THE MOST RECENT ENTRY AND HAND BACK THE CARD-ID
001420* AND THE COLUMN TO RESTORE.  AN EMPTY STACK IS AN ERROR.
001430*-----------------------------------------------------------------
001440 B200-UNDO-CARD-MOVE.
001450     MOVE ZERO TO WK-C-UNDO-REST-CARD-ID
001460                  WK-C-UNDO-REST-COL-ID.
001470     IF WK-S-HIST-TOP = ZERO
001480         SET WK-C-UNDO-IS-ERROR TO TRUE
001490         GO TO B299-UNDO-CARD-MOVE-EX
001500     END-IF.
001510     MOVE WK-S-HIST-CARD-ID (WK-S-HIST-TOP)
001520                       TO WK-C-UNDO-REST-CARD-ID.
001530     MOVE WK-S-HIST-PRIOR-COL-ID (WK-S-HIST-TOP)
001540                       TO WK-C-UNDO-REST-COL-ID.
001550     SUBTRACT 1 FROM WK-S-HIST-TOP.
001560     SET WK-C-UNDO-NO-ERROR TO TRUE.
001570 B299-UNDO-CARD-MOVE-EX.
001580     EXIT.
