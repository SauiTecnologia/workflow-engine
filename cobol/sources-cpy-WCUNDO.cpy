000010* WCUNDO.cpybk
000020* LINKAGE RECORD FOR WCMVUNDO - COMMAND EXECUTOR / MOVE HISTORY
000030* WK-C-UNDO-OPERATION SELECTS PUSH (REMEMBER AN ACCEPTED MOVE)
000040* OR UNDO (POP THE LAST MOVE AND RESTORE THE CARD'S PRIOR
000050* COLUMN).  AN UNDO WITH NO HISTORY ON THE STACK SETS
000060* WK-C-UNDO-ERROR-FLAG TO "Y" AND CHANGES NOTHING.
000070*-----------------------------------------------------------------
000080* HISTORY OF MODIFICATION
000090*-----------------------------------------------------------------
000100* TAG    DATE       DEV    DESCRIPTION
000110*------- ---------- ------ -------------------------------------
000120* WCM006 25/03/1991 RSM    INITIAL VERSION
000130*------- ---------- ------ -------------------------------------
000140 01  WK-C-UNDO-RECORD.
000150     05  WK-C-UNDO-INPUT.
000160         10  WK-C-UNDO-OPERATION   PIC X(05).
000170             88  WK-C-UNDO-OP-PUSH          VALUE "PUSH".
000180             88  WK-C-UNDO-OP-UNDO          VALUE "UNDO".
000190         10  WK-C-UNDO-CARD-ID     PIC 9(08).
000200*                        CARD JUST MOVED (PUSH ONLY)
000210         10  WK-C-UNDO-PRIOR-COL-ID PIC 9(08).
000220*                        CARD'S COLUMN BEFORE THE MOVE (PUSH)
000230     05  WK-C-UNDO-OUTPUT.
000240         10  WK-C-UNDO-REST-CARD-ID PIC 9(08).
000250*                        CARD RESTORED BY AN UNDO
000260         10  WK-C-UNDO-REST-COL-ID PIC 9(08).
000270*                        COLUMN THE CARD IS RESTORED TO
000280         10  WK-C-UNDO-ERROR-FLAG  PIC X(01).
000290             88  WK-C-UNDO-NO-ERROR         VALUE "N".
000300             88  WK-C-UNDO-IS-ERROR         VALUE "Y".
