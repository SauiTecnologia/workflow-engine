000010* WCRSLT.cpybk
000020* RESULT RECORD LAYOUT - OUTPUT FILE MVRESULT
000030* ONE ROW PER MOVE REQUEST PROCESSED, ARRIVAL ORDER, WHETHER
000040* ACCEPTED OR REJECTED.  FEEDS THE DETAIL SECTION OF THE
000050* PROCESSING REPORT (SEE WCMVMAIN PARAGRAPH F000-PRINT-REPORT).
000060*-----------------------------------------------------------------
000070* HISTORY OF MODIFICATION
000080*-----------------------------------------------------------------
000090* TAG    DATE       DEV    DESCRIPTION
000100*------- ---------- ------ -------------------------------------
000110* WCM001 14/03/1991 RSM    INITIAL VERSION
000120*------- ---------- ------ -------------------------------------
000130* WCM049 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
000140*                          FIELDS BELOW ALREADY FILL THE 86-BYTE
000150*                          RECORD (AUDIT FINDING, TICKET 5710)
000160*------- ---------- ------ -------------------------------------
000170     05  RS-SEQ                  PIC 9(06).
000180*                        REQUEST SEQUENCE
000190     05  RS-CARD-ID              PIC 9(08).
000200*                        CARD
000210     05  RS-STATUS               PIC X(08).
000220*                        "ACCEPTED" OR "REJECTED"
000230     05  RS-REASON-CODE          PIC X(04).
000240*                        SPACES IF ACCEPTED
000250     05  RS-MESSAGE              PIC X(60).
000260*                        HUMAN-READABLE EXPLANATION
