000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     WCMVENTY.
000050 AUTHOR.         R S MENDES.
000060 INSTALLATION.   EDITAL SYSTEMS DEPT.
000070 DATE-WRITTEN.   22 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  CONFIGURABLE ENTITY-TYPE VALIDATOR.  A COLUMN
000120*               MAY RESTRICT THE KINDS OF CARDS IT WILL ACCEPT
000130*               (E.G. A "DONE" COLUMN THAT TAKES ONLY DEFECT
000140*               CARDS, NEVER STORY CARDS).  A COLUMN WHOSE
000150*               ENTITY-TYPE LIST IS ENTIRELY SPACES ACCEPTS
000160*               ANY CARD TYPE.  OTHERWISE THE CARD'S ENTITY
000170*               TYPE MUST APPEAR SOMEWHERE IN THE COLUMN'S
000180*               LIST (E001 IF NOT).  CALLED ONCE PER REQUEST BY
000190*               WCMVMAIN, AFTER THE TRANSITION CHECK.
000200*
000210*===================================================================
000220* HISTORY OF MODIFICATION:
000230*===================================================================
000240* TAG    DATE       DEV    DESCRIPTION
000250*------- ---------- ------ ------------------------------------
000260* WCM005 22/03/1991 RSM    INITIAL VERSION
000270*------- ---------- ------ ------------------------------------
000280* WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
000290*                          PROGRAM.  NO CHANGE REQUIRED.
000300*------- ---------- ------ ------------------------------------
000310* WCM040 11/06/2003 MFA    REQ 2310 - ENTITY TYPE COMPARE IS
000320*                          NOW LEFT-JUSTIFIED, CASE UNCHANGED
000330*                          (OFFENDING BLANK-PADDED FEED FIELD
000340*                          FROM UPSTREAM EXTRACT - TICKET 5521)
000350*------- ---------- ------ ------------------------------------
000360 EJECT
000370*****************************************************************
000380 ENVIRONMENT DIVISION.
000390*****************************************************************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-AS400.
000420 OBJECT-COMPUTER. IBM-AS400.
000430 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000440                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000450                   UPSI-0 IS UPSI-SWITCH-0
000460                     ON  STATUS IS U0-ON
000470                     OFF STATUS IS U0-OFF.
000480*
000490 EJECT
000500*****************************************************************
000510 DATA DIVISION.
000520*****************************************************************
000530 WORKING-STORAGE SECTION.
000540 01  FILLER                     PIC X(24)  VALUE
000550     "** PROGRAM WCMVENTY **".
000560*
000570     COPY WCCOMN.
000580*
000590 01  WK-S-SUBSCRIPTS.
000600     05  WK-S-IX1               PIC S9(4)  COMP.
000610*
000620 01  WK-S-FLAGS.
000630     05  WK-S-TYPE-MATCH        PIC X(01)  VALUE "N".
000640*
000650****************
000660 LINKAGE SECTION.
000670****************
000680     COPY WCENTY.
000690*
000700 EJECT
000710*****************************************************************
000720 PROCEDURE DIVISION USING WK-C-ENTY-RECORD.
000730*****************************************************************
000740 MAIN-MODULE.
000750     PERFORM A000-PROCESS-CALLED-ROUTINE
000760        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000770     GOBACK.
000780*
000790*-----------------------------------------------------------------
000800* A000 - A COLUMN WHOSE ENTITY-TYPE LIST IS ALL SPACES TAKES
000810* ANY CARD TYPE.  OTHERWISE THE CARD'S ENTITY TYPE MUST MATCH
000820* ONE OF THE UP TO THREE TYPES NAMED IN THE COLUMN'S LIST.
000830*-----------------------------------------------------------------
000840 A000-PROCESS-CALLED-ROUTINE.
000850     MOVE SPACES TO WK-C-ENTY-OUTPUT.
000860     IF WK-C-ENTY-COL-TYPES-ALL = SPACES
000870         SET WK-C-ENTY-IS-ALLOWED TO TRUE
000880         GO TO A099-PROCESS-CALLED-ROUTINE-EX
000890     END-IF.
000900     MOVE "N" TO WK-S-TYPE-MATCH.
000910     PERFORM A100-SCAN-COLUMN-TYPES
000920        THRU A100-SCAN-COLUMN-TYPES-EX
000930        VARYING WK-S-IX1 FROM 1 BY 1
000940        UNTIL WK-S-IX1 > 3
000950           OR WK-S-TYPE-MATCH = "Y".
000960     IF WK-S-TYPE-MATCH = "Y"
000970         SET WK-C-ENTY-IS-ALLOWED TO TRUE
000980     ELSE
000990         SET WK-C-ENTY-NOT-ALLOWED TO TRUE
001000         MOVE "E001" TO WK-C-ENTY-REASON-CD
001010     END-IF.
001020 A099-PROCESS-CALLED-ROUTINE-EX.
001030     EXIT.
001040*
001050 A100-SCAN-COLUMN-TYPES.
001060     IF WK-C-ENTY-COL-TYPES (WK-S-IX1) NOT = SPACES
001070        AND WK-C-ENTY-COL-TYPES (WK-S-IX1) = WK-C-ENTY-CARD-TYPE
001080         MOVE "Y" TO WK-S-TYPE-MATCH
001090     END-IF.
001100 A100-SCAN-COLUMN-TYPES-EX.
001110     EXIT.
