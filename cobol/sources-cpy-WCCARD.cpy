000010* WCCARD.cpybk
000020* CARD RECORD LAYOUT - MASTER FILE CARDDATA (IN AND OUT)
000030* ONE ROW PER WORK ITEM.  CARD-COLUMN-ID IS THE ONLY FIELD THE
000040* ENGINE UPDATES; THE MASTER IS REWRITTEN IN ORIGINAL ORDER AT
000050* END OF RUN (SEE WCMVMAIN PARAGRAPH E000-WRITE-CARD-MASTER).
000060*-----------------------------------------------------------------
000070* HISTORY OF MODIFICATION
000080*-----------------------------------------------------------------
000090* TAG    DATE       DEV    DESCRIPTION
000100*------- ---------- ------ -------------------------------------
000110* WCM001 14/03/1991 RSM    INITIAL VERSION
000120*------- ---------- ------ -------------------------------------
000130* WCM046 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
000140*                          FIELDS BELOW ALREADY FILL THE 52-BYTE
000150*                          RECORD (AUDIT FINDING, TICKET 5710)
000160*------- ---------- ------ -------------------------------------
000170     05  CARD-ID                 PIC 9(08).
000180*                        UNIQUE CARD IDENTIFIER
000190     05  CARD-PIPELINE-ID        PIC 9(08).
000200*                        OWNING PIPELINE
000210     05  CARD-COLUMN-ID          PIC 9(08).
000220*                        CURRENT COLUMN, UPDATED BY THE ENGINE
000230     05  CARD-ENTITY-TYPE        PIC X(12).
000240*                        WRAPPED ENTITY TYPE, E.G. PROJECT
000250     05  CARD-ENTITY-ID          PIC X(12).
000260*                        WRAPPED ENTITY INSTANCE ID
000270     05  CARD-SORT-ORDER         PIC 9(04).
000280*                        ORDERING WITHIN THE COLUMN
