000010*****************************************************************
000020 IDENTIFICATION DIVISION.
000030*****************************************************************
000040 PROGRAM-ID.     WCMVORGN.
000050 AUTHOR.         R S MENDES.
000060 INSTALLATION.   EDITAL SYSTEMS DEPT.
000070 DATE-WRITTEN.   21 MAR 1991.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE ACTING
000120*               USER'S ORGANIZATION AGAINST THE PIPELINE'S
000130*               OWNING ORGANIZATION.  A USER HOLDING ROLE
000140*               SYSTEM-ADMIN BYPASSES THE CHECK ENTIRELY AND
000150*               MAY ACT ON ANY PIPELINE REGARDLESS OF ORG-ID.
000160*               OTHERWISE THE USER MUST BELONG TO AN
000170*               ORGANIZATION (O001) AND THAT ORGANIZATION MUST
000180*               MATCH THE PIPELINE'S (O002).  CALLED ONCE PER
000190*               REQUEST BY WCMVMAIN, AHEAD OF THE PERMISSION
000200*               AND TRANSITION CHECKS.
000210*
000220*===================================================================
000230* HISTORY OF MODIFICATION:
000240*===================================================================
000250* TAG    DATE       DEV    DESCRIPTION
000260*------- ---------- ------ ------------------------------------
000270* WCM003 21/03/1991 RSM    INITIAL VERSION
000280*------- ---------- ------ ------------------------------------
000290* WCM011 05/01/1993 RSM    ADDED SYSTEM-ADMIN BYPASS (TICKET
000300*                          1367 - REGIONAL SUPPORT DESK COULD
000310*                          NOT REASSIGN CROSS-ORG CARDS)
000320*------- ---------- ------ ------------------------------------
000330* WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
000340*                          PROGRAM.  NO CHANGE REQUIRED.
000350*------- ---------- ------ ------------------------------------
000360* WCM038 14/10/2002 GDF    REQ 2118 - SYSTEM-ADMIN BYPASS NOW
000370*                          LOGGED BY WCMVMAIN ON EVERY USE
000380*                          (SEE WCMVMAIN CHANGE LOG WCM038)
000390*------- ---------- ------ ------------------------------------
000400 EJECT
000410*****************************************************************
000420 ENVIRONMENT DIVISION.
000430*****************************************************************
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-AS400.
000460 OBJECT-COMPUTER. IBM-AS400.
000470 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
000480                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000490                   UPSI-0 IS UPSI-SWITCH-0
000500                     ON  STATUS IS U0-ON
000510                     OFF STATUS IS U0-OFF.
000520*
000530 EJECT
000540*****************************************************************
000550 DATA DIVISION.
000560*****************************************************************
000570 WORKING-STORAGE SECTION.
000580 01  FILLER                     PIC X(24)  VALUE
000590     "** PROGRAM WCMVORGN **".
000600*
000610     COPY WCCOMN.
000620*
000630 01  WK-S-SUBSCRIPTS.
000640     05  WK-S-IX1               PIC S9(4)  COMP.
000650*
000660 01  WK-S-FLAGS.
000670     05  WK-S-ADMIN-FOUND       PIC X(01)  VALUE "N".
000680*
000690****************
000700 LINKAGE SECTION.
000710****************
000720     COPY WCORGN.
000730*
000740 EJECT
000750*****************************************************************
000760 PROCEDURE DIVISION USING WK-C-ORGN-RECORD.
000770*****************************************************************
000780 MAIN-MODULE.
000790     PERFORM A000-PROCESS-CALLED-ROUTINE
000800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000810     GOBACK.
000820*
000830*-----------------------------------------------------------------
000840* A000 - SYSTEM-ADMIN ROLE BYPASSES THE ORG CHECK ENTIRELY.
000850* OTHERWISE THE USER MUST HAVE AN ORGANIZATION ON FILE (O001)
000860* AND IT MUST MATCH THE PIPELINE'S OWNING ORGANIZATION (O002).
000870*-----------------------------------------------------------------
000880 A000-PROCESS-CALLED-ROUTINE.
000890     MOVE SPACES TO WK-C-ORGN-OUTPUT.
000900     MOVE "N"    TO WK-S-ADMIN-FOUND.
000910     PERFORM A100-SCAN-FOR-ADMIN-ROLE
000920        THRU A100-SCAN-FOR-ADMIN-ROLE-EX
000930        VARYING WK-S-IX1 FROM 1 BY 1
000940        UNTIL WK-S-IX1 > 5
000950           OR WK-S-ADMIN-FOUND = "Y".
000960     IF WK-S-ADMIN-FOUND = "Y"
000970         SET WK-C-ORGN-IS-ALLOWED TO TRUE
000980         GO TO A099-PROCESS-CALLED-ROUTINE-EX
000990     END-IF.
001000     IF WK-C-ORGN-USER-ORG-ID = SPACES
001010         SET WK-C-ORGN-NOT-ALLOWED TO TRUE
001020         MOVE "O001" TO WK-C-ORGN-REASON-CD
001030         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001040     END-IF.
001050     IF WK-C-ORGN-USER-ORG-ID NOT = WK-C-ORGN-PIPE-ORG-ID
001060         SET WK-C-ORGN-NOT-ALLOWED TO TRUE
001070         MOVE "O002" TO WK-C-ORGN-REASON-CD
001080         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001090     END-IF.
001100     SET WK-C-ORGN-IS-ALLOWED TO TRUE.
001110 A099-PROCESS-CALLED-ROUTINE-EX.
001120     EXIT.
001130*
001140 A100-SCAN-FOR-ADMIN-ROLE.
001150     IF WK-C-ORGN-USER-ROLES (WK-S-IX1) = "SYSTEM-ADMIN"
001160         MOVE "Y" TO WK-S-ADMIN-FOUND
001170     END-IF.
001180 A100-SCAN-FOR-ADMIN-ROLE-EX.
001190     EXIT.
