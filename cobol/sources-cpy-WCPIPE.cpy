000010* WCPIPE.cpybk
000020* PIPELINE RECORD LAYOUT - REFERENCE FILE PIPEDATA
000030* ONE ROW PER WORKFLOW BOARD (PIPELINE) ATTACHED TO A BUSINESS
000040* CONTEXT SUCH AS AN EDITAL (PUBLIC CALL).  LOADED ENTIRELY INTO
000050* THE WK-T-PIPE TABLE AT PROGRAM START; NOT RE-READ THEREAFTER.
000060*-----------------------------------------------------------------
000070* HISTORY OF MODIFICATION
000080*-----------------------------------------------------------------
000090* TAG    DATE       DEV    DESCRIPTION
000100*------- ---------- ------ -------------------------------------
000110* WCM001 14/03/1991 RSM    INITIAL VERSION
000120*------- ---------- ------ -------------------------------------
000130* WCM043 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
000140*                          FIVE FIELDS BELOW ALREADY FILL THE
000150*                          74-BYTE RECORD, THE PAD WAS NEVER
000160*                          NEEDED (AUDIT FINDING, TICKET 5710)
000170*------- ---------- ------ -------------------------------------
000180     05  PIPELINE-ID             PIC 9(08).
000190*                        UNIQUE PIPELINE IDENTIFIER
000200     05  PIPELINE-NAME           PIC X(30).
000210*                        DISPLAY NAME OF THE BOARD
000220     05  CONTEXT-TYPE            PIC X(12).
000230*                        BUSINESS CONTEXT KIND, E.G. EDITAL
000240     05  CONTEXT-ID              PIC X(12).
000250*                        BUSINESS CONTEXT INSTANCE ID
000260     05  ORG-ID                  PIC X(12).
000270*                        OWNING ORGANIZATION (TENANT)
