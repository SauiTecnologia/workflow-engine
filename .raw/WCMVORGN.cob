      *****************************************************************
       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.     WCMVORGN.
       AUTHOR.         R S MENDES.
       INSTALLATION.   EDITAL SYSTEMS DEPT.
       DATE-WRITTEN.   21 MAR 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE ACTING
      *               USER'S ORGANIZATION AGAINST THE PIPELINE'S
      *               OWNING ORGANIZATION.  A USER HOLDING ROLE
      *               SYSTEM-ADMIN BYPASSES THE CHECK ENTIRELY AND
      *               MAY ACT ON ANY PIPELINE REGARDLESS OF ORG-ID.
      *               OTHERWISE THE USER MUST BELONG TO AN
      *               ORGANIZATION (O001) AND THAT ORGANIZATION MUST
      *               MATCH THE PIPELINE'S (O002).  CALLED ONCE PER
      *               REQUEST BY WCMVMAIN, AHEAD OF THE PERMISSION
      *               AND TRANSITION CHECKS.
      *
      *===================================================================
      * HISTORY OF MODIFICATION:
      *===================================================================
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ ------------------------------------
      * WCM003 21/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ ------------------------------------
      * WCM011 05/01/1993 RSM    ADDED SYSTEM-ADMIN BYPASS (TICKET
      *                          1367 - REGIONAL SUPPORT DESK COULD
      *                          NOT REASSIGN CROSS-ORG CARDS)
      *------- ---------- ------ ------------------------------------
      * WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          PROGRAM.  NO CHANGE REQUIRED.
      *------- ---------- ------ ------------------------------------
      * WCM038 14/10/2002 GDF    REQ 2118 - SYSTEM-ADMIN BYPASS NOW
      *                          LOGGED BY WCMVMAIN ON EVERY USE
      *                          (SEE WCMVMAIN CHANGE LOG WCM038)
      *------- ---------- ------ ------------------------------------
       EJECT
      *****************************************************************
       ENVIRONMENT DIVISION.
      *****************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.
      *
       EJECT
      *****************************************************************
       DATA DIVISION.
      *****************************************************************
       WORKING-STORAGE SECTION.
       01  FILLER                     PIC X(24)  VALUE
           "** PROGRAM WCMVORGN **".
      *
           COPY WCCOMN.
      *
       01  WK-S-SUBSCRIPTS.
           05  WK-S-IX1               PIC S9(4)  COMP.
      *
       01  WK-S-FLAGS.
           05  WK-S-ADMIN-FOUND       PIC X(01)  VALUE "N".
      *
      ****************
       LINKAGE SECTION.
      ****************
           COPY WCORGN.
      *
       EJECT
      *****************************************************************
       PROCEDURE DIVISION USING WK-C-ORGN-RECORD.
      *****************************************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.
      *
      *-----------------------------------------------------------------
      * A000 - SYSTEM-ADMIN ROLE BYPASSES THE ORG CHECK ENTIRELY.
      * OTHERWISE THE USER MUST HAVE AN ORGANIZATION ON FILE (O001)
      * AND IT MUST MATCH THE PIPELINE'S OWNING ORGANIZATION (O002).
      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
           MOVE SPACES TO WK-C-ORGN-OUTPUT.
           MOVE "N"    TO WK-S-ADMIN-FOUND.
           PERFORM A100-SCAN-FOR-ADMIN-ROLE
              THRU A100-SCAN-FOR-ADMIN-ROLE-EX
              VARYING WK-S-IX1 FROM 1 BY 1
              UNTIL WK-S-IX1 > 5
                 OR WK-S-ADMIN-FOUND = "Y".
           IF WK-S-ADMIN-FOUND = "Y"
               SET WK-C-ORGN-IS-ALLOWED TO TRUE
               GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.
           IF WK-C-ORGN-USER-ORG-ID = SPACES
               SET WK-C-ORGN-NOT-ALLOWED TO TRUE
               MOVE "O001" TO WK-C-ORGN-REASON-CD
               GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.
           IF WK-C-ORGN-USER-ORG-ID NOT = WK-C-ORGN-PIPE-ORG-ID
               SET WK-C-ORGN-NOT-ALLOWED TO TRUE
               MOVE "O002" TO WK-C-ORGN-REASON-CD
               GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.
           SET WK-C-ORGN-IS-ALLOWED TO TRUE.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
      *
       A100-SCAN-FOR-ADMIN-ROLE.
           IF WK-C-ORGN-USER-ROLES (WK-S-IX1) = "SYSTEM-ADMIN"
               MOVE "Y" TO WK-S-ADMIN-FOUND
           END-IF.
       A100-SCAN-FOR-ADMIN-ROLE-EX.
           EXIT.
