      * WCTRUL.cpybk
      * TRANSITION-RULE RECORD LAYOUT - REFERENCE FILE TRULDATA
      * NORMALIZED FORM OF THE ORIGIN COLUMN'S TRANSITION-RULE TABLE.
      * IF THE ORIGIN COLUMN HAS NO ROWS AT ALL, EVERY TRANSITION OUT
      * OF IT IS ALLOWED (SEE WCMVTRNS).  LOADED INTO WK-T-TRUL,
      * GROUPED BY PIPELINE AND FROM-KEY.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
      * WCM045 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
      *                          FIELDS BELOW ALREADY FILL THE 92-BYTE
      *                          RECORD (AUDIT FINDING, TICKET 5710)
      *------- ---------- ------ -------------------------------------
           05  TR-PIPELINE-ID          PIC 9(08).
      *                        PIPELINE THE RULE BELONGS TO
           05  TR-FROM-KEY             PIC X(12).
      *                        ORIGIN COLUMN KEY
           05  TR-TO-KEY               PIC X(12).
      *                        DESTINATION COLUMN KEY
           05  TR-ALLOWED-ROLES-TBL.
               10  TR-ALLOWED-ROLES    PIC X(12) OCCURS 5 TIMES.
      *                        ROLES ALLOWED FOR THIS TRANSITION
           05  TR-ALLOWED-ROLES-ALL REDEFINES TR-ALLOWED-ROLES-TBL
                                   PIC X(60).
