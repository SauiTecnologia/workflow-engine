      * WCMVRQ.cpybk
      * MOVE-REQUEST RECORD LAYOUT - TRANSACTION FILE MVREQIN
      * ONE ROW PER REQUESTED CARD MOVE, IN ARRIVAL ORDER.  THE SOURCE
      * COLUMN IS NOT CARRIED ON THIS RECORD; IT IS ALWAYS THE CARD'S
      * CURRENT COLUMN AT THE TIME THE REQUEST IS PROCESSED.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
      * WCM047 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
      *                          FIELDS BELOW ALREADY FILL THE 114-BYTE
      *                          RECORD (AUDIT FINDING, TICKET 5710)
      *------- ---------- ------ -------------------------------------
           05  RQ-SEQ                  PIC 9(06).
      *                        REQUEST SEQUENCE NUMBER
           05  RQ-PIPELINE-ID          PIC 9(08).
      *                        TARGET PIPELINE
           05  RQ-CARD-ID              PIC 9(08).
      *                        CARD TO MOVE
           05  RQ-TO-COLUMN-ID         PIC 9(08).
      *                        DESTINATION COLUMN ID
           05  RQ-USER-ID              PIC X(12).
      *                        ACTING USER ID
           05  RQ-USER-ORG-ID          PIC X(12).
      *                        ACTING USER'S ORGANIZATION, SPACES=NONE
           05  RQ-USER-ROLES-TBL.
               10  RQ-USER-ROLES       PIC X(12) OCCURS 5 TIMES.
      *                        ACTING USER'S ROLES
           05  RQ-USER-ROLES-ALL REDEFINES RQ-USER-ROLES-TBL
                                   PIC X(60).
