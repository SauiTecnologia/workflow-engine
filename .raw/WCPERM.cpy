      * WCPERM.cpybk
      * LINKAGE RECORD FOR WCMVPERM - ROLE-BASED PERMISSION VALIDATOR
      * ONE CALL DECIDES ONE YES/NO QUESTION: DOES THE USER HOLD AT
      * LEAST ONE ROLE IN THE COLUMN'S ROLE LIST?  A COLUMN ROLE LIST
      * THAT IS ENTIRELY SPACES MEANS NO RESTRICTION.  USED BY
      * WCMVMAIN FOR BOTH THE MOVE-OUT (P001) AND MOVE-IN (P002)
      * CHECKS.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM002 21/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
       01  WK-C-PERM-RECORD.
           05  WK-C-PERM-INPUT.
               10  WK-C-PERM-USER-ROLES  PIC X(12) OCCURS 5 TIMES.
      *                        ACTING USER'S ROLES
               10  WK-C-PERM-USER-ROLES-ALL
                       REDEFINES WK-C-PERM-USER-ROLES
                                       PIC X(60).
               10  WK-C-PERM-COL-ROLES   PIC X(12) OCCURS 5 TIMES.
      *                        COLUMN'S ROLE LIST BEING TESTED
               10  WK-C-PERM-COL-ROLES-ALL
                       REDEFINES WK-C-PERM-COL-ROLES
                                       PIC X(60).
           05  WK-C-PERM-OUTPUT.
               10  WK-C-PERM-ALLOWED     PIC X(01).
                   88  WK-C-PERM-IS-ALLOWED       VALUE "Y".
                   88  WK-C-PERM-NOT-ALLOWED      VALUE "N".
