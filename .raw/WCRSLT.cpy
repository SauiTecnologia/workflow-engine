      * WCRSLT.cpybk
      * RESULT RECORD LAYOUT - OUTPUT FILE MVRESULT
      * ONE ROW PER MOVE REQUEST PROCESSED, ARRIVAL ORDER, WHETHER
      * ACCEPTED OR REJECTED.  FEEDS THE DETAIL SECTION OF THE
      * PROCESSING REPORT (SEE WCMVMAIN PARAGRAPH F000-PRINT-REPORT).
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
      * WCM049 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
      *                          FIELDS BELOW ALREADY FILL THE 86-BYTE
      *                          RECORD (AUDIT FINDING, TICKET 5710)
      *------- ---------- ------ -------------------------------------
           05  RS-SEQ                  PIC 9(06).
      *                        REQUEST SEQUENCE
           05  RS-CARD-ID              PIC 9(08).
      *                        CARD
           05  RS-STATUS               PIC X(08).
      *                        "ACCEPTED" OR "REJECTED"
           05  RS-REASON-CODE          PIC X(04).
      *                        SPACES IF ACCEPTED
           05  RS-MESSAGE              PIC X(60).
      *                        HUMAN-READABLE EXPLANATION
