      * WCEVNT.cpybk
      * CARD-MOVED EVENT RECORD LAYOUT - OUTPUT FILE CDMVEVNT
      * ONE ROW PER ACCEPTED MOVE, APPENDED IN ARRIVAL ORDER.  THIS IS
      * THE ENGINE'S AUDIT TRAIL; DOWNSTREAM NOTIFICATION FEEDS ARE
      * BUILT FROM THIS FILE AND ARE OUT OF SCOPE HERE.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
      * WCM048 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
      *                          FIELDS BELOW ALREADY FILL THE 86-BYTE
      *                          RECORD (AUDIT FINDING, TICKET 5710)
      *------- ---------- ------ -------------------------------------
           05  EV-SEQ                  PIC 9(06).
      *                        ORIGINATING REQUEST SEQUENCE
           05  EV-CARD-ID              PIC 9(08).
      *                        CARD MOVED
           05  EV-PIPELINE-ID          PIC 9(08).
      *                        PIPELINE
           05  EV-FROM-COL-ID          PIC 9(08).
      *                        SOURCE COLUMN ID
           05  EV-TO-COL-ID            PIC 9(08).
      *                        DESTINATION COLUMN ID
           05  EV-ENTITY-TYPE          PIC X(12).
      *                        CARD'S ENTITY TYPE
           05  EV-ENTITY-ID            PIC X(12).
      *                        CARD'S ENTITY ID
           05  EV-USER-ID              PIC X(12).
      *                        ACTING USER
           05  EV-EVENT-TYPE           PIC X(12).
      *                        CONSTANT "CARD-MOVED"
