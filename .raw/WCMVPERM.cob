      *****************************************************************
       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.     WCMVPERM.
       AUTHOR.         R S MENDES.
       INSTALLATION.   EDITAL SYSTEMS DEPT.
       DATE-WRITTEN.   21 MAR 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  ROLE-BASED PERMISSION VALIDATOR.  A CALLED
      *               ROUTINE - NO FILES OF ITS OWN.  ANSWERS ONE
      *               YES/NO QUESTION: DOES THE ACTING USER HOLD AT
      *               LEAST ONE ROLE IN THE COLUMN'S ROLE LIST?  A
      *               ROLE LIST THAT IS ENTIRELY SPACES MEANS NO
      *               RESTRICTION ON THE COLUMN AND THE MOVE IS
      *               ALWAYS ALLOWED.  CALLED TWICE PER REQUEST BY
      *               WCMVMAIN - ONCE FOR THE SOURCE COLUMN'S
      *               ROLES-MOVE-OUT LIST (P001) AND ONCE FOR THE
      *               DESTINATION COLUMN'S ROLES-MOVE-IN LIST (P002).
      *
      *===================================================================
      * HISTORY OF MODIFICATION:
      *===================================================================
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ ------------------------------------
      * WCM002 21/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ ------------------------------------
      * WCM009 14/10/1992 RSM    ROLE COMPARE NOW SKIPS SPACE-FILLED
      *                          SLOTS IN THE USER'S ROLE LIST TOO,
      *                          NOT JUST THE COLUMN'S (TICKET 1240)
      *------- ---------- ------ ------------------------------------
      * WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          PROGRAM.  NO CHANGE REQUIRED.
      *------- ---------- ------ ------------------------------------
      * WCM039 02/03/2003 MFA    REQ 2274 - CONFIRMED BLANK USER-ROLES
      *                          LIST (NO ROLES ON FILE) IS TREATED
      *                          AS NOT-ALLOWED, NOT AS A WILDCARD
      *------- ---------- ------ ------------------------------------
       EJECT
      *****************************************************************
       ENVIRONMENT DIVISION.
      *****************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.
      *
       EJECT
      *****************************************************************
       DATA DIVISION.
      *****************************************************************
       WORKING-STORAGE SECTION.
       01  FILLER                     PIC X(24)  VALUE
           "** PROGRAM WCMVPERM **".
      *
           COPY WCCOMN.
      *
       01  WK-S-SUBSCRIPTS.
           05  WK-S-IX1               PIC S9(4)  COMP.
           05  WK-S-IX2               PIC S9(4)  COMP.
      *
       01  WK-S-FLAGS.
           05  WK-S-MATCH-FOUND       PIC X(01)  VALUE "N".
      *
      ****************
       LINKAGE SECTION.
      ****************
           COPY WCPERM.
      *
       EJECT
      *****************************************************************
       PROCEDURE DIVISION USING WK-C-PERM-RECORD.
      *****************************************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.
      *
      *-----------------------------------------------------------------
      * A000 - IF THE COLUMN'S ROLE LIST IS ALL SPACES THE MOVE IS
      * UNCONDITIONALLY ALLOWED.  OTHERWISE THE USER MUST HOLD AT
      * LEAST ONE ROLE THAT APPEARS SOMEWHERE IN THE COLUMN'S LIST.
      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
           MOVE "N" TO WK-S-MATCH-FOUND.
           IF WK-C-PERM-COL-ROLES-ALL = SPACES
               SET WK-C-PERM-IS-ALLOWED TO TRUE
               GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.
           PERFORM B100-SCAN-USER-ROLE
              THRU B100-SCAN-USER-ROLE-EX
              VARYING WK-S-IX1 FROM 1 BY 1
              UNTIL WK-S-IX1 > 5
                 OR WK-S-MATCH-FOUND = "Y".
           IF WK-S-MATCH-FOUND = "Y"
               SET WK-C-PERM-IS-ALLOWED TO TRUE
           ELSE
               SET WK-C-PERM-NOT-ALLOWED TO TRUE
           END-IF.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
      *
       B100-SCAN-USER-ROLE.
           IF WK-C-PERM-USER-ROLES (WK-S-IX1) NOT = SPACES
               PERFORM B200-SCAN-COL-ROLE
                  THRU B200-SCAN-COL-ROLE-EX
                  VARYING WK-S-IX2 FROM 1 BY 1
                  UNTIL WK-S-IX2 > 5
                     OR WK-S-MATCH-FOUND = "Y"
           END-IF.
       B100-SCAN-USER-ROLE-EX.
           EXIT.
      *
       B200-SCAN-COL-ROLE.
           IF WK-C-PERM-COL-ROLES (WK-S-IX2) NOT = SPACES
              AND WK-C-PERM-COL-ROLES (WK-S-IX2) =
                  WK-C-PERM-USER-ROLES (WK-S-IX1)
               MOVE "Y" TO WK-S-MATCH-FOUND
           END-IF.
       B200-SCAN-COL-ROLE-EX.
           EXIT.
