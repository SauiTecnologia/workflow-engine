      * WCCOMN.cpybk
      * COMMON WORK AREA - CARD WORKFLOW ENGINE (WCM APPLICATION)
      * FILE STATUS CONDITIONS, RUN DATE AND MESSAGE-BUILDING FIELDS
      * SHARED BY EVERY WCM PROGRAM.  COPY THIS FIRST, AHEAD OF ANY
      * PROGRAM-SPECIFIC WORKING STORAGE.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION FOR THE WORKFLOW BOARD
      *                          CARD MOVE ENGINE (EDITAL PIPELINES)
      *------- ---------- ------ -------------------------------------
      * WCM014 09/11/1994 GDF    ADD WK-C-RECORD-NOT-FOUND 88 FOR THE
      *                          COLUMN AND TRANSITION TABLES
      *------- ---------- ------ -------------------------------------
      * WCM029 22/07/1998 PLT    Y2K - WK-C-TODAY-DATE EXPANDED TO A
      *                          4-DIGIT CENTURY-YEAR (CCYY)
      *------- ---------- ------ -------------------------------------
       01  WK-C-COMMON.
           05  WK-C-FILE-STATUS        PIC X(02).
      *                        SEE 88-LEVELS BELOW
               88  WK-C-SUCCESSFUL             VALUE "00" "02".
               88  WK-C-END-OF-FILE            VALUE "10".
               88  WK-C-RECORD-NOT-FOUND       VALUE "23" "35" "49".
           05  WK-C-TODAY-DATE.
      *                        RUN DATE, CCYYMMDD
               10  WK-C-TODAY-CCYY     PIC 9(04).
               10  WK-C-TODAY-MM       PIC 9(02).
               10  WK-C-TODAY-DD       PIC 9(02).
           05  WK-C-TODAY-DATE-X REDEFINES WK-C-TODAY-DATE
                                   PIC X(08).
           05  WK-C-MSG-KEY-NUM        PIC 9(08).
      *                        NUMERIC/ALFA VIEW FOR MESSAGE BUILDING
           05  WK-C-MSG-KEY-ALFA REDEFINES WK-C-MSG-KEY-NUM
                                   PIC X(08).
           05  WK-C-FOUND              PIC X(01)  VALUE "Y".
           05  WK-C-NOT-FOUND          PIC X(01)  VALUE "N".
           05  FILLER                  PIC X(10)  VALUE SPACES.
