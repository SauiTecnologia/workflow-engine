      *****************************************************************
       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.     WCMVTEST.
       AUTHOR.         R S MENDES.
       INSTALLATION.   EDITAL SYSTEMS DEPT.
       DATE-WRITTEN.   28 MAR 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  STAND-ALONE SELF-TEST DRIVER FOR THE FIVE
      *               CARD-MOVEMENT RULE ENGINE VALIDATOR SUBROUTINES
      *               (WCMVPERM, WCMVORGN, WCMVTRNS, WCMVENTY,
      *               WCMVUNDO).  RUN BY HAND OR FROM THE NIGHTLY
      *               BUILD JOB AFTER A COMPILE - NOT PART OF THE
      *               PRODUCTION MOVE-CARD JOB STREAM.  EACH TEST
      *               BUILDS A LINKAGE RECORD BY HAND, CALLS THE
      *               SUBROUTINE UNDER TEST, COPIES ITS ANSWER INTO
      *               WK-S-CURRENT-RESULT AND COMPARES IT TO THE
      *               EXPECTED OUTCOME.  A NON-ZERO RETURN CODE MEANS
      *               AT LEAST ONE TEST FAILED - THE BUILD JOB CHECKS
      *               FOR THIS.
      *
      *===================================================================
      * HISTORY OF MODIFICATION:
      *===================================================================
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ ------------------------------------
      * WCM007 28/03/1991 RSM    INITIAL VERSION - WCMVPERM/WCMVORGN
      *                          CASES ONLY
      *------- ---------- ------ ------------------------------------
      * WCM019 10/05/1995 GDF    ADDED WCMVTRNS CASES AFTER THE RULE
      *                          TABLE MAX WAS RAISED TO 20 (WCM018)
      *------- ---------- ------ ------------------------------------
      * WCM025 07/02/1997 RSM    ADDED WCMVENTY CASES AND THE BLANK-
      *                          ROLE-LIST TRANSITION CASE FROM
      *                          WCM024
      *------- ---------- ------ ------------------------------------
      * WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          PROGRAM.  NO CHANGE REQUIRED.
      *------- ---------- ------ ------------------------------------
      * WCM037 21/06/2002 GDF    REWORKED THE COMMON ASSERTION
      *                          PARAGRAPHS TO GO THROUGH A SINGLE
      *                          WK-S-CURRENT-RESULT FLAG - THE OLD
      *                          VERSION COMPARED ALL FOUR VALIDATORS'
      *                          OUTPUT FLAGS AT ONCE AND COULD PASS A
      *                          CASE ON A STALE ANSWER LEFT OVER FROM
      *                          AN EARLIER CALL (TICKET 5104)
      *------- ---------- ------ ------------------------------------
      * WCM042 15/10/2003 MFA    REQ 2361 - ADDED WCMVUNDO PUSH/POP
      *                          AND EMPTY-STACK CASES
      *------- ---------- ------ ------------------------------------
       EJECT
      *****************************************************************
       ENVIRONMENT DIVISION.
      *****************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.
      *
       EJECT
      *****************************************************************
       DATA DIVISION.
      *****************************************************************
       WORKING-STORAGE SECTION.
       01  FILLER                     PIC X(24)  VALUE
           "** PROGRAM WCMVTEST **".
      *
           COPY WCCOMN.
      *
       01  WK-C-COUNTERS.
           05  WK-C-TESTS-RUN         PIC 9(04)  COMP VALUE ZERO.
           05  WK-C-TESTS-PASSED      PIC 9(04)  COMP VALUE ZERO.
           05  WK-C-TESTS-FAILED      PIC 9(04)  COMP VALUE ZERO.
      *
       01  WK-C-CASE-NAME             PIC X(40)  VALUE SPACES.
      *
       01  WK-S-CURRENT-RESULT        PIC X(01)  VALUE SPACES.
           88  WK-S-CURRENT-IS-ALLOWED         VALUE "Y".
           88  WK-S-CURRENT-NOT-ALLOWED        VALUE "N".
      *
      * ----------------- LOCAL COPIES OF EACH VALIDATOR'S LINKAGE ----
       01  WK-C-PERM-AREA.
           COPY WCPERM.
       01  WK-C-ORGN-AREA.
           COPY WCORGN.
       01  WK-C-TRNS-AREA.
           COPY WCTRNS.
       01  WK-C-ENTY-AREA.
           COPY WCENTY.
       01  WK-C-UNDO-AREA.
           COPY WCUNDO.
      *
       EJECT
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
       MAIN-MODULE.
           PERFORM A000-TEST-WCMVPERM
              THRU A099-TEST-WCMVPERM-EX.
           PERFORM B000-TEST-WCMVORGN
              THRU B099-TEST-WCMVORGN-EX.
           PERFORM C000-TEST-WCMVTRNS
              THRU C099-TEST-WCMVTRNS-EX.
           PERFORM D000-TEST-WCMVENTY
              THRU D099-TEST-WCMVENTY-EX.
           PERFORM E000-TEST-WCMVUNDO
              THRU E099-TEST-WCMVUNDO-EX.
           PERFORM Z000-PRINT-SUMMARY
              THRU Z099-PRINT-SUMMARY-EX.
           GOBACK.
      *
      *-----------------------------------------------------------------
      * A000 - WCMVPERM: BLANK COLUMN ROLE LIST ALLOWS ANY USER;
      * A MATCHING ROLE ALLOWS; A NON-MATCHING ROLE IS DENIED.
      *-----------------------------------------------------------------
       A000-TEST-WCMVPERM.
           MOVE "WCMVPERM - BLANK COLUMN LIST ALLOWS ANY USER"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-PERM-RECORD.
           MOVE "VIEWER"     TO WK-C-PERM-USER-ROLES (1).
           CALL "WCMVPERM"   USING WK-C-PERM-RECORD.
           MOVE WK-C-PERM-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y100-EXPECT-ALLOWED
              THRU Y199-EXPECT-ALLOWED-EX.
      *
           MOVE "WCMVPERM - MATCHING ROLE IS ALLOWED"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-PERM-RECORD.
           MOVE "EDITOR"     TO WK-C-PERM-USER-ROLES (1).
           MOVE "EDITOR"     TO WK-C-PERM-COL-ROLES (1).
           CALL "WCMVPERM"   USING WK-C-PERM-RECORD.
           MOVE WK-C-PERM-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y100-EXPECT-ALLOWED
              THRU Y199-EXPECT-ALLOWED-EX.
      *
           MOVE "WCMVPERM - NON-MATCHING ROLE IS DENIED"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-PERM-RECORD.
           MOVE "VIEWER"     TO WK-C-PERM-USER-ROLES (1).
           MOVE "EDITOR"     TO WK-C-PERM-COL-ROLES (1).
           CALL "WCMVPERM"   USING WK-C-PERM-RECORD.
           MOVE WK-C-PERM-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y200-EXPECT-NOT-ALLOWED
              THRU Y299-EXPECT-NOT-ALLOWED-EX.
       A099-TEST-WCMVPERM-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * B000 - WCMVORGN: SYSTEM-ADMIN BYPASSES, BLANK ORG IS O001,
      * MISMATCHED ORG IS O002, MATCHING ORG IS ALLOWED.
      *-----------------------------------------------------------------
       B000-TEST-WCMVORGN.
           MOVE "WCMVORGN - SYSTEM-ADMIN BYPASSES ORG CHECK"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-ORGN-RECORD.
           MOVE "SYSTEM-ADMIN" TO WK-C-ORGN-USER-ROLES (1).
           MOVE "ORG-A"        TO WK-C-ORGN-USER-ORG-ID.
           MOVE "ORG-B"        TO WK-C-ORGN-PIPE-ORG-ID.
           CALL "WCMVORGN"     USING WK-C-ORGN-RECORD.
           MOVE WK-C-ORGN-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y100-EXPECT-ALLOWED
              THRU Y199-EXPECT-ALLOWED-EX.
      *
           MOVE "WCMVORGN - BLANK USER ORG IS DENIED O001"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-ORGN-RECORD.
           MOVE "ORG-B"        TO WK-C-ORGN-PIPE-ORG-ID.
           CALL "WCMVORGN"     USING WK-C-ORGN-RECORD.
           MOVE WK-C-ORGN-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y200-EXPECT-NOT-ALLOWED
              THRU Y299-EXPECT-NOT-ALLOWED-EX.
      *
           MOVE "WCMVORGN - MISMATCHED ORG IS DENIED O002"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-ORGN-RECORD.
           MOVE "ORG-A"        TO WK-C-ORGN-USER-ORG-ID.
           MOVE "ORG-B"        TO WK-C-ORGN-PIPE-ORG-ID.
           CALL "WCMVORGN"     USING WK-C-ORGN-RECORD.
           MOVE WK-C-ORGN-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y200-EXPECT-NOT-ALLOWED
              THRU Y299-EXPECT-NOT-ALLOWED-EX.
      *
           MOVE "WCMVORGN - MATCHING ORG IS ALLOWED"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-ORGN-RECORD.
           MOVE "ORG-A"        TO WK-C-ORGN-USER-ORG-ID.
           MOVE "ORG-A"        TO WK-C-ORGN-PIPE-ORG-ID.
           CALL "WCMVORGN"     USING WK-C-ORGN-RECORD.
           MOVE WK-C-ORGN-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y100-EXPECT-ALLOWED
              THRU Y199-EXPECT-ALLOWED-EX.
       B099-TEST-WCMVORGN-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C000 - WCMVTRNS: NO RULES AT ALL IS ALLOWED, NO MATCHING
      * DESTINATION IS T001, ROLE NOT IN A NON-BLANK RULE IS T002.
      *-----------------------------------------------------------------
       C000-TEST-WCMVTRNS.
           MOVE "WCMVTRNS - NO RULES AT ALL IS ALLOWED"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-TRNS-RECORD.
           MOVE "IN-PROGRESS" TO WK-C-TRNS-TO-KEY.
           CALL "WCMVTRNS"    USING WK-C-TRNS-RECORD.
           MOVE WK-C-TRNS-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y100-EXPECT-ALLOWED
              THRU Y199-EXPECT-ALLOWED-EX.
      *
           MOVE "WCMVTRNS - NO RULE FOR DESTINATION IS T001"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-TRNS-RECORD.
           MOVE "DONE"          TO WK-C-TRNS-TO-KEY.
           MOVE 1               TO WK-C-TRNS-RULE-COUNT.
           MOVE "IN-PROGRESS"   TO WK-C-TRNS-RULE-TO-KEY (1).
           CALL "WCMVTRNS"      USING WK-C-TRNS-RECORD.
           MOVE WK-C-TRNS-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y200-EXPECT-NOT-ALLOWED
              THRU Y299-EXPECT-NOT-ALLOWED-EX.
      *
           MOVE "WCMVTRNS - ROLE NOT IN RULE LIST IS T002"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-TRNS-RECORD.
           MOVE "DONE"          TO WK-C-TRNS-TO-KEY.
           MOVE "VIEWER"        TO WK-C-TRNS-USER-ROLES (1).
           MOVE 1               TO WK-C-TRNS-RULE-COUNT.
           MOVE "DONE"          TO WK-C-TRNS-RULE-TO-KEY (1).
           MOVE "EDITOR"        TO WK-C-TRNS-RULE-ROLES (1, 1).
           CALL "WCMVTRNS"      USING WK-C-TRNS-RECORD.
           MOVE WK-C-TRNS-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y200-EXPECT-NOT-ALLOWED
              THRU Y299-EXPECT-NOT-ALLOWED-EX.
      *
           MOVE "WCMVTRNS - BLANK RULE ROLE LIST ALLOWS ANY USER"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-TRNS-RECORD.
           MOVE "DONE"          TO WK-C-TRNS-TO-KEY.
           MOVE "VIEWER"        TO WK-C-TRNS-USER-ROLES (1).
           MOVE 1               TO WK-C-TRNS-RULE-COUNT.
           MOVE "DONE"          TO WK-C-TRNS-RULE-TO-KEY (1).
           CALL "WCMVTRNS"      USING WK-C-TRNS-RECORD.
           MOVE WK-C-TRNS-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y100-EXPECT-ALLOWED
              THRU Y199-EXPECT-ALLOWED-EX.
       C099-TEST-WCMVTRNS-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * D000 - WCMVENTY: BLANK COLUMN TYPE LIST ACCEPTS ANY CARD
      * TYPE; A MATCHING TYPE IS ALLOWED; A NON-MATCHING ONE IS E001.
      *-----------------------------------------------------------------
       D000-TEST-WCMVENTY.
           MOVE "WCMVENTY - BLANK TYPE LIST ACCEPTS ANY CARD"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-ENTY-RECORD.
           MOVE "DEFECT"     TO WK-C-ENTY-CARD-TYPE.
           CALL "WCMVENTY"   USING WK-C-ENTY-RECORD.
           MOVE WK-C-ENTY-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y100-EXPECT-ALLOWED
              THRU Y199-EXPECT-ALLOWED-EX.
      *
           MOVE "WCMVENTY - MATCHING CARD TYPE IS ALLOWED"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-ENTY-RECORD.
           MOVE "DEFECT"     TO WK-C-ENTY-CARD-TYPE.
           MOVE "DEFECT"     TO WK-C-ENTY-COL-TYPES (1).
           CALL "WCMVENTY"   USING WK-C-ENTY-RECORD.
           MOVE WK-C-ENTY-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y100-EXPECT-ALLOWED
              THRU Y199-EXPECT-ALLOWED-EX.
      *
           MOVE "WCMVENTY - NON-MATCHING CARD TYPE IS DENIED E001"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-ENTY-RECORD.
           MOVE "STORY"      TO WK-C-ENTY-CARD-TYPE.
           MOVE "DEFECT"     TO WK-C-ENTY-COL-TYPES (1).
           CALL "WCMVENTY"   USING WK-C-ENTY-RECORD.
           MOVE WK-C-ENTY-ALLOWED TO WK-S-CURRENT-RESULT.
           PERFORM Y200-EXPECT-NOT-ALLOWED
              THRU Y299-EXPECT-NOT-ALLOWED-EX.
       D099-TEST-WCMVENTY-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * E000 - WCMVUNDO: A PUSH FOLLOWED BY AN UNDO RETURNS THE SAME
      * CARD-ID AND PRIOR COLUMN; UNDO ON AN EMPTY STACK IS AN ERROR.
      *-----------------------------------------------------------------
       E000-TEST-WCMVUNDO.
           MOVE "WCMVUNDO - UNDO ON EMPTY STACK IS AN ERROR"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-UNDO-RECORD.
           SET WK-C-UNDO-OP-UNDO TO TRUE.
           CALL "WCMVUNDO"   USING WK-C-UNDO-RECORD.
           IF WK-C-UNDO-IS-ERROR
               PERFORM Y300-RECORD-PASS THRU Y399-RECORD-PASS-EX
           ELSE
               PERFORM Y400-RECORD-FAIL THRU Y499-RECORD-FAIL-EX
           END-IF.
      *
           MOVE "WCMVUNDO - PUSH THEN UNDO RESTORES THE MOVE"
                                             TO WK-C-CASE-NAME.
           INITIALIZE WK-C-UNDO-RECORD.
           SET WK-C-UNDO-OP-PUSH   TO TRUE.
           MOVE 55501234           TO WK-C-UNDO-CARD-ID.
           MOVE 20010001           TO WK-C-UNDO-PRIOR-COL-ID.
           CALL "WCMVUNDO"         USING WK-C-UNDO-RECORD.
           INITIALIZE WK-C-UNDO-RECORD.
           SET WK-C-UNDO-OP-UNDO   TO TRUE.
           CALL "WCMVUNDO"         USING WK-C-UNDO-RECORD.
           IF WK-C-UNDO-NO-ERROR
              AND WK-C-UNDO-REST-CARD-ID = 55501234
              AND WK-C-UNDO-REST-COL-ID = 20010001
               PERFORM Y300-RECORD-PASS THRU Y399-RECORD-PASS-EX
           ELSE
               PERFORM Y400-RECORD-FAIL THRU Y499-RECORD-FAIL-EX
           END-IF.
       E099-TEST-WCMVUNDO-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * Y100/Y200 - COMMON ASSERTION HELPERS.  EACH TEST PARAGRAPH
      * MOVES THE ANSWER IT GOT BACK INTO WK-S-CURRENT-RESULT BEFORE
      * CALLING THESE, SO THE SAME PAIR OF PARAGRAPHS SERVES ALL
      * FIVE VALIDATORS WITHOUT COMPARING A STALE OUTPUT FIELD.
      *-----------------------------------------------------------------
       Y100-EXPECT-ALLOWED.
           IF WK-S-CURRENT-IS-ALLOWED
               PERFORM Y300-RECORD-PASS THRU Y399-RECORD-PASS-EX
           ELSE
               PERFORM Y400-RECORD-FAIL THRU Y499-RECORD-FAIL-EX
           END-IF.
       Y199-EXPECT-ALLOWED-EX.
           EXIT.
      *
       Y200-EXPECT-NOT-ALLOWED.
           IF WK-S-CURRENT-NOT-ALLOWED
               PERFORM Y300-RECORD-PASS THRU Y399-RECORD-PASS-EX
           ELSE
               PERFORM Y400-RECORD-FAIL THRU Y499-RECORD-FAIL-EX
           END-IF.
       Y299-EXPECT-NOT-ALLOWED-EX.
           EXIT.
      *
       Y300-RECORD-PASS.
           ADD 1 TO WK-C-TESTS-RUN.
           ADD 1 TO WK-C-TESTS-PASSED.
           DISPLAY "PASS - " WK-C-CASE-NAME.
       Y399-RECORD-PASS-EX.
           EXIT.
      *
       Y400-RECORD-FAIL.
           ADD 1 TO WK-C-TESTS-RUN.
           ADD 1 TO WK-C-TESTS-FAILED.
           DISPLAY "FAIL - " WK-C-CASE-NAME.
       Y499-RECORD-FAIL-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * Z000 - SUMMARY AND RETURN CODE FOR THE BUILD JOB.
      *-----------------------------------------------------------------
       Z000-PRINT-SUMMARY.
           DISPLAY "----------------------------------------".
           DISPLAY "WCMVTEST SUMMARY  RUN=" WK-C-TESTS-RUN
                   " PASSED=" WK-C-TESTS-PASSED
                   " FAILED=" WK-C-TESTS-FAILED.
           IF WK-C-TESTS-FAILED > ZERO
               MOVE 16 TO RETURN-CODE
           ELSE
               MOVE 0  TO RETURN-CODE
           END-IF.
       Z099-PRINT-SUMMARY-EX.
           EXIT.
