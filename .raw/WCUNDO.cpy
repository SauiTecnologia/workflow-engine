      * WCUNDO.cpybk
      * LINKAGE RECORD FOR WCMVUNDO - COMMAND EXECUTOR / MOVE HISTORY
      * WK-C-UNDO-OPERATION SELECTS PUSH (REMEMBER AN ACCEPTED MOVE)
      * OR UNDO (POP THE LAST MOVE AND RESTORE THE CARD'S PRIOR
      * COLUMN).  AN UNDO WITH NO HISTORY ON THE STACK SETS
      * WK-C-UNDO-ERROR-FLAG TO "Y" AND CHANGES NOTHING.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM006 25/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
       01  WK-C-UNDO-RECORD.
           05  WK-C-UNDO-INPUT.
               10  WK-C-UNDO-OPERATION   PIC X(05).
                   88  WK-C-UNDO-OP-PUSH          VALUE "PUSH".
                   88  WK-C-UNDO-OP-UNDO          VALUE "UNDO".
               10  WK-C-UNDO-CARD-ID     PIC 9(08).
      *                        CARD JUST MOVED (PUSH ONLY)
               10  WK-C-UNDO-PRIOR-COL-ID PIC 9(08).
      *                        CARD'S COLUMN BEFORE THE MOVE (PUSH)
           05  WK-C-UNDO-OUTPUT.
               10  WK-C-UNDO-REST-CARD-ID PIC 9(08).
      *                        CARD RESTORED BY AN UNDO
               10  WK-C-UNDO-REST-COL-ID PIC 9(08).
      *                        COLUMN THE CARD IS RESTORED TO
               10  WK-C-UNDO-ERROR-FLAG  PIC X(01).
                   88  WK-C-UNDO-NO-ERROR         VALUE "N".
                   88  WK-C-UNDO-IS-ERROR         VALUE "Y".
