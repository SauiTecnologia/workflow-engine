      *****************************************************************
       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.     WCMVMAIN.
       AUTHOR.         R S MENDES.
       INSTALLATION.   EDITAL SYSTEMS DEPT.
       DATE-WRITTEN.   14 MAR 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  MAIN BATCH DRIVER FOR THE CARD-MOVE RULE
      *               ENGINE.  LOADS THE PIPELINE, COLUMN,
      *               TRANSITION-RULE AND CARD REFERENCE TABLES,
      *               THEN APPLIES THE FULL VALIDATION CASCADE TO
      *               EACH ROW OF THE MOVE-REQUEST FILE, IN ORDER:
      *               INPUT/STRUCTURAL, ORGANIZATION, COLUMN
      *               PERMISSION, TRANSITION AND ENTITY-TYPE.  THE
      *               FIRST FAILING CHECK REJECTS THE REQUEST.  ON
      *               ACCEPTANCE THE CARD'S COLUMN IS UPDATED, A
      *               CARD-MOVED EVENT IS WRITTEN, AND THE MOVE IS
      *               PUSHED ONTO WCMVUNDO'S HISTORY STACK.  AT
      *               END OF RUN THE CARD MASTER IS REWRITTEN AND
      *               THE PROCESSING REPORT IS PRINTED.
      *
      *=================================================================
      * HISTORY OF MODIFICATION:
      *=================================================================
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ ------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ ------------------------------------
      * WCM002 21/03/1991 RSM    ADD WCMVPERM CALL FOR MOVE-OUT AND
      *                          MOVE-IN COLUMN PERMISSION CHECKS
      *------- ---------- ------ ------------------------------------
      * WCM003 21/03/1991 RSM    ADD WCMVORGN CALL FOR TENANT ACCESS
      *------- ---------- ------ ------------------------------------
      * WCM004 22/03/1991 RSM    ADD WCMVTRNS CALL FOR TRANSITION
      *                          RULE VALIDATION
      *------- ---------- ------ ------------------------------------
      * WCM005 22/03/1991 RSM    ADD WCMVENTY CALL FOR ENTITY-TYPE
      *                          ADMISSIBILITY
      *------- ---------- ------ ------------------------------------
      * WCM006 25/03/1991 RSM    ADD WCMVUNDO PUSH ON EVERY ACCEPTED
      *                          MOVE (HISTORY FOR UNDO)
      *------- ---------- ------ ------------------------------------
      * WCM008 09/09/1992 RSM    CORRECT I007 CHECK - COMPARE AGAINST
      *                          CARD'S CURRENT COLUMN, NOT REQUEST'S
      *                          PRIOR-RUN COLUMN (TICKET 1187)
      *------- ---------- ------ ------------------------------------
      * WCM011 17/02/1993 GDF    RAISE WK-T-CARD-TBL FROM 2000 TO
      *                          5000 ENTRIES, EDITAL VOLUME GROWTH
      *------- ---------- ------ ------------------------------------
      * WCM015 03/12/1994 GDF    ADD REASON-CODE BREAKDOWN TABLE TO
      *                          THE SUMMARY SECTION OF THE REPORT
      *------- ---------- ------ ------------------------------------
      * WCM017 19/06/1995 GDF    I009 NOW ALSO FIRES WHEN THE
      *                          DESTINATION COLUMN BELONGS TO A
      *                          DIFFERENT PIPELINE (TICKET 3390)
      *------- ---------- ------ ------------------------------------
      * WCM022 08/01/1997 PLT    ADD CARDS-ON-FILE / CARDS-MOVED
      *                          COUNTS TO REPORT SUMMARY
      *------- ---------- ------ ------------------------------------
      * WCM026 22/07/1998 PLT    Y2K - WK-C-TODAY-DATE NOW CARRIES A
      *                          4-DIGIT CENTURY-YEAR THROUGHOUT;
      *                          REPORT TITLE LINE UPDATED
      *------- ---------- ------ ------------------------------------
      * WCM031 11/05/1999 PLT    Y2K - CONFIRMED NO 2-DIGIT YEAR
      *                          COMPARES REMAIN IN THIS PROGRAM
      *------- ---------- ------ ------------------------------------
      * WCM038 14/10/2002 MFA    REQ 2274 - SYSTEM-ADMIN BYPASS NOW
      *                          LOGGED ON THE DETAIL LINE (TICKET
      *                          5561)
      *------- ---------- ------ ------------------------------------
      * WCM051 17/12/2003 GDF    AUDIT FINDING, TICKET 5710 - CARD AND
      *                          COLUMN LOOKUPS (C121/C131/C141) NOW
      *                          BINARY-SEARCH THE IN-MEMORY TABLES
      *                          INSTEAD OF SCANNING THEM LINEARLY,
      *                          SINCE BOTH FILES ARRIVE SORTED ON
      *                          THEIR KEY.  C111 (PIPELINE) IS LEFT
      *                          AS A LINEAR SCAN - PIPEDATA IS NOT
      *                          SUPPLIED IN KEY ORDER
      *------- ---------- ------ ------------------------------------
       EJECT
      *****************************************************************
       ENVIRONMENT DIVISION.
      *****************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   C01 IS TOP-OF-FORM
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PIPELINE-FILE      ASSIGN TO PIPEDATA
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
           SELECT COLUMN-FILE        ASSIGN TO COLUDATA
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
           SELECT TRANSITION-FILE    ASSIGN TO TRULDATA
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
           SELECT CARD-FILE-IN       ASSIGN TO CARDIN
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
           SELECT MOVE-REQUEST-FILE  ASSIGN TO MVREQIN
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
           SELECT CARD-FILE-OUT      ASSIGN TO CARDOUT
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
           SELECT EVENT-FILE         ASSIGN TO CDMVEVNT
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
           SELECT RESULT-FILE        ASSIGN TO MVRESULT
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
           SELECT REPORT-FILE        ASSIGN TO MVRPT
                  ORGANIZATION       IS LINE SEQUENTIAL
                  FILE STATUS        IS WK-C-FILE-STATUS.
      *
       EJECT
      *****************************************************************
       DATA DIVISION.
      *****************************************************************
       FILE SECTION.
      *
      * REFERENCE FILE - LOADED WHOLE INTO WK-T-PIPE AT A100, THEN
      * CLOSED; NOT TOUCHED AGAIN FOR THE REST OF THE RUN.
       FD  PIPELINE-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 74 CHARACTERS.
       01  PIPELINE-RECORD.
           COPY WCPIPE.
      *
      * REFERENCE FILE - LOADED WHOLE INTO WK-T-COLM AT A200.  MUST
      * ARRIVE SORTED ON COLUMN-ID (WCM051).
       FD  COLUMN-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 277 CHARACTERS.
       01  COLUMN-RECORD.
           COPY WCCOLM.
      *
      * REFERENCE FILE - LOADED WHOLE INTO WK-T-TRUL AT A300.
       FD  TRANSITION-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 92 CHARACTERS.
       01  TRANSITION-RECORD.
           COPY WCTRUL.
      *
      * MASTER FILE, INPUT SIDE - LOADED WHOLE INTO WK-T-CARD AT A400.
      * MUST ARRIVE SORTED ON CARD-ID (WCM051).
       FD  CARD-FILE-IN
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 52 CHARACTERS.
       01  CARD-IN-RECORD.
           COPY WCCARD.
      *
      * TRANSACTION FILE - READ ONE ROW AT A TIME BY B000; NEVER
      * LOADED INTO A TABLE.
       FD  MOVE-REQUEST-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 114 CHARACTERS.
       01  MOVE-REQUEST-RECORD.
           COPY WCMVRQ.
      *
      * MASTER FILE, OUTPUT SIDE - REWRITTEN BY E000 FROM WK-T-CARD
      * IN ORIGINAL ARRIVAL ORDER.  SAME LAYOUT AS CARD-FILE-IN.
       FD  CARD-FILE-OUT
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 52 CHARACTERS.
       01  CARD-OUT-RECORD.
           COPY WCCARD.
      *
      * AUDIT-TRAIL FILE - ONE ROW WRITTEN BY C700 PER ACCEPTED MOVE.
       FD  EVENT-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 86 CHARACTERS.
       01  EVENT-RECORD.
           COPY WCEVNT.
      *
      * OUTCOME FILE - ONE ROW WRITTEN BY C910 PER REQUEST PROCESSED.
       FD  RESULT-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 86 CHARACTERS.
       01  RESULT-RECORD.
           COPY WCRSLT.
      *
      * PRINT FILE - TITLE/HEADING/DETAIL/SUMMARY LINES, SEE F000.
       FD  REPORT-FILE
           LABEL RECORDS ARE OMITTED
           RECORD CONTAINS 132 CHARACTERS.
       01  REPORT-RECORD              PIC X(132).
      *
       EJECT
       WORKING-STORAGE SECTION.
      *****************************************************************
       01  FILLER                     PIC X(24)  VALUE
           "** PROGRAM WCMVMAIN **".
      *
      * ------------------ PROGRAM WORKING STORAGE -------------------*
           COPY WCCOMN.
      *
       01  WK-C-SWITCHES.
           05  WK-C-EOF-PIPE          PIC X(01)  VALUE "N".
      *                        "Y" ONCE PIPEDATA IS EXHAUSTED
           05  WK-C-EOF-COLM          PIC X(01)  VALUE "N".
      *                        "Y" ONCE COLUDATA IS EXHAUSTED
           05  WK-C-EOF-TRUL          PIC X(01)  VALUE "N".
      *                        "Y" ONCE TRULDATA IS EXHAUSTED
           05  WK-C-EOF-CARD          PIC X(01)  VALUE "N".
      *                        "Y" ONCE CARDIN IS EXHAUSTED
           05  WK-C-EOF-REQUESTS      PIC X(01)  VALUE "N".
      *                        "Y" ONCE MVREQIN IS EXHAUSTED - DRIVES
      *                        THE MAIN-MODULE PROCESSING LOOP
           05  WK-C-REQ-OUTCOME       PIC X(01)  VALUE "A".
               88  WK-C-REQ-IS-ACCEPTED        VALUE "A".
               88  WK-C-REQ-IS-REJECTED        VALUE "R".
      *                        RESET TO "A" AT THE TOP OF EVERY
      *                        REQUEST; THE FIRST FAILING CHECK IN
      *                        THE C000 CASCADE FLIPS IT TO "R"
      *
      *---------------- RUN-TOTAL COUNTERS FOR THE REPORT SUMMARY ------
       01  WK-C-COUNTERS.
           05  WK-C-REQ-READ          PIC 9(06)  COMP.
      *                        TOTAL MOVE-REQUEST ROWS READ
           05  WK-C-REQ-ACCEPTED      PIC 9(06)  COMP.
      *                        REQUESTS THAT CLEARED THE FULL CASCADE
           05  WK-C-REQ-REJECTED      PIC 9(06)  COMP.
      *                        REQUESTS STOPPED BY SOME CHECK
           05  WK-C-CARDS-MOVED       PIC 9(06)  COMP.
      *                        SAME COUNT AS WK-C-REQ-ACCEPTED, KEPT
      *                        SEPARATE SINCE WCM022 PRINTS BOTH
      *                        LABELS ON THE SUMMARY SECTION
      *
      *---------------- PER-REQUEST HOLDING AREA -----------------------
       01  WK-C-HOLD-AREA.
           05  WK-C-REASON-HOLD       PIC X(04)  VALUE SPACES.
      *                        REASON CODE FOR THE CURRENT REQUEST,
      *                        SPACES IF IT IS STILL RUNNING CLEAN
           05  WK-C-MESSAGE-HOLD      PIC X(60)  VALUE SPACES.
      *                        HUMAN-READABLE MESSAGE FOR THE RESULT
      *                        RECORD AND THE REPORT DETAIL LINE
           05  WK-S-PRIOR-COL-ID      PIC 9(08)  VALUE ZEROS.
      *                        CARD'S COLUMN AT THE START OF THIS
      *                        REQUEST - THE "FROM" SIDE OF THE MOVE
      *
      * WCM029 - Y2K WINDOWING WORK AREA.  ACCEPT FROM DATE STILL
      * RETURNS ONLY A 2-DIGIT YEAR; WE WINDOW IT INTO WK-C-TODAY-CCYY.
       01  WK-C-TODAY-RAW.
           05  WK-C-TODAY-RAW-YY      PIC 9(02).
      *                        2-DIGIT YEAR AS RETURNED BY ACCEPT
           05  WK-C-TODAY-RAW-MM      PIC 9(02).
      *                        RUN MONTH
           05  WK-C-TODAY-RAW-DD      PIC 9(02).
      *                        RUN DAY
      *
       01  WK-S-SUBSCRIPTS.
           05  WK-S-IX1               PIC S9(4)  COMP.
      *                        GENERAL LOOP SUBSCRIPT
           05  WK-S-IX2               PIC S9(4)  COMP.
      *                        GENERAL LOOP SUBSCRIPT
           05  WK-S-PIPE-IX           PIC S9(4)  COMP.
      *                        SUBSCRIPT OF THE MATCHED PIPELINE ROW
           05  WK-S-CARD-IX           PIC S9(4)  COMP.
      *                        SUBSCRIPT OF THE MATCHED CARD ROW
           05  WK-S-SRC-COL-IX        PIC S9(4)  COMP.
      *                        SUBSCRIPT OF THE CARD'S CURRENT COLUMN
           05  WK-S-DST-COL-IX        PIC S9(4)  COMP.
      *                        SUBSCRIPT OF THE REQUESTED COLUMN
           05  WK-S-RULE-IX           PIC S9(4)  COMP.
      *                        SUBSCRIPT INTO THE FILTERED RULE LIST
      *
      * WCM051 - BINARY-SEARCH POINTERS.  RE-USED ACROSS C121, C131
      * AND C141 SINCE THE THREE LOOKUPS NEVER OVERLAP IN TIME.
           05  WK-S-BS-LOW            PIC S9(4)  COMP.
      *                        LOW END OF THE CURRENT SEARCH WINDOW
           05  WK-S-BS-HIGH           PIC S9(4)  COMP.
      *                        HIGH END OF THE CURRENT SEARCH WINDOW
           05  WK-S-BS-MID            PIC S9(4)  COMP.
      *                        MIDPOINT TESTED ON THIS PASS
      *
      * "Y"/"N" FOUND FLAGS SET BY THE C110/C120/C130/C140 LOOKUPS.
       01  WK-S-FLAGS.
           05  WK-S-PIPE-FOUND        PIC X(01)  VALUE "N".
      *                        SET BY C110-FIND-PIPELINE
           05  WK-S-CARD-FOUND        PIC X(01)  VALUE "N".
      *                        SET BY C120-FIND-CARD
           05  WK-S-SRC-COL-FOUND     PIC X(01)  VALUE "N".
      *                        SET BY C130-FIND-SOURCE-COLUMN
           05  WK-S-DST-COL-FOUND     PIC X(01)  VALUE "N".
      *                        SET BY C140-FIND-DEST-COLUMN
           05  WK-S-SYS-ADMIN-FOUND   PIC X(01)  VALUE "N".
      *                        WCM038 - NOT CURRENTLY SET; RESERVED
      *                        FOR THE BYPASS-LOGGING ENHANCEMENT
      *
      *---------------- REFERENCE TABLE - PIPELINE ---------------------
      * WCM051 - LOADED FROM PIPEDATA IN WHATEVER ORDER IT ARRIVES;
      * NOT GUARANTEED SORTED, SO C111-SCAN-PIPELINE STAYS LINEAR.
       01  WK-T-PIPE.
           05  WK-T-PIPE-COUNT        PIC 9(04)  COMP  VALUE ZERO.
      *                        ROWS LOADED SO FAR
           05  WK-T-PIPE-TBL OCCURS 200 TIMES.
               10  WK-T-PIPE-ID           PIC 9(08).
      *                        UNIQUE PIPELINE IDENTIFIER
               10  WK-T-PIPE-NAME         PIC X(30).
      *                        DISPLAY NAME, REPORT/LOG USE ONLY
               10  WK-T-PIPE-CTX-TYPE     PIC X(12).
      *                        WRAPPED CONTAINER TYPE, E.G. TEAM
               10  WK-T-PIPE-CTX-ID       PIC X(12).
      *                        WRAPPED CONTAINER INSTANCE ID
               10  WK-T-PIPE-ORG-ID       PIC X(12).
      *                        OWNING ORGANIZATION, SPACES=NONE
      *
      *---------------- REFERENCE TABLE - COLUMN -----------------------
       01  WK-T-COLM.
           05  WK-T-COLM-COUNT        PIC 9(04)  COMP  VALUE ZERO.
           05  WK-T-COLM-TBL OCCURS 500 TIMES.
               10  WK-T-COLM-ID           PIC 9(08).
               10  WK-T-COLM-PIPE-ID      PIC 9(08).
               10  WK-T-COLM-KEY          PIC X(12).
               10  WK-T-COLM-NAME         PIC X(30).
               10  WK-T-COLM-POSITION     PIC 9(03).
               10  WK-T-COLM-ENTY         PIC X(12) OCCURS 3 TIMES.
               10  WK-T-COLM-ENTY-ALL
                       REDEFINES WK-T-COLM-ENTY   PIC X(36).
               10  WK-T-COLM-ROLES-IN     PIC X(12) OCCURS 5 TIMES.
               10  WK-T-COLM-ROLES-IN-ALL
                       REDEFINES WK-T-COLM-ROLES-IN   PIC X(60).
               10  WK-T-COLM-ROLES-OUT    PIC X(12) OCCURS 5 TIMES.
               10  WK-T-COLM-ROLES-OUT-ALL
                       REDEFINES WK-T-COLM-ROLES-OUT  PIC X(60).
               10  WK-T-COLM-ROLES-VW     PIC X(12) OCCURS 5 TIMES.
               10  WK-T-COLM-ROLES-VW-ALL
                       REDEFINES WK-T-COLM-ROLES-VW   PIC X(60).
      *
      *---------------- REFERENCE TABLE - TRANSITION RULE --------------
       01  WK-T-TRUL.
           05  WK-T-TRUL-COUNT        PIC 9(05)  COMP  VALUE ZERO.
      *                        ROWS LOADED SO FAR - WCM018 RAISED THE
      *                        OCCURS LIMIT TO 2000
           05  WK-T-TRUL-TBL OCCURS 2000 TIMES.
               10  WK-T-TRUL-PIPE-ID      PIC 9(08).
      *                        PIPELINE THE RULE APPLIES TO
               10  WK-T-TRUL-FROM-KEY     PIC X(12).
      *                        SOURCE COLUMN KEY
               10  WK-T-TRUL-TO-KEY       PIC X(12).
      *                        ALLOWED DESTINATION COLUMN KEY
               10  WK-T-TRUL-ROLES        PIC X(12) OCCURS 5 TIMES.
      *                        WCM024 - BLANK LIST MEANS ANY ROLE
               10  WK-T-TRUL-ROLES-ALL
                       REDEFINES WK-T-TRUL-ROLES      PIC X(60).
      *                        WHOLE-GROUP VIEW FOR PASSING TO
      *                        WCMVTRNS AS ONE MOVE
      *
      *---------------- MASTER TABLE - CARD ----------------------------
      * WCM051 - CARDIN ARRIVES SORTED ASCENDING ON CARD-ID; C120-
      * FIND-CARD BISECTS THIS TABLE RATHER THAN SCANNING IT.
       01  WK-T-CARD.
           05  WK-T-CARD-COUNT        PIC 9(06)  COMP  VALUE ZERO.
      *                        ROWS LOADED SO FAR - WCM011 RAISED
      *                        THE OCCURS LIMIT TO 5000
           05  WK-T-CARD-TBL OCCURS 5000 TIMES.
               10  WK-T-CARD-ID           PIC 9(08).
      *                        UNIQUE CARD IDENTIFIER, SORT KEY
               10  WK-T-CARD-PIPE-ID      PIC 9(08).
      *                        OWNING PIPELINE
               10  WK-T-CARD-COL-ID       PIC 9(08).
      *                        CURRENT COLUMN - UPDATED BY C700 ON
      *                        EVERY ACCEPTED MOVE
               10  WK-T-CARD-ENTY-TYPE    PIC X(12).
      *                        WRAPPED ENTITY TYPE, E.G. PROJECT
               10  WK-T-CARD-ENTY-ID      PIC X(12).
      *                        WRAPPED ENTITY INSTANCE ID
               10  WK-T-CARD-SORT-ORDER   PIC 9(04).
      *                        DISPLAY ORDER WITHIN THE COLUMN
      *
      *---------------- REJECTION REASON BREAKDOWN ---------------------
      * WCM015 - ONE ENTRY PER REASON CODE SO THE REPORT CAN PRINT A
      * BREAKDOWN AT END OF RUN (SEE F000/F100 BELOW).
       01  WK-T-REASON.
           05  WK-T-REASON-TBL OCCURS 16 TIMES.
               10  WK-T-REASON-CODE       PIC X(04).
      *                        LOADED BY A500-INIT-REASON-TABLE
               10  WK-T-REASON-COUNT      PIC 9(06)  COMP  VALUE ZERO.
      *                        TALLIED BY C915/C916 AS REJECTIONS
      *                        ARE WRITTEN
      *
      *---------------- REPORT WORK AREAS ------------------------------
      * PAGE-TOP TITLE LINE - PRINTED ONCE, AT F000, ABOVE THE HEADING.
       01  WK-R-TITLE-LINE.
           05  FILLER                 PIC X(01)  VALUE SPACE.
           05  FILLER                 PIC X(40)  VALUE
               "WCMVMAIN - CARD-MOVE PROCESSING REPORT".
           05  FILLER                 PIC X(10)  VALUE
               "RUN DATE ".
           05  WK-R-T-DATE            PIC X(10).
      *                        WCM026 - CENTURY-YEAR RUN DATE
           05  FILLER                 PIC X(71)  VALUE SPACES.
      *
       01  WK-R-HEADING-LINE.
           05  FILLER                 PIC X(01)  VALUE SPACE.
           05  FILLER                 PIC X(06)  VALUE "SEQ".
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  FILLER                 PIC X(08)  VALUE "CARD-ID".
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  FILLER                 PIC X(08)  VALUE "FROM-COL".
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  FILLER                 PIC X(08)  VALUE "TO-COL".
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  FILLER                 PIC X(12)  VALUE "USER-ID".
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  FILLER                 PIC X(08)  VALUE "STATUS".
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  FILLER                 PIC X(04)  VALUE "RSN".
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  FILLER                 PIC X(40)  VALUE "MESSAGE".
           05  FILLER                 PIC X(23)  VALUE SPACES.
      *
      * ONE DETAIL LINE PER REQUEST, BUILT BY C920-WRITE-DETAIL-LINE.
       01  WK-R-DETAIL-LINE.
           05  FILLER                 PIC X(01)  VALUE SPACE.
           05  WK-R-D-SEQ             PIC ZZZZZ9.
      *                        REQUEST SEQUENCE NUMBER
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  WK-R-D-CARD            PIC ZZZZZZZ9.
      *                        CARD ID
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  WK-R-D-FROM            PIC ZZZZZZZ9.
      *                        SOURCE COLUMN ID
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  WK-R-D-TO              PIC ZZZZZZZ9.
      *                        DESTINATION COLUMN ID
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  WK-R-D-USER            PIC X(12).
      *                        ACTING USER ID
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  WK-R-D-STATUS          PIC X(08).
      *                        "ACCEPTED" OR "REJECTED"
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  WK-R-D-REASON          PIC X(04).
      *                        SPACES IF ACCEPTED
           05  FILLER                 PIC X(02)  VALUE SPACES.
           05  WK-R-D-MESSAGE         PIC X(40).
      *                        HUMAN-READABLE EXPLANATION
           05  FILLER                 PIC X(23)  VALUE SPACES.
      *
      * ONE SUMMARY LINE PER COUNTER OR REASON-CODE BREAKDOWN ROW,
      * BUILT BY F000/F100 AT END OF RUN.
       01  WK-R-SUM-LINE.
           05  FILLER                 PIC X(20)  VALUE SPACES.
           05  WK-R-SUM-LABEL         PIC X(24)  VALUE SPACES.
      *                        COUNTER NAME OR REASON CODE
           05  WK-R-SUM-VALUE         PIC ZZZ,ZZ9.
      *                        COUNT FOR THE LABEL ABOVE
           05  FILLER                 PIC X(81)  VALUE SPACES.
      *
       01  WK-R-BLANK-LINE            PIC X(132) VALUE SPACES.
      *
      * ------------------- CALLED-PROGRAM LINKAGE AREAS ---------------
           COPY WCPERM.
           COPY WCORGN.
           COPY WCTRNS.
           COPY WCENTY.
           COPY WCUNDO.
      *
       EJECT
      *****************************************************************
       PROCEDURE DIVISION.
      *****************************************************************
       MAIN-MODULE.
      *    LOAD THE FOUR REFERENCE TABLES AND OPEN THE RUN'S FILES.
           PERFORM A000-LOAD-REFERENCE-TABLES
              THRU A099-LOAD-REFERENCE-TABLES-EX.
      *    DRIVE EVERY MOVE-REQUEST ROW THROUGH THE VALIDATION CASCADE.
           PERFORM B000-MAIN-PROCESSING
              THRU B999-MAIN-PROCESSING-EX
              UNTIL WK-C-EOF-REQUESTS = "Y".
      *    REWRITE THE CARD MASTER WITH ANY UPDATED COLUMN VALUES.
           PERFORM E000-WRITE-CARD-MASTER
              THRU E099-WRITE-CARD-MASTER-EX.
      *    PRINT THE END-OF-RUN SUMMARY REPORT.
           PERFORM F000-PRINT-REPORT
              THRU F999-PRINT-REPORT-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.
      *
       EJECT
      *-----------------------------------------------------------------
      * A000 - OPEN THE FOUR REFERENCE FILES, LOAD THEM INTO WORKING
      * STORAGE, OPEN THE TRANSACTION AND OUTPUT FILES FOR THE RUN.
      *-----------------------------------------------------------------
       A000-LOAD-REFERENCE-TABLES.
           PERFORM A050-GET-RUN-DATE
              THRU A050-GET-RUN-DATE-EX.
           OPEN INPUT  PIPELINE-FILE.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "WCMVMAIN - PIPEDATA OPEN ERROR "
                   WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM A100-LOAD-PIPE-TABLE
              THRU A100-LOAD-PIPE-TABLE-EX
              UNTIL WK-C-EOF-PIPE = "Y".
           CLOSE PIPELINE-FILE.
      *
           OPEN INPUT  COLUMN-FILE.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "WCMVMAIN - COLUDATA OPEN ERROR "
                   WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM A200-LOAD-COLM-TABLE
              THRU A200-LOAD-COLM-TABLE-EX
              UNTIL WK-C-EOF-COLM = "Y".
           CLOSE COLUMN-FILE.
      *
           OPEN INPUT  TRANSITION-FILE.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "WCMVMAIN - TRULDATA OPEN ERROR "
                   WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM A300-LOAD-TRUL-TABLE
              THRU A300-LOAD-TRUL-TABLE-EX
              UNTIL WK-C-EOF-TRUL = "Y".
           CLOSE TRANSITION-FILE.
      *
           OPEN INPUT  CARD-FILE-IN.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "WCMVMAIN - CARDIN OPEN ERROR " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           PERFORM A400-LOAD-CARD-TABLE
              THRU A400-LOAD-CARD-TABLE-EX
              UNTIL WK-C-EOF-CARD = "Y".
           CLOSE CARD-FILE-IN.
      *
           OPEN INPUT  MOVE-REQUEST-FILE.
           IF NOT WK-C-SUCCESSFUL
               DISPLAY "WCMVMAIN - MVREQIN OPEN ERROR " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.
           OPEN OUTPUT EVENT-FILE.
           OPEN OUTPUT RESULT-FILE.
           OPEN OUTPUT REPORT-FILE.
           PERFORM A500-INIT-REASON-TABLE
              THRU A500-INIT-REASON-TABLE-EX.
           GO TO A099-LOAD-REFERENCE-TABLES-EX.
      *
      * ONE PASS PER PIPEDATA ROW - APPEND TO WK-T-PIPE-TBL.
       A100-LOAD-PIPE-TABLE.
           READ PIPELINE-FILE
               AT END
                   MOVE "Y" TO WK-C-EOF-PIPE
                   GO TO A100-LOAD-PIPE-TABLE-EX
           END-READ.
           ADD 1 TO WK-T-PIPE-COUNT.
           MOVE WK-T-PIPE-COUNT TO WK-S-IX1.
           MOVE PIPELINE-ID       TO WK-T-PIPE-ID (WK-S-IX1).
           MOVE PIPELINE-NAME     TO WK-T-PIPE-NAME (WK-S-IX1).
           MOVE CONTEXT-TYPE      TO WK-T-PIPE-CTX-TYPE (WK-S-IX1).
           MOVE CONTEXT-ID        TO WK-T-PIPE-CTX-ID (WK-S-IX1).
           MOVE ORG-ID            TO WK-T-PIPE-ORG-ID (WK-S-IX1).
       A100-LOAD-PIPE-TABLE-EX.
           EXIT.
      *
      * ONE PASS PER COLUDATA ROW - APPEND TO WK-T-COLM-TBL.  COLUDATA
      * MUST ARRIVE IN COLUMN-ID SEQUENCE (WCM051 BISECTS THIS TABLE).
       A200-LOAD-COLM-TABLE.
           READ COLUMN-FILE
               AT END
                   MOVE "Y" TO WK-C-EOF-COLM
                   GO TO A200-LOAD-COLM-TABLE-EX
           END-READ.
           ADD 1 TO WK-T-COLM-COUNT.
           MOVE WK-T-COLM-COUNT TO WK-S-IX1.
           MOVE COLUMN-ID          TO WK-T-COLM-ID (WK-S-IX1).
           MOVE COL-PIPELINE-ID    TO WK-T-COLM-PIPE-ID (WK-S-IX1).
           MOVE COLUMN-KEY         TO WK-T-COLM-KEY (WK-S-IX1).
           MOVE COLUMN-NAME        TO WK-T-COLM-NAME (WK-S-IX1).
           MOVE COLUMN-POSITION    TO WK-T-COLM-POSITION (WK-S-IX1).
           MOVE ENTITY-TYPES-ALL   TO WK-T-COLM-ENTY-ALL (WK-S-IX1).
           MOVE ROLES-MOVE-IN-ALL  TO WK-T-COLM-ROLES-IN-ALL (WK-S-IX1).
           MOVE ROLES-MOVE-OUT-ALL TO
                       WK-T-COLM-ROLES-OUT-ALL (WK-S-IX1).
           MOVE ROLES-VIEW-ALL     TO WK-T-COLM-ROLES-VW-ALL (WK-S-IX1).
       A200-LOAD-COLM-TABLE-EX.
           EXIT.
      *
      * ONE PASS PER TRULDATA ROW - APPEND TO WK-T-TRUL-TBL.
       A300-LOAD-TRUL-TABLE.
           READ TRANSITION-FILE
               AT END
                   MOVE "Y" TO WK-C-EOF-TRUL
                   GO TO A300-LOAD-TRUL-TABLE-EX
           END-READ.
           ADD 1 TO WK-T-TRUL-COUNT.
           MOVE WK-T-TRUL-COUNT TO WK-S-IX1.
           MOVE TR-PIPELINE-ID     TO WK-T-TRUL-PIPE-ID (WK-S-IX1).
           MOVE TR-FROM-KEY        TO WK-T-TRUL-FROM-KEY (WK-S-IX1).
           MOVE TR-TO-KEY          TO WK-T-TRUL-TO-KEY (WK-S-IX1).
           MOVE TR-ALLOWED-ROLES-ALL
                                   TO WK-T-TRUL-ROLES-ALL (WK-S-IX1).
       A300-LOAD-TRUL-TABLE-EX.
           EXIT.
      *
      * ONE PASS PER CARDIN ROW - APPEND TO WK-T-CARD-TBL.  CARDIN
      * MUST ARRIVE IN CARD-ID SEQUENCE (WCM051 BISECTS THIS TABLE).
       A400-LOAD-CARD-TABLE.
           READ CARD-FILE-IN
               AT END
                   MOVE "Y" TO WK-C-EOF-CARD
                   GO TO A400-LOAD-CARD-TABLE-EX
           END-READ.
           ADD 1 TO WK-T-CARD-COUNT.
           MOVE WK-T-CARD-COUNT TO WK-S-IX1.
           MOVE CARD-ID            TO WK-T-CARD-ID (WK-S-IX1).
           MOVE CARD-PIPELINE-ID   TO WK-T-CARD-PIPE-ID (WK-S-IX1).
           MOVE CARD-COLUMN-ID     TO WK-T-CARD-COL-ID (WK-S-IX1).
           MOVE CARD-ENTITY-TYPE   TO WK-T-CARD-ENTY-TYPE (WK-S-IX1).
           MOVE CARD-ENTITY-ID     TO WK-T-CARD-ENTY-ID (WK-S-IX1).
           MOVE CARD-SORT-ORDER    TO WK-T-CARD-SORT-ORDER (WK-S-IX1).
       A400-LOAD-CARD-TABLE-EX.
           EXIT.
      *
      * WCM015 - REASON TABLE HOLDS ONE ENTRY PER REJECTION CODE SO
      * THE REPORT CAN PRINT A BREAKDOWN AT END OF RUN.
       A500-INIT-REASON-TABLE.
           MOVE "I001" TO WK-T-REASON-CODE (1).
           MOVE "I002" TO WK-T-REASON-CODE (2).
           MOVE "I003" TO WK-T-REASON-CODE (3).
           MOVE "I004" TO WK-T-REASON-CODE (4).
           MOVE "I005" TO WK-T-REASON-CODE (5).
           MOVE "I006" TO WK-T-REASON-CODE (6).
           MOVE "I007" TO WK-T-REASON-CODE (7).
           MOVE "I008" TO WK-T-REASON-CODE (8).
           MOVE "I009" TO WK-T-REASON-CODE (9).
           MOVE "O001" TO WK-T-REASON-CODE (10).
           MOVE "O002" TO WK-T-REASON-CODE (11).
           MOVE "P001" TO WK-T-REASON-CODE (12).
           MOVE "P002" TO WK-T-REASON-CODE (13).
           MOVE "T001" TO WK-T-REASON-CODE (14).
           MOVE "T002" TO WK-T-REASON-CODE (15).
           MOVE "E001" TO WK-T-REASON-CODE (16).
       A500-INIT-REASON-TABLE-EX.
           EXIT.
      *
       A099-LOAD-REFERENCE-TABLES-EX.
           EXIT.
      *
      * WCM029 - Y2K WINDOWING: YY < 50 IS 20XX, ELSE 19XX.
       A050-GET-RUN-DATE.
           ACCEPT WK-C-TODAY-RAW FROM DATE.
           IF WK-C-TODAY-RAW-YY < 50
               COMPUTE WK-C-TODAY-CCYY = 2000 + WK-C-TODAY-RAW-YY
           ELSE
               COMPUTE WK-C-TODAY-CCYY = 1900 + WK-C-TODAY-RAW-YY
           END-IF.
           MOVE WK-C-TODAY-RAW-MM TO WK-C-TODAY-MM.
           MOVE WK-C-TODAY-RAW-DD TO WK-C-TODAY-DD.
       A050-GET-RUN-DATE-EX.
           EXIT.
      *
       EJECT
      *-----------------------------------------------------------------
      * B000 - READ ONE MOVE-REQUEST ROW AND DRIVE IT THROUGH THE
      * VALIDATION CASCADE.
      *-----------------------------------------------------------------
       B000-MAIN-PROCESSING.
           READ MOVE-REQUEST-FILE
               AT END
                   MOVE "Y" TO WK-C-EOF-REQUESTS
                   GO TO B999-MAIN-PROCESSING-EX
           END-READ.
           ADD 1 TO WK-C-REQ-READ.
           PERFORM C000-PROCESS-ONE-REQUEST
              THRU C999-PROCESS-ONE-REQUEST-EX.
       B999-MAIN-PROCESSING-EX.
           EXIT.
      *
       EJECT
      *-----------------------------------------------------------------
      * C000 - VALIDATION CASCADE FOR ONE MOVE-REQUEST.  EACH CHECK
      * PARAGRAPH SETS WK-C-REQ-OUTCOME TO "R" AND LOADS THE REASON
      * CODE/MESSAGE THE MOMENT IT FINDS A FAILURE; A FAILING CHECK
      * SKIPS DIRECTLY TO C900 SO LATER CHECKS NEVER RUN.
      *-----------------------------------------------------------------
       C000-PROCESS-ONE-REQUEST.
           SET WK-C-REQ-IS-ACCEPTED TO TRUE.
           MOVE SPACES  TO WK-C-REASON-HOLD.
           MOVE SPACES  TO WK-C-MESSAGE-HOLD.
           MOVE ZEROS   TO WK-S-PRIOR-COL-ID.
           PERFORM C100-CHECK-INPUT
              THRU C199-CHECK-INPUT-EX.
           IF WK-C-REQ-IS-REJECTED
               GO TO C900-BUILD-RESULT
           END-IF.
           PERFORM C200-CHECK-ORGN
              THRU C299-CHECK-ORGN-EX.
           IF WK-C-REQ-IS-REJECTED
               GO TO C900-BUILD-RESULT
           END-IF.
           PERFORM C300-CHECK-PERM-OUT
              THRU C399-CHECK-PERM-OUT-EX.
           IF WK-C-REQ-IS-REJECTED
               GO TO C900-BUILD-RESULT
           END-IF.
           PERFORM C400-CHECK-PERM-IN
              THRU C499-CHECK-PERM-IN-EX.
           IF WK-C-REQ-IS-REJECTED
               GO TO C900-BUILD-RESULT
           END-IF.
           PERFORM C500-CHECK-TRANSITION
              THRU C599-CHECK-TRANSITION-EX.
           IF WK-C-REQ-IS-REJECTED
               GO TO C900-BUILD-RESULT
           END-IF.
           PERFORM C600-CHECK-ENTITY-TYPE
              THRU C699-CHECK-ENTITY-TYPE-EX.
           IF WK-C-REQ-IS-REJECTED
               GO TO C900-BUILD-RESULT
           END-IF.
           PERFORM C700-APPLY-MOVE
              THRU C799-APPLY-MOVE-EX.
       C900-BUILD-RESULT.
           PERFORM C910-WRITE-RESULT-RECORD
              THRU C919-WRITE-RESULT-RECORD-EX.
           PERFORM C920-WRITE-DETAIL-LINE
              THRU C929-WRITE-DETAIL-LINE-EX.
       C999-PROCESS-ONE-REQUEST-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C100 - INPUT / STRUCTURAL VALIDATION, REASON CODES I001-I009.
      *-----------------------------------------------------------------
       C100-CHECK-INPUT.
           IF RQ-CARD-ID = ZERO
               MOVE "I001" TO WK-C-REASON-HOLD
               MOVE "CARD ID IS MISSING FROM THE REQUEST"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
           IF RQ-PIPELINE-ID = ZERO
               MOVE "I002" TO WK-C-REASON-HOLD
               MOVE "PIPELINE ID IS MISSING FROM THE REQUEST"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
           IF RQ-TO-COLUMN-ID = ZERO
               MOVE "I003" TO WK-C-REASON-HOLD
               MOVE "DESTINATION COLUMN ID IS MISSING"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
           PERFORM C110-FIND-PIPELINE
              THRU C110-FIND-PIPELINE-EX.
           IF WK-S-PIPE-FOUND = "N"
               MOVE "I004" TO WK-C-REASON-HOLD
               MOVE "PIPELINE ID DOES NOT EXIST"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
           PERFORM C120-FIND-CARD
              THRU C120-FIND-CARD-EX.
           IF WK-S-CARD-FOUND = "N"
               MOVE "I005" TO WK-C-REASON-HOLD
               MOVE "CARD ID DOES NOT EXIST"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
           IF WK-T-CARD-PIPE-ID (WK-S-CARD-IX) NOT = RQ-PIPELINE-ID
               MOVE "I006" TO WK-C-REASON-HOLD
               MOVE "CARD DOES NOT BELONG TO THE REQUESTED PIPELINE"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
           MOVE WK-T-CARD-COL-ID (WK-S-CARD-IX) TO WK-S-PRIOR-COL-ID.
           IF RQ-TO-COLUMN-ID = WK-S-PRIOR-COL-ID
               MOVE "I007" TO WK-C-REASON-HOLD
               MOVE "CARD IS ALREADY IN THE DESTINATION COLUMN"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
           PERFORM C130-FIND-SOURCE-COLUMN
              THRU C130-FIND-SOURCE-COLUMN-EX.
           IF WK-S-SRC-COL-FOUND = "N"
               MOVE "I008" TO WK-C-REASON-HOLD
               MOVE "CARD'S CURRENT COLUMN DOES NOT EXIST"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
      *    WCM017 - I009 ALSO FIRES WHEN THE DESTINATION COLUMN
      *    BELONGS TO A DIFFERENT PIPELINE THAN THE ONE REQUESTED.
           PERFORM C140-FIND-DEST-COLUMN
              THRU C140-FIND-DEST-COLUMN-EX.
           IF WK-S-DST-COL-FOUND = "N"
               MOVE "I009" TO WK-C-REASON-HOLD
               MOVE "DESTINATION COLUMN ID DOES NOT EXIST"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
           IF WK-T-COLM-PIPE-ID (WK-S-DST-COL-IX) NOT = RQ-PIPELINE-ID
               MOVE "I009" TO WK-C-REASON-HOLD
               MOVE "DESTINATION COLUMN NOT IN THE REQUESTED PIPELINE"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
               GO TO C199-CHECK-INPUT-EX
           END-IF.
       C199-CHECK-INPUT-EX.
           EXIT.
      *
      * WCM051 - PIPEDATA IS NOT SUPPLIED IN PIPELINE-ID ORDER, SO
      * THIS LOOKUP STAYS A LINEAR SCAN (UNLIKE C120/C130/C140 BELOW,
      * WHICH BISECT THE SORTED COLUMN AND CARD TABLES).
       C110-FIND-PIPELINE.
           MOVE "N" TO WK-S-PIPE-FOUND.
           MOVE ZERO TO WK-S-PIPE-IX.
           PERFORM C111-SCAN-PIPELINE
              THRU C111-SCAN-PIPELINE-EX
              VARYING WK-S-IX1 FROM 1 BY 1
              UNTIL WK-S-IX1 > WK-T-PIPE-COUNT
                 OR WK-S-PIPE-FOUND = "Y".
       C110-FIND-PIPELINE-EX.
           EXIT.
      *
       C111-SCAN-PIPELINE.
           IF WK-T-PIPE-ID (WK-S-IX1) = RQ-PIPELINE-ID
               MOVE "Y" TO WK-S-PIPE-FOUND
               MOVE WK-S-IX1 TO WK-S-PIPE-IX
           END-IF.
       C111-SCAN-PIPELINE-EX.
           EXIT.
      *
      * WCM051 - CARDDATA ARRIVES SORTED ASCENDING ON CARD-ID, SO THE
      * TABLE IS SEARCHED BY BISECTION RATHER THAN BY A FULL SCAN.
       C120-FIND-CARD.
           MOVE "N" TO WK-S-CARD-FOUND.
           MOVE ZERO TO WK-S-CARD-IX.
           MOVE 1 TO WK-S-BS-LOW.
           MOVE WK-T-CARD-COUNT TO WK-S-BS-HIGH.
           PERFORM C121-SCAN-CARD
              THRU C121-SCAN-CARD-EX
              UNTIL WK-S-BS-LOW > WK-S-BS-HIGH
                 OR WK-S-CARD-FOUND = "Y".
       C120-FIND-CARD-EX.
           EXIT.
      *
      * TEST THE MIDPOINT OF THE CURRENT WINDOW; NARROW TO THE UPPER
      * OR LOWER HALF DEPENDING ON WHICH SIDE OF CARD-ID IT FALLS.
       C121-SCAN-CARD.
           COMPUTE WK-S-BS-MID = (WK-S-BS-LOW + WK-S-BS-HIGH) / 2.
           IF WK-T-CARD-ID (WK-S-BS-MID) = RQ-CARD-ID
               MOVE "Y" TO WK-S-CARD-FOUND
               MOVE WK-S-BS-MID TO WK-S-CARD-IX
           ELSE
               IF WK-T-CARD-ID (WK-S-BS-MID) < RQ-CARD-ID
                   COMPUTE WK-S-BS-LOW = WK-S-BS-MID + 1
               ELSE
                   COMPUTE WK-S-BS-HIGH = WK-S-BS-MID - 1
               END-IF
           END-IF.
       C121-SCAN-CARD-EX.
           EXIT.
      *
      * WCM051 - COLUDATA ARRIVES SORTED ASCENDING ON COLUMN-ID, SO
      * BOTH THE SOURCE-COLUMN AND DEST-COLUMN LOOKUPS BELOW ARE
      * BISECTION SEARCHES OF THE SAME WK-T-COLM TABLE.
       C130-FIND-SOURCE-COLUMN.
           MOVE "N" TO WK-S-SRC-COL-FOUND.
           MOVE ZERO TO WK-S-SRC-COL-IX.
           MOVE 1 TO WK-S-BS-LOW.
           MOVE WK-T-COLM-COUNT TO WK-S-BS-HIGH.
           PERFORM C131-SCAN-SOURCE-COLUMN
              THRU C131-SCAN-SOURCE-COLUMN-EX
              UNTIL WK-S-BS-LOW > WK-S-BS-HIGH
                 OR WK-S-SRC-COL-FOUND = "Y".
       C130-FIND-SOURCE-COLUMN-EX.
           EXIT.
      *
      * TEST THE MIDPOINT AGAINST THE CARD'S CURRENT COLUMN ID.
       C131-SCAN-SOURCE-COLUMN.
           COMPUTE WK-S-BS-MID = (WK-S-BS-LOW + WK-S-BS-HIGH) / 2.
           IF WK-T-COLM-ID (WK-S-BS-MID) = WK-S-PRIOR-COL-ID
               MOVE "Y" TO WK-S-SRC-COL-FOUND
               MOVE WK-S-BS-MID TO WK-S-SRC-COL-IX
           ELSE
               IF WK-T-COLM-ID (WK-S-BS-MID) < WK-S-PRIOR-COL-ID
                   COMPUTE WK-S-BS-LOW = WK-S-BS-MID + 1
               ELSE
                   COMPUTE WK-S-BS-HIGH = WK-S-BS-MID - 1
               END-IF
           END-IF.
       C131-SCAN-SOURCE-COLUMN-EX.
           EXIT.
      *
       C140-FIND-DEST-COLUMN.
           MOVE "N" TO WK-S-DST-COL-FOUND.
           MOVE ZERO TO WK-S-DST-COL-IX.
           MOVE 1 TO WK-S-BS-LOW.
           MOVE WK-T-COLM-COUNT TO WK-S-BS-HIGH.
           PERFORM C141-SCAN-DEST-COLUMN
              THRU C141-SCAN-DEST-COLUMN-EX
              UNTIL WK-S-BS-LOW > WK-S-BS-HIGH
                 OR WK-S-DST-COL-FOUND = "Y".
       C140-FIND-DEST-COLUMN-EX.
           EXIT.
      *
      * TEST THE MIDPOINT AGAINST THE REQUESTED DESTINATION COLUMN ID.
       C141-SCAN-DEST-COLUMN.
           COMPUTE WK-S-BS-MID = (WK-S-BS-LOW + WK-S-BS-HIGH) / 2.
           IF WK-T-COLM-ID (WK-S-BS-MID) = RQ-TO-COLUMN-ID
               MOVE "Y" TO WK-S-DST-COL-FOUND
               MOVE WK-S-BS-MID TO WK-S-DST-COL-IX
           ELSE
               IF WK-T-COLM-ID (WK-S-BS-MID) < RQ-TO-COLUMN-ID
                   COMPUTE WK-S-BS-LOW = WK-S-BS-MID + 1
               ELSE
                   COMPUTE WK-S-BS-HIGH = WK-S-BS-MID - 1
               END-IF
           END-IF.
       C141-SCAN-DEST-COLUMN-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C200 - ORGANIZATION ACCESS CHECK.  SYSTEM-ADMIN BYPASSES;
      * OTHERWISE THE USER'S ORGANIZATION MUST MATCH THE PIPELINE'S.
      *-----------------------------------------------------------------
       C200-CHECK-ORGN.
           MOVE RQ-USER-ROLES-ALL TO WK-C-ORGN-USER-ROLES-ALL.
           MOVE RQ-USER-ORG-ID    TO WK-C-ORGN-USER-ORG-ID.
           MOVE WK-T-PIPE-ORG-ID (WK-S-PIPE-IX)
                                  TO WK-C-ORGN-PIPE-ORG-ID.
           CALL "WCMVORGN" USING WK-C-ORGN-RECORD.
           IF WK-C-ORGN-NOT-ALLOWED
               MOVE WK-C-ORGN-REASON-CD TO WK-C-REASON-HOLD
               IF WK-C-ORGN-REASON-CD = "O001"
                   MOVE "USER HAS NO ORGANIZATION ON FILE"
                               TO WK-C-MESSAGE-HOLD
               ELSE
                   MOVE "USER ORGANIZATION DOES NOT OWN THIS PIPELINE"
                               TO WK-C-MESSAGE-HOLD
               END-IF
               SET WK-C-REQ-IS-REJECTED TO TRUE
           END-IF.
       C299-CHECK-ORGN-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C300 - MOVE-OUT PERMISSION CHECK (P001) AGAINST THE SOURCE
      * COLUMN'S ROLES-MOVE-OUT LIST.
      *-----------------------------------------------------------------
       C300-CHECK-PERM-OUT.
           MOVE RQ-USER-ROLES-ALL TO WK-C-PERM-USER-ROLES-ALL.
           MOVE WK-T-COLM-ROLES-OUT-ALL (WK-S-SRC-COL-IX)
                                  TO WK-C-PERM-COL-ROLES-ALL.
           CALL "WCMVPERM" USING WK-C-PERM-RECORD.
           IF WK-C-PERM-NOT-ALLOWED
               MOVE "P001" TO WK-C-REASON-HOLD
               MOVE "USER LACKS A ROLE PERMITTED TO MOVE A CARD OUT"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
           END-IF.
       C399-CHECK-PERM-OUT-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C400 - MOVE-IN PERMISSION CHECK (P002) AGAINST THE DESTINATION
      * COLUMN'S ROLES-MOVE-IN LIST.
      *-----------------------------------------------------------------
       C400-CHECK-PERM-IN.
           MOVE RQ-USER-ROLES-ALL TO WK-C-PERM-USER-ROLES-ALL.
           MOVE WK-T-COLM-ROLES-IN-ALL (WK-S-DST-COL-IX)
                                  TO WK-C-PERM-COL-ROLES-ALL.
           CALL "WCMVPERM" USING WK-C-PERM-RECORD.
           IF WK-C-PERM-NOT-ALLOWED
               MOVE "P002" TO WK-C-REASON-HOLD
               MOVE "USER LACKS A ROLE PERMITTED TO MOVE A CARD IN"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
           END-IF.
       C499-CHECK-PERM-IN-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C500 - TRANSITION RULE CHECK.  THE FULL TRANSITION-RULE TABLE
      * IS FILTERED HERE TO THE ROWS FOR THIS PIPELINE AND FROM-KEY
      * BEFORE WCMVTRNS IS CALLED (SEE WCTRNS.cpybk).
      *-----------------------------------------------------------------
       C500-CHECK-TRANSITION.
           MOVE ZERO TO WK-C-TRNS-RULE-COUNT.
           PERFORM C510-FILTER-ONE-RULE
              THRU C510-FILTER-ONE-RULE-EX
              VARYING WK-S-IX1 FROM 1 BY 1
              UNTIL WK-S-IX1 > WK-T-TRUL-COUNT.
           MOVE WK-T-COLM-KEY (WK-S-DST-COL-IX) TO WK-C-TRNS-TO-KEY.
           MOVE RQ-USER-ROLES-ALL TO WK-C-TRNS-USER-ROLES-ALL.
           CALL "WCMVTRNS" USING WK-C-TRNS-RECORD.
           IF WK-C-TRNS-NOT-ALLOWED
               MOVE WK-C-TRNS-REASON-CD TO WK-C-REASON-HOLD
               IF WK-C-TRNS-REASON-CD = "T001"
                   MOVE "NO TRANSITION RULE ALLOWS THIS DESTINATION"
                               TO WK-C-MESSAGE-HOLD
               ELSE
                   MOVE "USER'S ROLES ARE NOT PERMITTED BY THE RULE"
                               TO WK-C-MESSAGE-HOLD
               END-IF
               SET WK-C-REQ-IS-REJECTED TO TRUE
           END-IF.
       C599-CHECK-TRANSITION-EX.
           EXIT.
      *
      * COPY A MATCHING RULE ROW INTO THE WCMVTRNS LINKAGE TABLE.
      * WCM018 CAPS THE COPY AT 20 ROWS; ANY BEYOND THAT ARE SILENTLY
      * DROPPED (EDITAL HAS NEVER SEEN A COLUMN WITH THAT MANY RULES).
       C510-FILTER-ONE-RULE.
           IF WK-T-TRUL-PIPE-ID (WK-S-IX1) = RQ-PIPELINE-ID
              AND WK-T-TRUL-FROM-KEY (WK-S-IX1) =
                  WK-T-COLM-KEY (WK-S-SRC-COL-IX)
               IF WK-C-TRNS-RULE-COUNT < 20
                   ADD 1 TO WK-C-TRNS-RULE-COUNT
                   MOVE WK-C-TRNS-RULE-COUNT TO WK-S-RULE-IX
                   MOVE WK-T-TRUL-TO-KEY (WK-S-IX1)
                       TO WK-C-TRNS-RULE-TO-KEY (WK-S-RULE-IX)
                   MOVE WK-T-TRUL-ROLES-ALL (WK-S-IX1)
                       TO WK-C-TRNS-RULE-ROLES-ALL (WK-S-RULE-IX)
               END-IF
           END-IF.
       C510-FILTER-ONE-RULE-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C600 - ENTITY-TYPE ADMISSIBILITY CHECK (E001) AGAINST THE
      * DESTINATION COLUMN'S ENTITY-TYPES LIST.
      *-----------------------------------------------------------------
       C600-CHECK-ENTITY-TYPE.
           MOVE WK-T-CARD-ENTY-TYPE (WK-S-CARD-IX)
                                  TO WK-C-ENTY-CARD-TYPE.
           MOVE WK-T-COLM-ENTY-ALL (WK-S-DST-COL-IX)
                                  TO WK-C-ENTY-COL-TYPES-ALL.
           CALL "WCMVENTY" USING WK-C-ENTY-RECORD.
           IF WK-C-ENTY-NOT-ALLOWED
               MOVE "E001" TO WK-C-REASON-HOLD
               MOVE "CARD'S ENTITY TYPE IS NOT ADMITTED BY THE COLUMN"
                           TO WK-C-MESSAGE-HOLD
               SET WK-C-REQ-IS-REJECTED TO TRUE
           END-IF.
       C699-CHECK-ENTITY-TYPE-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C700 - ACCEPTANCE.  UPDATE THE CARD'S COLUMN IN THE IN-MEMORY
      * TABLE, WRITE THE CARD-MOVED EVENT, AND PUSH THE MOVE ONTO
      * WCMVUNDO'S HISTORY STACK.
      *-----------------------------------------------------------------
       C700-APPLY-MOVE.
           MOVE RQ-TO-COLUMN-ID TO WK-T-CARD-COL-ID (WK-S-CARD-IX).
           ADD 1 TO WK-C-REQ-ACCEPTED.
           ADD 1 TO WK-C-CARDS-MOVED.
      *
           INITIALIZE EVENT-RECORD.
           MOVE RQ-SEQ            TO EV-SEQ.
           MOVE RQ-CARD-ID        TO EV-CARD-ID.
           MOVE RQ-PIPELINE-ID    TO EV-PIPELINE-ID.
           MOVE WK-S-PRIOR-COL-ID TO EV-FROM-COL-ID.
           MOVE RQ-TO-COLUMN-ID   TO EV-TO-COL-ID.
           MOVE WK-T-CARD-ENTY-TYPE (WK-S-CARD-IX)
                                  TO EV-ENTITY-TYPE.
           MOVE WK-T-CARD-ENTY-ID (WK-S-CARD-IX)
                                  TO EV-ENTITY-ID.
           MOVE RQ-USER-ID        TO EV-USER-ID.
           MOVE "CARD-MOVED"      TO EV-EVENT-TYPE.
           WRITE EVENT-RECORD.
      *
           SET WK-C-UNDO-OP-PUSH   TO TRUE.
           MOVE RQ-CARD-ID         TO WK-C-UNDO-CARD-ID.
           MOVE WK-S-PRIOR-COL-ID  TO WK-C-UNDO-PRIOR-COL-ID.
           CALL "WCMVUNDO" USING WK-C-UNDO-RECORD.
      *
           MOVE SPACES      TO WK-C-REASON-HOLD.
           MOVE "MOVE ACCEPTED AND APPLIED" TO WK-C-MESSAGE-HOLD.
       C799-APPLY-MOVE-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C910 - WRITE ONE RESULT RECORD, ACCEPTED OR REJECTED.
      *-----------------------------------------------------------------
      * C910 - ONE ROW TO MVRESULT PER REQUEST, ACCEPTED OR REJECTED,
      * IN ARRIVAL ORDER.  A REJECTED ROW ALSO BUMPS THE REASON-CODE
      * BREAKDOWN TABLE (C915/C916) FOR THE END-OF-RUN SUMMARY.
       C910-WRITE-RESULT-RECORD.
           INITIALIZE RESULT-RECORD.
           MOVE RQ-SEQ           TO RS-SEQ.
           MOVE RQ-CARD-ID       TO RS-CARD-ID.
           IF WK-C-REQ-IS-ACCEPTED
               MOVE "ACCEPTED"   TO RS-STATUS
               MOVE SPACES       TO RS-REASON-CODE
           ELSE
               MOVE "REJECTED"   TO RS-STATUS
               MOVE WK-C-REASON-HOLD TO RS-REASON-CODE
               ADD 1 TO WK-C-REQ-REJECTED
               PERFORM C915-TALLY-REASON
                  THRU C915-TALLY-REASON-EX
           END-IF.
           MOVE WK-C-MESSAGE-HOLD TO RS-MESSAGE.
           WRITE RESULT-RECORD.
       C919-WRITE-RESULT-RECORD-EX.
           EXIT.
      *
      * WCM015 - WALK THE 16-ENTRY REASON TABLE LOOKING FOR THE CODE
      * THAT JUST REJECTED THIS REQUEST AND BUMP ITS COUNT.
       C915-TALLY-REASON.
           PERFORM C916-TALLY-ONE-REASON
              THRU C916-TALLY-ONE-REASON-EX
              VARYING WK-S-IX2 FROM 1 BY 1
              UNTIL WK-S-IX2 > 16.
       C915-TALLY-REASON-EX.
           EXIT.
      *
      * THE TABLE IS ONLY 16 ROWS LONG SO A LINEAR SCAN IS USED HERE
      * REGARDLESS OF THE WCM051 BISECTION CHANGE ABOVE.
       C916-TALLY-ONE-REASON.
           IF WK-T-REASON-CODE (WK-S-IX2) = WK-C-REASON-HOLD
               ADD 1 TO WK-T-REASON-COUNT (WK-S-IX2)
           END-IF.
       C916-TALLY-ONE-REASON-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * C920 - WRITE ONE DETAIL LINE TO THE PROCESSING REPORT.
      *-----------------------------------------------------------------
       C920-WRITE-DETAIL-LINE.
           MOVE SPACES         TO WK-R-DETAIL-LINE.
           MOVE RQ-SEQ         TO WK-R-D-SEQ.
           MOVE RQ-CARD-ID     TO WK-R-D-CARD.
           MOVE WK-S-PRIOR-COL-ID
                               TO WK-R-D-FROM.
           MOVE RQ-TO-COLUMN-ID
                               TO WK-R-D-TO.
           MOVE RQ-USER-ID     TO WK-R-D-USER.
           IF WK-C-REQ-IS-ACCEPTED
               MOVE "ACCEPTED" TO WK-R-D-STATUS
           ELSE
               MOVE "REJECTED" TO WK-R-D-STATUS
           END-IF.
           MOVE WK-C-REASON-HOLD   TO WK-R-D-REASON.
           MOVE WK-C-MESSAGE-HOLD  TO WK-R-D-MESSAGE.
           WRITE REPORT-RECORD FROM WK-R-DETAIL-LINE.
       C929-WRITE-DETAIL-LINE-EX.
           EXIT.
      *
       EJECT
      *-----------------------------------------------------------------
      * E000 - REWRITE THE CARD MASTER IN ORIGINAL ARRIVAL ORDER WITH
      * EACH CARD'S CURRENT (POSSIBLY UPDATED) COLUMN.
      *-----------------------------------------------------------------
       E000-WRITE-CARD-MASTER.
           OPEN OUTPUT CARD-FILE-OUT.
           PERFORM E100-WRITE-ONE-CARD
              THRU E100-WRITE-ONE-CARD-EX
              VARYING WK-S-IX1 FROM 1 BY 1
              UNTIL WK-S-IX1 > WK-T-CARD-COUNT.
           CLOSE CARD-FILE-OUT.
       E099-WRITE-CARD-MASTER-EX.
           EXIT.
      *
       E100-WRITE-ONE-CARD.
           INITIALIZE CARD-OUT-RECORD.
           MOVE WK-T-CARD-ID (WK-S-IX1)        TO CARD-ID.
           MOVE WK-T-CARD-PIPE-ID (WK-S-IX1)   TO CARD-PIPELINE-ID.
           MOVE WK-T-CARD-COL-ID (WK-S-IX1)    TO CARD-COLUMN-ID.
           MOVE WK-T-CARD-ENTY-TYPE (WK-S-IX1) TO CARD-ENTITY-TYPE.
           MOVE WK-T-CARD-ENTY-ID (WK-S-IX1)   TO CARD-ENTITY-ID.
           MOVE WK-T-CARD-SORT-ORDER (WK-S-IX1) TO CARD-SORT-ORDER.
           WRITE CARD-OUT-RECORD.
       E100-WRITE-ONE-CARD-EX.
           EXIT.
      *
       EJECT
      *-----------------------------------------------------------------
      * F000 - PRINT THE SUMMARY SECTION OF THE PROCESSING REPORT.
      *-----------------------------------------------------------------
       F000-PRINT-REPORT.
           MOVE WK-C-TODAY-DATE-X TO WK-R-T-DATE.
           WRITE REPORT-RECORD FROM WK-R-TITLE-LINE
               AFTER ADVANCING PAGE.
           WRITE REPORT-RECORD FROM WK-R-BLANK-LINE
               AFTER ADVANCING 1 LINE.
           WRITE REPORT-RECORD FROM WK-R-HEADING-LINE
               AFTER ADVANCING 1 LINE.
           WRITE REPORT-RECORD FROM WK-R-BLANK-LINE
               AFTER ADVANCING 1 LINE.
      *
           WRITE REPORT-RECORD FROM WK-R-BLANK-LINE
               AFTER ADVANCING 2 LINES.
           MOVE "REQUESTS READ           "  TO WK-R-SUM-LABEL.
           MOVE WK-C-REQ-READ               TO WK-R-SUM-VALUE.
           WRITE REPORT-RECORD FROM WK-R-SUM-LINE
               AFTER ADVANCING 1 LINE.
      *
           MOVE "REQUESTS ACCEPTED       "  TO WK-R-SUM-LABEL.
           MOVE WK-C-REQ-ACCEPTED           TO WK-R-SUM-VALUE.
           WRITE REPORT-RECORD FROM WK-R-SUM-LINE
               AFTER ADVANCING 1 LINE.
      *
           MOVE "REQUESTS REJECTED       "  TO WK-R-SUM-LABEL.
           MOVE WK-C-REQ-REJECTED           TO WK-R-SUM-VALUE.
           WRITE REPORT-RECORD FROM WK-R-SUM-LINE
               AFTER ADVANCING 1 LINE.
      *
           MOVE "CARDS ON FILE           "  TO WK-R-SUM-LABEL.
           MOVE WK-T-CARD-COUNT             TO WK-R-SUM-VALUE.
           WRITE REPORT-RECORD FROM WK-R-SUM-LINE
               AFTER ADVANCING 1 LINE.
      *
           MOVE "CARDS MOVED             "  TO WK-R-SUM-LABEL.
           MOVE WK-C-CARDS-MOVED            TO WK-R-SUM-VALUE.
           WRITE REPORT-RECORD FROM WK-R-SUM-LINE
               AFTER ADVANCING 1 LINE.
      *
           WRITE REPORT-RECORD FROM WK-R-BLANK-LINE
               AFTER ADVANCING 2 LINES.
           MOVE "REJECTION REASON BREAKDOWN"  TO WK-R-SUM-LABEL.
           MOVE ZERO                          TO WK-R-SUM-VALUE.
           WRITE REPORT-RECORD FROM WK-R-SUM-LINE
               AFTER ADVANCING 1 LINE.
           PERFORM F100-PRINT-REASON-LINE
              THRU F100-PRINT-REASON-LINE-EX
              VARYING WK-S-IX2 FROM 1 BY 1
              UNTIL WK-S-IX2 > 16.
       F999-PRINT-REPORT-EX.
           EXIT.
      *
       F100-PRINT-REASON-LINE.
           IF WK-T-REASON-COUNT (WK-S-IX2) > 0
               MOVE WK-T-REASON-CODE (WK-S-IX2)  TO WK-R-SUM-LABEL
               MOVE WK-T-REASON-COUNT (WK-S-IX2) TO WK-R-SUM-VALUE
               WRITE REPORT-RECORD FROM WK-R-SUM-LINE
                   AFTER ADVANCING 1 LINE
           END-IF.
       F100-PRINT-REASON-LINE-EX.
           EXIT.
      *
       EJECT
      *-----------------------------------------------------------------
      * Y900 - ABNORMAL TERMINATION.  A REFERENCE FILE FAILED TO OPEN.
      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
           DISPLAY "WCMVMAIN - ABNORMAL TERMINATION"
           DISPLAY "SEE THE PRIOR MESSAGE FOR THE FILE THAT FAILED".
           MOVE 16 TO RETURN-CODE.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z999-END-PROGRAM-ROUTINE-EX.
           GOBACK.
      *
       EJECT
      *-----------------------------------------------------------------
      * Z000 - CLOSE WHATEVER FILES ARE STILL OPEN AND END THE RUN.
      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
           CLOSE MOVE-REQUEST-FILE.
           CLOSE EVENT-FILE.
           CLOSE RESULT-FILE.
           CLOSE REPORT-FILE.
       Z999-END-PROGRAM-ROUTINE-EX.
           EXIT.
