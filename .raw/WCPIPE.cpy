      * WCPIPE.cpybk
      * PIPELINE RECORD LAYOUT - REFERENCE FILE PIPEDATA
      * ONE ROW PER WORKFLOW BOARD (PIPELINE) ATTACHED TO A BUSINESS
      * CONTEXT SUCH AS AN EDITAL (PUBLIC CALL).  LOADED ENTIRELY INTO
      * THE WK-T-PIPE TABLE AT PROGRAM START; NOT RE-READ THEREAFTER.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
      * WCM043 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
      *                          FIVE FIELDS BELOW ALREADY FILL THE
      *                          74-BYTE RECORD, THE PAD WAS NEVER
      *                          NEEDED (AUDIT FINDING, TICKET 5710)
      *------- ---------- ------ -------------------------------------
           05  PIPELINE-ID             PIC 9(08).
      *                        UNIQUE PIPELINE IDENTIFIER
           05  PIPELINE-NAME           PIC X(30).
      *                        DISPLAY NAME OF THE BOARD
           05  CONTEXT-TYPE            PIC X(12).
      *                        BUSINESS CONTEXT KIND, E.G. EDITAL
           05  CONTEXT-ID              PIC X(12).
      *                        BUSINESS CONTEXT INSTANCE ID
           05  ORG-ID                  PIC X(12).
      *                        OWNING ORGANIZATION (TENANT)
