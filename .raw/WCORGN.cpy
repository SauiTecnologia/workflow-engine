      * WCORGN.cpybk
      * LINKAGE RECORD FOR WCMVORGN - ORGANIZATION ACCESS CHECK
      * TENANT CHECK: A USER HOLDING ROLE SYSTEM-ADMIN BYPASSES ALL
      * ORGANIZATION CHECKS; OTHERWISE THE USER MUST BELONG TO AN
      * ORGANIZATION AND IT MUST MATCH THE PIPELINE'S OWNING ORG-ID.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM003 21/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
       01  WK-C-ORGN-RECORD.
           05  WK-C-ORGN-INPUT.
               10  WK-C-ORGN-USER-ROLES  PIC X(12) OCCURS 5 TIMES.
      *                        ACTING USER'S ROLES
               10  WK-C-ORGN-USER-ROLES-ALL
                       REDEFINES WK-C-ORGN-USER-ROLES
                                       PIC X(60).
               10  WK-C-ORGN-USER-ORG-ID PIC X(12).
      *                        ACTING USER'S ORGANIZATION, SPACES=NONE
               10  WK-C-ORGN-PIPE-ORG-ID PIC X(12).
      *                        PIPELINE'S OWNING ORGANIZATION
           05  WK-C-ORGN-OUTPUT.
               10  WK-C-ORGN-ALLOWED     PIC X(01).
                   88  WK-C-ORGN-IS-ALLOWED       VALUE "Y".
                   88  WK-C-ORGN-NOT-ALLOWED      VALUE "N".
               10  WK-C-ORGN-REASON-CD   PIC X(04).
      *                        O001, O002, OR SPACES
