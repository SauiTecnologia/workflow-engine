      *****************************************************************
       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.     WCMVUNDO.
       AUTHOR.         R S MENDES.
       INSTALLATION.   EDITAL SYSTEMS DEPT.
       DATE-WRITTEN.   25 MAR 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  COMMAND EXECUTOR / MOVE HISTORY.  KEEPS A
      *               LAST-IN-FIRST-OUT STACK OF ACCEPTED CARD MOVES
      *               FOR THE LIFE OF THE RUN UNIT SO THE MOST RECENT
      *               MOVE CAN BE UNDONE.  TWO OPERATIONS:
      *                 PUSH - RECORD A CARD-ID AND THE COLUMN IT
      *                        MOVED OUT OF, CALLED BY WCMVMAIN FROM
      *                        C700-APPLY-MOVE FOR EVERY ACCEPTED
      *                        REQUEST.
      *                 UNDO - POP THE MOST RECENT ENTRY AND HAND
      *                        BACK THE CARD-ID AND THE COLUMN TO
      *                        RESTORE IT TO.  IF THE STACK IS EMPTY
      *                        THE ERROR FLAG IS SET.
      *               THIS PROGRAM IS NOT DECLARED "INITIAL" - ITS
      *               WORKING STORAGE MUST SURVIVE FROM ONE CALL TO
      *               THE NEXT SO THE STACK IS NOT LOST BETWEEN
      *               PUSHES AND THE EVENTUAL UNDO.  DO NOT ADD AN
      *               INITIAL PROGRAM CLAUSE TO THE PROGRAM-ID.
      *
      *===================================================================
      * HISTORY OF MODIFICATION:
      *===================================================================
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ ------------------------------------
      * WCM006 25/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ ------------------------------------
      * WCM013 30/06/1994 RSM    RAISED STACK DEPTH FROM 200 TO 500
      *                          ENTRIES (OPS TICKET 3105 - LARGE
      *                          YEAR-END REORGANISATION RUNS WERE
      *                          OVERFLOWING THE STACK)
      *------- ---------- ------ ------------------------------------
      * WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          PROGRAM.  NO CHANGE REQUIRED.
      *------- ---------- ------ ------------------------------------
      * WCM041 30/09/2003 MFA    REQ 2355 - AN UNDO OPERATION NOW
      *                          CLEARS THE OUTPUT FIELDS BEFORE THE
      *                          POP SO A CALLER CANNOT MISTAKE THE
      *                          PRIOR CALL'S RESULT FOR A FRESH ONE
      *------- ---------- ------ ------------------------------------
       EJECT
      *****************************************************************
       ENVIRONMENT DIVISION.
      *****************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.
      *
       EJECT
      *****************************************************************
       DATA DIVISION.
      *****************************************************************
       WORKING-STORAGE SECTION.
       01  FILLER                     PIC X(24)  VALUE
           "** PROGRAM WCMVUNDO **".
      *
           COPY WCCOMN.
      *
      *-----------------------------------------------------------------
      * THE MOVE-HISTORY STACK.  WK-S-HIST-TOP IS THE SUBSCRIPT OF THE
      * MOST RECENT ENTRY - ZERO MEANS THE STACK IS EMPTY.  BOTH THE
      * TABLE AND THE POINTER MUST RETAIN THEIR VALUES ACROSS CALLS.
      *-----------------------------------------------------------------
       01  WK-S-HIST-TOP                  PIC S9(4)  COMP VALUE ZERO.
      *
       01  WK-S-HIST-TBL.
           05  WK-S-HIST-ENTRY OCCURS 500 TIMES.
               10  WK-S-HIST-CARD-ID      PIC 9(08).
               10  WK-S-HIST-PRIOR-COL-ID PIC 9(08).
           05  WK-S-HIST-ENTRY-ALL REDEFINES WK-S-HIST-ENTRY
                                            PIC X(16)  OCCURS 500 TIMES.
      *
       01  WK-S-FLAGS.
           05  WK-S-STACK-FULL            PIC X(01)  VALUE "N".
      *
      ****************
       LINKAGE SECTION.
      ****************
           COPY WCUNDO.
      *
       EJECT
      *****************************************************************
       PROCEDURE DIVISION USING WK-C-UNDO-RECORD.
      *****************************************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.
      *
      *-----------------------------------------------------------------
      * A000 - DISPATCH ON THE OPERATION CODE THE CALLER PASSED IN.
      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
           MOVE SPACES TO WK-C-UNDO-OUTPUT.
           EVALUATE TRUE
               WHEN WK-C-UNDO-OP-PUSH
                   PERFORM B100-PUSH-CARD-MOVE
                      THRU B199-PUSH-CARD-MOVE-EX
               WHEN WK-C-UNDO-OP-UNDO
                   PERFORM B200-UNDO-CARD-MOVE
                      THRU B299-UNDO-CARD-MOVE-EX
               WHEN OTHER
                   SET WK-C-UNDO-IS-ERROR TO TRUE
           END-EVALUATE.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * B100 - REMEMBER THE CARD-ID AND THE COLUMN IT MOVED OUT OF.
      * A FULL STACK IS REPORTED AS AN ERROR RATHER THAN SILENTLY
      * DROPPING THE OLDEST ENTRY - MOVE HISTORY IS NOT ROTATED.
      *-----------------------------------------------------------------
       B100-PUSH-CARD-MOVE.
           IF WK-S-HIST-TOP >= 500
               SET WK-C-UNDO-IS-ERROR TO TRUE
               GO TO B199-PUSH-CARD-MOVE-EX
           END-IF.
           ADD 1 TO WK-S-HIST-TOP.
           MOVE WK-C-UNDO-CARD-ID
                             TO WK-S-HIST-CARD-ID (WK-S-HIST-TOP).
           MOVE WK-C-UNDO-PRIOR-COL-ID
                             TO WK-S-HIST-PRIOR-COL-ID (WK-S-HIST-TOP).
           SET WK-C-UNDO-NO-ERROR TO TRUE.
       B199-PUSH-CARD-MOVE-EX.
           EXIT.
      *
      *-----------------------------------------------------------------
      * B200 - POP THE MOST RECENT ENTRY AND HAND BACK THE CARD-ID
      * AND THE COLUMN TO RESTORE.  AN EMPTY STACK IS AN ERROR.
      *-----------------------------------------------------------------
       B200-UNDO-CARD-MOVE.
           MOVE ZERO TO WK-C-UNDO-REST-CARD-ID
                        WK-C-UNDO-REST-COL-ID.
           IF WK-S-HIST-TOP = ZERO
               SET WK-C-UNDO-IS-ERROR TO TRUE
               GO TO B299-UNDO-CARD-MOVE-EX
           END-IF.
           MOVE WK-S-HIST-CARD-ID (WK-S-HIST-TOP)
                             TO WK-C-UNDO-REST-CARD-ID.
           MOVE WK-S-HIST-PRIOR-COL-ID (WK-S-HIST-TOP)
                             TO WK-C-UNDO-REST-COL-ID.
           SUBTRACT 1 FROM WK-S-HIST-TOP.
           SET WK-C-UNDO-NO-ERROR TO TRUE.
       B299-UNDO-CARD-MOVE-EX.
           EXIT.
