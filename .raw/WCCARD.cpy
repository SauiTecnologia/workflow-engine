      * WCCARD.cpybk
      * CARD RECORD LAYOUT - MASTER FILE CARDDATA (IN AND OUT)
      * ONE ROW PER WORK ITEM.  CARD-COLUMN-ID IS THE ONLY FIELD THE
      * ENGINE UPDATES; THE MASTER IS REWRITTEN IN ORIGINAL ORDER AT
      * END OF RUN (SEE WCMVMAIN PARAGRAPH E000-WRITE-CARD-MASTER).
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
      * WCM046 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
      *                          FIELDS BELOW ALREADY FILL THE 52-BYTE
      *                          RECORD (AUDIT FINDING, TICKET 5710)
      *------- ---------- ------ -------------------------------------
           05  CARD-ID                 PIC 9(08).
      *                        UNIQUE CARD IDENTIFIER
           05  CARD-PIPELINE-ID        PIC 9(08).
      *                        OWNING PIPELINE
           05  CARD-COLUMN-ID          PIC 9(08).
      *                        CURRENT COLUMN, UPDATED BY THE ENGINE
           05  CARD-ENTITY-TYPE        PIC X(12).
      *                        WRAPPED ENTITY TYPE, E.G. PROJECT
           05  CARD-ENTITY-ID          PIC X(12).
      *                        WRAPPED ENTITY INSTANCE ID
           05  CARD-SORT-ORDER         PIC 9(04).
      *                        ORDERING WITHIN THE COLUMN
