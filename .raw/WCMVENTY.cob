      *****************************************************************
       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.     WCMVENTY.
       AUTHOR.         R S MENDES.
       INSTALLATION.   EDITAL SYSTEMS DEPT.
       DATE-WRITTEN.   22 MAR 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  CONFIGURABLE ENTITY-TYPE VALIDATOR.  A COLUMN
      *               MAY RESTRICT THE KINDS OF CARDS IT WILL ACCEPT
      *               (E.G. A "DONE" COLUMN THAT TAKES ONLY DEFECT
      *               CARDS, NEVER STORY CARDS).  A COLUMN WHOSE
      *               ENTITY-TYPE LIST IS ENTIRELY SPACES ACCEPTS
      *               ANY CARD TYPE.  OTHERWISE THE CARD'S ENTITY
      *               TYPE MUST APPEAR SOMEWHERE IN THE COLUMN'S
      *               LIST (E001 IF NOT).  CALLED ONCE PER REQUEST BY
      *               WCMVMAIN, AFTER THE TRANSITION CHECK.
      *
      *===================================================================
      * HISTORY OF MODIFICATION:
      *===================================================================
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ ------------------------------------
      * WCM005 22/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ ------------------------------------
      * WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          PROGRAM.  NO CHANGE REQUIRED.
      *------- ---------- ------ ------------------------------------
      * WCM040 11/06/2003 MFA    REQ 2310 - ENTITY TYPE COMPARE IS
      *                          NOW LEFT-JUSTIFIED, CASE UNCHANGED
      *                          (OFFENDING BLANK-PADDED FEED FIELD
      *                          FROM UPSTREAM EXTRACT - TICKET 5521)
      *------- ---------- ------ ------------------------------------
       EJECT
      *****************************************************************
       ENVIRONMENT DIVISION.
      *****************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.
      *
       EJECT
      *****************************************************************
       DATA DIVISION.
      *****************************************************************
       WORKING-STORAGE SECTION.
       01  FILLER                     PIC X(24)  VALUE
           "** PROGRAM WCMVENTY **".
      *
           COPY WCCOMN.
      *
       01  WK-S-SUBSCRIPTS.
           05  WK-S-IX1               PIC S9(4)  COMP.
      *
       01  WK-S-FLAGS.
           05  WK-S-TYPE-MATCH        PIC X(01)  VALUE "N".
      *
      ****************
       LINKAGE SECTION.
      ****************
           COPY WCENTY.
      *
       EJECT
      *****************************************************************
       PROCEDURE DIVISION USING WK-C-ENTY-RECORD.
      *****************************************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.
      *
      *-----------------------------------------------------------------
      * A000 - A COLUMN WHOSE ENTITY-TYPE LIST IS ALL SPACES TAKES
      * ANY CARD TYPE.  OTHERWISE THE CARD'S ENTITY TYPE MUST MATCH
      * ONE OF THE UP TO THREE TYPES NAMED IN THE COLUMN'S LIST.
      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
           MOVE SPACES TO WK-C-ENTY-OUTPUT.
           IF WK-C-ENTY-COL-TYPES-ALL = SPACES
               SET WK-C-ENTY-IS-ALLOWED TO TRUE
               GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.
           MOVE "N" TO WK-S-TYPE-MATCH.
           PERFORM A100-SCAN-COLUMN-TYPES
              THRU A100-SCAN-COLUMN-TYPES-EX
              VARYING WK-S-IX1 FROM 1 BY 1
              UNTIL WK-S-IX1 > 3
                 OR WK-S-TYPE-MATCH = "Y".
           IF WK-S-TYPE-MATCH = "Y"
               SET WK-C-ENTY-IS-ALLOWED TO TRUE
           ELSE
               SET WK-C-ENTY-NOT-ALLOWED TO TRUE
               MOVE "E001" TO WK-C-ENTY-REASON-CD
           END-IF.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
      *
       A100-SCAN-COLUMN-TYPES.
           IF WK-C-ENTY-COL-TYPES (WK-S-IX1) NOT = SPACES
              AND WK-C-ENTY-COL-TYPES (WK-S-IX1) = WK-C-ENTY-CARD-TYPE
               MOVE "Y" TO WK-S-TYPE-MATCH
           END-IF.
       A100-SCAN-COLUMN-TYPES-EX.
           EXIT.
