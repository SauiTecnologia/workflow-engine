      *****************************************************************
       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.     WCMVTRNS.
       AUTHOR.         R S MENDES.
       INSTALLATION.   EDITAL SYSTEMS DEPT.
       DATE-WRITTEN.   22 MAR 1991.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *
      *DESCRIPTION :  CONFIGURABLE TRANSITION VALIDATOR.  WCMVMAIN
      *               PASSES IN THE SUBSET OF TRANSITION-RULE ROWS
      *               (UP TO 20) THAT MATCH THE PIPELINE AND THE
      *               SOURCE COLUMN'S KEY, ALONG WITH THE REQUESTED
      *               DESTINATION KEY AND THE ACTING USER'S ROLES.
      *               IF THE SOURCE COLUMN HAS NO RULES AT ALL THE
      *               MOVE IS ALLOWED WITHOUT FURTHER CHECKING.
      *               OTHERWISE THERE MUST BE AT LEAST ONE RULE ROW
      *               NAMING THE REQUESTED DESTINATION (T001 IF NOT)
      *               AND THAT ROW'S ROLE LIST MUST EITHER BE ALL
      *               SPACES (ANY ROLE MAY USE IT) OR CONTAIN A ROLE
      *               THE USER HOLDS (T002 IF NOT).
      *
      *===================================================================
      * HISTORY OF MODIFICATION:
      *===================================================================
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ ------------------------------------
      * WCM004 22/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ ------------------------------------
      * WCM018 03/05/1995 GDF    RAISE RULE-TABLE MAX FROM 10 TO 20
      *                          ROWS PER COLUMN AFTER OPS TICKET 4471
      *------- ---------- ------ ------------------------------------
      * WCM024 07/02/1997 RSM    A RULE ROW WITH A BLANK ROLE LIST
      *                          NOW MEANS "ANY ROLE MAY USE IT", NOT
      *                          "NO ROLE MAY USE IT" (TICKET 2903)
      *------- ---------- ------ ------------------------------------
      * WCM030 19/08/1998 PLT    Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          PROGRAM.  NO CHANGE REQUIRED.
      *------- ---------- ------ ------------------------------------
      * WCM050 21/11/2003 MFA    REQ 2412 - CONFIRMED THE RULE-TABLE
      *                          SCAN STOPS CLEANLY AT WK-C-TRNS-RULE-
      *                          COUNT WHEN WCMVMAIN PASSES IN A FULL
      *                          20-ROW SUBSET - NO CHANGE REQUIRED
      *------- ---------- ------ ------------------------------------
       EJECT
      *****************************************************************
       ENVIRONMENT DIVISION.
      *****************************************************************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
                         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
                         UPSI-0 IS UPSI-SWITCH-0
                           ON  STATUS IS U0-ON
                           OFF STATUS IS U0-OFF.
      *
       EJECT
      *****************************************************************
       DATA DIVISION.
      *****************************************************************
       WORKING-STORAGE SECTION.
       01  FILLER                     PIC X(24)  VALUE
           "** PROGRAM WCMVTRNS **".
      *
           COPY WCCOMN.
      *
       01  WK-S-SUBSCRIPTS.
           05  WK-S-IX1               PIC S9(4)  COMP.
           05  WK-S-IX2               PIC S9(4)  COMP.
           05  WK-S-IX3               PIC S9(4)  COMP.
      *
       01  WK-S-FLAGS.
           05  WK-S-TO-KEY-FOUND      PIC X(01)  VALUE "N".
           05  WK-S-ROLE-MATCH        PIC X(01)  VALUE "N".
      *
      ****************
       LINKAGE SECTION.
      ****************
           COPY WCTRNS.
      *
       EJECT
      *****************************************************************
       PROCEDURE DIVISION USING WK-C-TRNS-RECORD.
      *****************************************************************
       MAIN-MODULE.
           PERFORM A000-PROCESS-CALLED-ROUTINE
              THRU A099-PROCESS-CALLED-ROUTINE-EX.
           GOBACK.
      *
      *-----------------------------------------------------------------
      * A000 - A SOURCE COLUMN WITH NO RULES AT ALL PASSES EVERY
      * REQUESTED TRANSITION.  OTHERWISE SCAN THE RULE ROWS PASSED
      * IN LOOKING FOR THE REQUESTED DESTINATION KEY (T001 IF NONE
      * MATCH) AND, ONCE FOUND, FOR A ROLE THE USER HOLDS (T002 IF
      * THE RULE'S ROLE LIST IS NOT BLANK AND DOES NOT MATCH).
      *-----------------------------------------------------------------
       A000-PROCESS-CALLED-ROUTINE.
           MOVE SPACES TO WK-C-TRNS-OUTPUT.
           IF WK-C-TRNS-RULE-COUNT = ZERO
               SET WK-C-TRNS-IS-ALLOWED TO TRUE
               GO TO A099-PROCESS-CALLED-ROUTINE-EX
           END-IF.
           MOVE "N" TO WK-S-TO-KEY-FOUND.
           MOVE "N" TO WK-S-ROLE-MATCH.
           PERFORM A100-SCAN-RULE-TABLE
              THRU A100-SCAN-RULE-TABLE-EX
              VARYING WK-S-IX1 FROM 1 BY 1
              UNTIL WK-S-IX1 > WK-C-TRNS-RULE-COUNT
                 OR WK-S-ROLE-MATCH = "Y".
           IF WK-S-ROLE-MATCH = "Y"
               SET WK-C-TRNS-IS-ALLOWED TO TRUE
           ELSE
               SET WK-C-TRNS-NOT-ALLOWED TO TRUE
               IF WK-S-TO-KEY-FOUND = "Y"
                   MOVE "T002" TO WK-C-TRNS-REASON-CD
               ELSE
                   MOVE "T001" TO WK-C-TRNS-REASON-CD
               END-IF
           END-IF.
       A099-PROCESS-CALLED-ROUTINE-EX.
           EXIT.
      *
       A100-SCAN-RULE-TABLE.
           IF WK-C-TRNS-RULE-TO-KEY (WK-S-IX1) = WK-C-TRNS-TO-KEY
               MOVE "Y" TO WK-S-TO-KEY-FOUND
               IF WK-C-TRNS-RULE-ROLES-ALL (WK-S-IX1) = SPACES
                   MOVE "Y" TO WK-S-ROLE-MATCH
               ELSE
                   PERFORM B100-SCAN-RULE-ROLE
                      THRU B100-SCAN-RULE-ROLE-EX
                      VARYING WK-S-IX2 FROM 1 BY 1
                      UNTIL WK-S-IX2 > 5
                         OR WK-S-ROLE-MATCH = "Y"
               END-IF
           END-IF.
       A100-SCAN-RULE-TABLE-EX.
           EXIT.
      *
       B100-SCAN-RULE-ROLE.
           IF WK-C-TRNS-RULE-ROLES (WK-S-IX1, WK-S-IX2) NOT = SPACES
               PERFORM C100-SCAN-USER-ROLE
                  THRU C100-SCAN-USER-ROLE-EX
                  VARYING WK-S-IX3 FROM 1 BY 1
                  UNTIL WK-S-IX3 > 5
                     OR WK-S-ROLE-MATCH = "Y"
           END-IF.
       B100-SCAN-RULE-ROLE-EX.
           EXIT.
      *
       C100-SCAN-USER-ROLE.
           IF WK-C-TRNS-USER-ROLES (WK-S-IX3) NOT = SPACES
              AND WK-C-TRNS-USER-ROLES (WK-S-IX3) =
                  WK-C-TRNS-RULE-ROLES (WK-S-IX1, WK-S-IX2)
               MOVE "Y" TO WK-S-ROLE-MATCH
           END-IF.
       C100-SCAN-USER-ROLE-EX.
           EXIT.
