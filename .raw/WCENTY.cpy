      * WCENTY.cpybk
      * LINKAGE RECORD FOR WCMVENTY - ENTITY-TYPE VALIDATOR
      * IF THE DESTINATION COLUMN'S ENTITY-TYPES LIST IS ALL SPACES,
      * ANY ENTITY TYPE IS ALLOWED; OTHERWISE THE CARD'S ENTITY TYPE
      * MUST APPEAR SOMEWHERE IN THE LIST.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM005 22/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
       01  WK-C-ENTY-RECORD.
           05  WK-C-ENTY-INPUT.
               10  WK-C-ENTY-CARD-TYPE   PIC X(12).
      *                        CARD'S ENTITY TYPE
               10  WK-C-ENTY-COL-TYPES   PIC X(12) OCCURS 3 TIMES.
      *                        DESTINATION COLUMN'S ALLOWED TYPES
               10  WK-C-ENTY-COL-TYPES-ALL
                       REDEFINES WK-C-ENTY-COL-TYPES
                                       PIC X(36).
           05  WK-C-ENTY-OUTPUT.
               10  WK-C-ENTY-ALLOWED     PIC X(01).
                   88  WK-C-ENTY-IS-ALLOWED       VALUE "Y".
                   88  WK-C-ENTY-NOT-ALLOWED      VALUE "N".
               10  WK-C-ENTY-REASON-CD   PIC X(04).
      *                        E001 OR SPACES
