      * WCCOLM.cpybk
      * COLUMN RECORD LAYOUT - REFERENCE FILE COLUDATA
      * ONE ROW PER COLUMN OF A PIPELINE.  LOADED INTO THE WK-T-COLM
      * TABLE, SORTED BY COLUMN-ID, AT PROGRAM START.  THE ROLE LISTS
      * AND ENTITY-TYPE LIST ARE FIXED SLOTS; AN ALL-SPACE LIST MEANS
      * "NO RESTRICTION" (SEE WCMVPERM AND WCMVENTY).
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM001 14/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
      * WCM007 02/09/1992 RSM    ADD -ALL REDEFINES ON EACH ROLE LIST
      *                          AND ENTITY-TYPE LIST SO THE CALLERS
      *                          CAN TEST "ALL SPACES" IN ONE COMPARE
      *------- ---------- ------ -------------------------------------
      * WCM044 14/11/2003 GDF    DROPPED THE TRAILING PAD BYTES - THE
      *                          FIELDS BELOW ALREADY FILL THE 277-BYTE
      *                          RECORD (AUDIT FINDING, TICKET 5710)
      *------- ---------- ------ -------------------------------------
           05  COLUMN-ID               PIC 9(08).
      *                        UNIQUE COLUMN IDENTIFIER
           05  COL-PIPELINE-ID         PIC 9(08).
      *                        OWNING PIPELINE
           05  COLUMN-KEY              PIC X(12).
      *                        STABLE KEY, E.G. INSCRITOS
           05  COLUMN-NAME             PIC X(30).
      *                        DISPLAY NAME
           05  COLUMN-POSITION         PIC 9(03).
      *                        ORDERING POSITION WITHIN PIPELINE
           05  ENTITY-TYPES-TBL.
               10  ENTITY-TYPES        PIC X(12) OCCURS 3 TIMES.
      *                        ALLOWED ENTITY TYPES, SPACES = ANY
           05  ENTITY-TYPES-ALL REDEFINES ENTITY-TYPES-TBL
                                   PIC X(36).
           05  ROLES-MOVE-IN-TBL.
               10  ROLES-MOVE-IN       PIC X(12) OCCURS 5 TIMES.
      *                        ROLES ALLOWED TO MOVE A CARD IN
           05  ROLES-MOVE-IN-ALL REDEFINES ROLES-MOVE-IN-TBL
                                   PIC X(60).
           05  ROLES-MOVE-OUT-TBL.
               10  ROLES-MOVE-OUT      PIC X(12) OCCURS 5 TIMES.
      *                        ROLES ALLOWED TO MOVE A CARD OUT
           05  ROLES-MOVE-OUT-ALL REDEFINES ROLES-MOVE-OUT-TBL
                                   PIC X(60).
           05  ROLES-VIEW-TBL.
               10  ROLES-VIEW          PIC X(12) OCCURS 5 TIMES.
      *                        ROLES ALLOWED TO VIEW THE COLUMN
           05  ROLES-VIEW-ALL REDEFINES ROLES-VIEW-TBL
                                   PIC X(60).
