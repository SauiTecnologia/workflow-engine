      * WCTRNS.cpybk
      * LINKAGE RECORD FOR WCMVTRNS - CONFIGURABLE TRANSITION
      * VALIDATOR.  WCMVMAIN PRE-FILTERS THE IN-MEMORY TRANSITION-RULE
      * TABLE DOWN TO THE ROWS FOR THIS PIPELINE AND FROM-KEY AND
      * PASSES THAT SUBSET (WK-C-TRNS-RULE-COUNT ROWS, UP TO 20) IN.
      * IF THE COUNT IS ZERO THE SOURCE COLUMN HAS NO RULES AT ALL AND
      * THE TRANSITION IS ALLOWED WITHOUT FURTHER CHECKING.
      *-----------------------------------------------------------------
      * HISTORY OF MODIFICATION
      *-----------------------------------------------------------------
      * TAG    DATE       DEV    DESCRIPTION
      *------- ---------- ------ -------------------------------------
      * WCM004 22/03/1991 RSM    INITIAL VERSION
      *------- ---------- ------ -------------------------------------
      * WCM018 03/05/1995 GDF    RAISE RULE-TABLE MAX FROM 10 TO 20
      *                          ROWS PER COLUMN AFTER OPS TICKET 4471
      *------- ---------- ------ -------------------------------------
       01  WK-C-TRNS-RECORD.
           05  WK-C-TRNS-INPUT.
               10  WK-C-TRNS-TO-KEY      PIC X(12).
      *                        DESTINATION COLUMN KEY REQUESTED
               10  WK-C-TRNS-USER-ROLES  PIC X(12) OCCURS 5 TIMES.
      *                        ACTING USER'S ROLES
               10  WK-C-TRNS-USER-ROLES-ALL
                       REDEFINES WK-C-TRNS-USER-ROLES
                                       PIC X(60).
               10  WK-C-TRNS-RULE-COUNT  PIC 9(02).
      *                        ROWS LOADED BELOW FOR THIS FROM-KEY
               10  WK-C-TRNS-RULE-TBL OCCURS 20 TIMES.
                   15  WK-C-TRNS-RULE-TO-KEY     PIC X(12).
                   15  WK-C-TRNS-RULE-ROLES      PIC X(12)
                                                  OCCURS 5 TIMES.
                   15  WK-C-TRNS-RULE-ROLES-ALL
                           REDEFINES WK-C-TRNS-RULE-ROLES
                                       PIC X(60).
           05  WK-C-TRNS-OUTPUT.
               10  WK-C-TRNS-ALLOWED     PIC X(01).
                   88  WK-C-TRNS-IS-ALLOWED       VALUE "Y".
                   88  WK-C-TRNS-NOT-ALLOWED      VALUE "N".
               10  WK-C-TRNS-REASON-CD   PIC X(04).
      *                        T001, T002, OR SPACES
